000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  PLYRLOAD.
000500 AUTHOR. JON SAYLES.
000600 INSTALLATION. COBOL DEV CENTER.
000700 DATE-WRITTEN. 02/06/88.
000800 DATE-COMPILED. 02/06/88.
000900 SECURITY. NON-CONFIDENTIAL.
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM IS STEP 1 OF THE NIGHTLY FANTASY LEAGUE
001400*          RUN.  IT READS THE NBA PER-GAME STATISTICS FILE FOR
001500*          EVERY PLAYER IN THE LEAGUE, KEEPS THE TOP 350 BY
001600*          POINTS PER GAME, COMPUTES THE POPULATION MEAN AND
001700*          STANDARD DEVIATION OF EACH OF THE 9 SCORING
001800*          CATEGORIES ACROSS THAT GROUP, AND TURNS EACH PLAYER'S
001900*          RAW STATS INTO A SET OF 9 Z-SCORES.
002000*
002100*          THE RESULT IS WRITTEN TO PLYRWORK IN PLAYER-NAME
002200*          ORDER SO THAT TEAMAGG (STEP 2) CAN BUILD AN IN-MEMORY
002300*          SEARCH ALL TABLE AGAINST IT WITHOUT A SORT STEP.
002400*
002500******************************************************************
002600*
002700*          INPUT FILE              -   DDS0001.NBAPLYRS
002800*
002900*          OUTPUT FILE PRODUCED    -   DDS0001.PLYRWORK
003000*
003100*          DUMP FILE               -   SYSOUT
003200*
003300******************************************************************
003400*
003500*    CHANGE LOG
003600*    ----------
003700*    02/06/88  JAS  8801  ORIGINAL PROGRAM.
003800*    07/14/89  JAS  8856  ADDED THE TOP-350 KEEP LOGIC - THE FIRST
003900*                         SEASON RUN LOADED EVERY PLAYER IN THE
004000*                         BOX SCORE FEED INCLUDING D-LEAGUE CALL
004100*                         UPS, WHICH SKEWED THE POPULATION MEAN.
004200*    03/02/91  JAS  9071  CORRECTED TURNOVER Z-SCORE SIGN - TOV
004300*                         WAS BEING TREATED AS A "HIGHER IS
004400*                         BETTER" CATEGORY LIKE THE OTHER EIGHT.
004500*    09/09/98  JAS  Y2K1  REVIEWED FOR YEAR-2000 IMPACT - NO DATE
004600*                         FIELDS IN THIS PROGRAM, NO CHANGE MADE.
004700*    04/30/03  TGD  0288  STANDARD DEVIATION OF ZERO (SINGLE
004800*                         PLAYER LOADED, OR A CATEGORY WHERE
004900*                         EVERY PLAYER TIED) NOW SUBSTITUTES 1.0
005000*                         RATHER THAN ABENDING ON THE DIVIDE.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT NBAPLYRS
006300     ASSIGN TO UT-S-NBAPLYRS
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS IFCODE.
006600
006700     SELECT PLYRWORK
006800     ASSIGN TO UT-S-PLYRWORK
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC                  PIC X(130).
008100
008200****** ONE RECORD PER NBA PLAYER - PER-GAME AVERAGES FOR THE
008300****** CURRENT SEASON AS OF LAST NIGHT'S BOX SCORE FEED.  KEPT
008400****** AS A FLAT RECORD HERE - THE STRUCTURED LAYOUT IS IN
008500****** WORKING-STORAGE (COPY NBASTAT) AND IS FILLED BY READ INTO.
008600 FD  NBAPLYRS
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 92 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS NBAPLYRS-REC.
009200 01  NBAPLYRS-REC                PIC X(92).
009300
009400****** WORK FILE CARRIED FORWARD TO TEAMAGG - TOP 350 PLAYERS BY
009500****** PTS/G, IN PLAYER-NAME ORDER, WITH 9 POPULATION Z-SCORES
009600****** AND AN OVERALL VALUE ADDED.  SAME NOTE AS ABOVE - FLAT
009700****** HERE, STRUCTURED AS PLYR-TABLE-ROW IN WORKING-STORAGE.
009800 FD  PLYRWORK
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS PLYRWORK-REC.
010300 01  PLYRWORK-REC                PIC X(130).
010400
010500 WORKING-STORAGE SECTION.
010600 COPY ABNDWORK.
010700 COPY NBASTAT.
010800
010900 01  WS-NBA-PLAYER-ALT REDEFINES NBA-PLAYER-REC.
011000     05  FILLER                  PIC X(92).
011100
011200 01  WS-SWITCHES.
011300     05  WS-MORE-PLAYERS-SW      PIC X(01) VALUE "Y".
011400         88  MORE-PLAYERS        VALUE "Y".
011500         88  NO-MORE-PLAYERS     VALUE "N".
011600
011700 01  WS-FILE-STATUSES.
011800     05  IFCODE                  PIC X(02) VALUE SPACES.
011900     05  OFCODE                  PIC X(02) VALUE SPACES.
012000
012100 01  WS-CONTROL-TOTALS.
012200     05  WS-PLAYERS-READ         PIC S9(05) COMP VALUE 0.
012300     05  WS-PLAYERS-KEPT         PIC S9(05) COMP VALUE 0.
012400     05  WS-PLAYERS-DROPPED      PIC S9(05) COMP VALUE 0.
012500     05  WS-PLAYERS-WRITTEN      PIC S9(05) COMP VALUE 0.
012600
012700******************************************************************
012800* WS-PLAYER-TABLE HOLDS THE TOP-350 GROUP WHILE IT IS BEING
012900* ASSEMBLED (DESCENDING PTS/G) AND AGAIN AFTER IT HAS BEEN
013000* RE-SORTED INTO PLAYER-NAME ORDER FOR THE PLYRWORK OUTPUT.
013100* WS-PT-ALT REDEFINES EACH ENTRY AS A SINGLE BYTE STRING SO THE
013200* INSERTION-SORT SHIFTS CAN MOVE A WHOLE ENTRY IN ONE STATEMENT.
013300******************************************************************
013400 01  WS-MAX-KEEP                 PIC S9(04) COMP VALUE 350.
013500
013600 01  WS-PLAYER-TABLE.
013700     05  WS-PT-ENTRY OCCURS 350 TIMES.
013800         10  WS-PT-NAME          PIC X(30).
013900         10  WS-PT-ID            PIC 9(08).
014000         10  WS-PT-TEAM          PIC X(03).
014100         10  WS-PT-RAW-CAT       PIC S9(05)V9(04) COMP-3
014200                                 OCCURS 9 TIMES.
014300         10  WS-PT-ZSCORE        PIC S9(02)V9(04) COMP-3
014400                                 OCCURS 9 TIMES.
014500         10  WS-PT-VALUE         PIC S9(03)V9(04) COMP-3.
014600         10  FILLER              PIC X(04).
014700 01  WS-PT-ALT REDEFINES WS-PLAYER-TABLE.
014800     05  WS-PT-BYTES             PIC X(130) OCCURS 350 TIMES.
014900
015000 01  WS-STATS-WORK.
015100     05  WS-CAT-IDX              PIC S9(03) COMP VALUE 0.
015200     05  WS-PLAYER-IDX           PIC S9(03) COMP VALUE 0.
015300     05  WS-SHIFT-IDX            PIC S9(03) COMP VALUE 0.
015400     05  WS-INSERT-AT            PIC S9(03) COMP VALUE 0.
015500     05  WS-SUM                  PIC S9(08)V9(04) COMP-3
015600                                 VALUE 0.
015700     05  WS-DIFF                 PIC S9(05)V9(04) COMP-3
015800                                 VALUE 0.
015900     05  WS-DIFFSQ-SUM           PIC S9(09)V9(04) COMP-3
016000                                 VALUE 0.
016100     05  WS-VARIANCE             PIC S9(05)V9(04) COMP-3
016200                                 VALUE 0.
016300     05  WS-N-PLAYERS            PIC S9(05) COMP VALUE 0.
016400
016500 01  WS-MEAN-TABLE.
016600     05  WS-MEAN                 PIC S9(03)V9(04) COMP-3
016700                                 OCCURS 9 TIMES.
016800 01  WS-STD-TABLE.
016900     05  WS-STD                  PIC S9(03)V9(04) COMP-3
017000                                 OCCURS 9 TIMES.
017100
017200 01  WS-CURRENT-PLAYER.
017300     05  WS-CURR-CAT             PIC S9(05)V9(04) COMP-3
017400                                 OCCURS 9 TIMES.
017500
017600******************************************************************
017700* ONE-ENTRY HOLDING AREA USED BY THE NAME-ORDER INSERTION SORT TO
017800* LIFT AN ENTRY OUT OF THE TABLE WHILE ITS NEIGHBORS SHIFT DOWN.
017900******************************************************************
018000 01  WS-HOLD-BYTES                PIC X(130).
018100 01  WS-HOLD-ENTRY REDEFINES WS-HOLD-BYTES.
018200     05  WS-HOLD-NAME             PIC X(30).
018300     05  FILLER                   PIC X(100).
018400
018500 PROCEDURE DIVISION.
018600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018700     PERFORM 100-MAINLINE     THRU 100-EXIT
018800         UNTIL NO-MORE-PLAYERS.
018900     PERFORM 400-COMPUTE-STATS    THRU 400-EXIT.
019000     PERFORM 500-APPLY-ZSCORES    THRU 500-EXIT.
019100     PERFORM 600-SORT-BY-NAME     THRU 600-EXIT.
019200     PERFORM 700-WRITE-PLYRWORK   THRU 700-EXIT.
019300     PERFORM 999-CLEANUP          THRU 999-EXIT.
019400     MOVE +0 TO RETURN-CODE.
019500     GOBACK.
019600
019700 000-HOUSEKEEPING.
019800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019900     DISPLAY "******** BEGIN JOB PLYRLOAD ********".
020000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020100     PERFORM 900-READ-NBAPLYRS THRU 900-EXIT.
020200     IF NO-MORE-PLAYERS
020300         MOVE "EMPTY NBA PLAYER INPUT FILE" TO ABEND-REASON
020400         GO TO 1000-ABEND-RTN.
020500 000-EXIT.
020600     EXIT.
020700
020800******************************************************************
020900* ONE PASS OF THE NBA INPUT FILE - EVERY RECORD IS OFFERED TO THE
021000* TOP-350 INSERTION TABLE BY 200-KEEP-OR-DROP, WHICH REJECTS IT
021100* IF THE TABLE IS FULL AND ITS PTS/G DOES NOT BEAT THE CURRENT
021200* LOWEST ENTRY.
021300******************************************************************
021400 100-MAINLINE.
021500     MOVE "100-MAINLINE" TO PARA-NAME.
021600     PERFORM 200-KEEP-OR-DROP THRU 200-EXIT.
021700     PERFORM 900-READ-NBAPLYRS THRU 900-EXIT.
021800 100-EXIT.
021900     EXIT.
022000
022100 200-KEEP-OR-DROP.
022200     MOVE "200-KEEP-OR-DROP" TO PARA-NAME.
022300     MOVE ZERO TO WS-INSERT-AT.
022400     IF WS-PLAYERS-KEPT < WS-MAX-KEEP
022500         ADD 1 TO WS-PLAYERS-KEPT
022600         MOVE WS-PLAYERS-KEPT TO WS-INSERT-AT
022700     ELSE
022800         IF PLYR-PTS > WS-PT-RAW-CAT(WS-MAX-KEEP, 1)
022900             MOVE WS-MAX-KEEP TO WS-INSERT-AT
023000             ADD 1 TO WS-PLAYERS-DROPPED
023100         ELSE
023200             ADD 1 TO WS-PLAYERS-DROPPED.
023300     IF WS-INSERT-AT NOT = ZERO
023400         PERFORM 250-INSERT-PLAYER THRU 250-EXIT.
023500 200-EXIT.
023600     EXIT.
023700
023800******************************************************************
023900* SHIFT EVERY ENTRY WHOSE PTS/G IS LOWER THAN THE NEW PLAYER DOWN
024000* ONE SLOT, THEN DROP THE NEW PLAYER INTO THE HOLE - A CLASSIC
024100* INSERTION SORT, DESCENDING ON PTS/G.
024200******************************************************************
024300 250-INSERT-PLAYER.
024400     MOVE WS-INSERT-AT TO WS-SHIFT-IDX.
024500     PERFORM 260-SHIFT-ONE-DOWN THRU 260-EXIT
024600         UNTIL WS-SHIFT-IDX = 1
024700            OR PLYR-PTS <= WS-PT-RAW-CAT(WS-SHIFT-IDX - 1, 1).
024800     MOVE PLYR-NAME     TO WS-PT-NAME(WS-SHIFT-IDX).
024900     MOVE PLYR-ID       TO WS-PT-ID(WS-SHIFT-IDX).
025000     MOVE PLYR-NBA-TEAM TO WS-PT-TEAM(WS-SHIFT-IDX).
025100     MOVE PLYR-PTS      TO WS-PT-RAW-CAT(WS-SHIFT-IDX, 1).
025200     MOVE PLYR-REB      TO WS-PT-RAW-CAT(WS-SHIFT-IDX, 2).
025300     MOVE PLYR-AST      TO WS-PT-RAW-CAT(WS-SHIFT-IDX, 3).
025400     MOVE PLYR-STL      TO WS-PT-RAW-CAT(WS-SHIFT-IDX, 4).
025500     MOVE PLYR-BLK      TO WS-PT-RAW-CAT(WS-SHIFT-IDX, 5).
025600     MOVE PLYR-FG-PCT   TO WS-PT-RAW-CAT(WS-SHIFT-IDX, 6).
025700     MOVE PLYR-FT-PCT   TO WS-PT-RAW-CAT(WS-SHIFT-IDX, 7).
025800     MOVE PLYR-TPM      TO WS-PT-RAW-CAT(WS-SHIFT-IDX, 8).
025900     MOVE PLYR-TOV      TO WS-PT-RAW-CAT(WS-SHIFT-IDX, 9).
026000 250-EXIT.
026100     EXIT.
026200
026300 260-SHIFT-ONE-DOWN.
026400     MOVE WS-PT-BYTES(WS-SHIFT-IDX - 1)
026500         TO WS-PT-BYTES(WS-SHIFT-IDX).
026600     SUBTRACT 1 FROM WS-SHIFT-IDX.
026700 260-EXIT.
026800     EXIT.
026900
027000******************************************************************
027100* POPULATION MEAN AND STANDARD DEVIATION, CATEGORY BY CATEGORY,
027200* OVER THE WS-PLAYERS-KEPT PLAYERS NOW HELD IN THE TABLE.  PASS 1
027300* SUMS THE RAW VALUES FOR THE MEAN, PASS 2 SUMS THE SQUARED
027400* DEVIATIONS FOR THE VARIANCE.
027500******************************************************************
027600 400-COMPUTE-STATS.
027700     MOVE "400-COMPUTE-STATS" TO PARA-NAME.
027800     MOVE WS-PLAYERS-KEPT TO WS-N-PLAYERS.
027900     PERFORM 410-ONE-CATEGORY THRU 410-EXIT
028000         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
028100 400-EXIT.
028200     EXIT.
028300
028400 410-ONE-CATEGORY.
028500     MOVE ZERO TO WS-SUM.
028600     PERFORM 415-SUM-ONE-PLAYER THRU 415-EXIT
028700         VARYING WS-PLAYER-IDX FROM 1 BY 1
028800         UNTIL WS-PLAYER-IDX > WS-N-PLAYERS.
028900     COMPUTE WS-MEAN(WS-CAT-IDX) ROUNDED =
029000         WS-SUM / WS-N-PLAYERS.
029100
029200     MOVE ZERO TO WS-DIFFSQ-SUM.
029300     PERFORM 420-DIFFSQ-ONE-PLAYER THRU 420-EXIT
029400         VARYING WS-PLAYER-IDX FROM 1 BY 1
029500         UNTIL WS-PLAYER-IDX > WS-N-PLAYERS.
029600     COMPUTE WS-VARIANCE ROUNDED = WS-DIFFSQ-SUM / WS-N-PLAYERS.
029700     IF WS-VARIANCE NOT > ZERO
029800         MOVE 1.0000 TO WS-STD(WS-CAT-IDX)
029900     ELSE
030000         COMPUTE WS-STD(WS-CAT-IDX) ROUNDED =
030100             WS-VARIANCE ** 0.5.
030200 410-EXIT.
030300     EXIT.
030400
030500 415-SUM-ONE-PLAYER.
030600     ADD WS-PT-RAW-CAT(WS-PLAYER-IDX, WS-CAT-IDX) TO WS-SUM.
030700 415-EXIT.
030800     EXIT.
030900
031000 420-DIFFSQ-ONE-PLAYER.
031100     COMPUTE WS-DIFF =
031200         WS-PT-RAW-CAT(WS-PLAYER-IDX, WS-CAT-IDX)
031300         - WS-MEAN(WS-CAT-IDX).
031400     COMPUTE WS-DIFFSQ-SUM = WS-DIFFSQ-SUM + (WS-DIFF * WS-DIFF).
031500 420-EXIT.
031600     EXIT.
031700
031800******************************************************************
031900* Z-SCORE EVERY PLAYER AGAINST THE MEAN/STD JUST COMPUTED.  TOV
032000* (CATEGORY 9) IS NEGATED SINCE IT IS THE LONE "LOWER IS BETTER"
032100* CATEGORY.  PLYR-TABLE VALUE IS THE SUM OF ALL 9 Z-SCORES.
032200******************************************************************
032300 500-APPLY-ZSCORES.
032400     MOVE "500-APPLY-ZSCORES" TO PARA-NAME.
032500     PERFORM 510-ZSCORE-ONE-PLAYER THRU 510-EXIT
032600         VARYING WS-PLAYER-IDX FROM 1 BY 1
032700         UNTIL WS-PLAYER-IDX > WS-N-PLAYERS.
032800 500-EXIT.
032900     EXIT.
033000
033100 510-ZSCORE-ONE-PLAYER.
033200     MOVE ZERO TO WS-PT-VALUE(WS-PLAYER-IDX).
033300     PERFORM 520-ZSCORE-ONE-CAT THRU 520-EXIT
033400         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
033500 510-EXIT.
033600     EXIT.
033700
033800 520-ZSCORE-ONE-CAT.
033900     COMPUTE WS-PT-ZSCORE(WS-PLAYER-IDX, WS-CAT-IDX) ROUNDED =
034000         (WS-PT-RAW-CAT(WS-PLAYER-IDX, WS-CAT-IDX)
034100             - WS-MEAN(WS-CAT-IDX)) / WS-STD(WS-CAT-IDX).
034200     IF WS-CAT-IDX = 9
034300         COMPUTE WS-PT-ZSCORE(WS-PLAYER-IDX, WS-CAT-IDX) ROUNDED
034400             = WS-PT-ZSCORE(WS-PLAYER-IDX, WS-CAT-IDX) * -1.
034500     ADD WS-PT-ZSCORE(WS-PLAYER-IDX, WS-CAT-IDX)
034600         TO WS-PT-VALUE(WS-PLAYER-IDX).
034700 520-EXIT.
034800     EXIT.
034900
035000******************************************************************
035100* RE-SORT THE KEPT GROUP INTO PLAYER-NAME ORDER (ASCENDING) SO
035200* TEAMAGG CAN SEARCH ALL AGAINST PLYRWORK.  A STRAIGHT INSERTION
035300* SORT IS PLENTY FOR 350 ENTRIES.
035400******************************************************************
035500 600-SORT-BY-NAME.
035600     MOVE "600-SORT-BY-NAME" TO PARA-NAME.
035700     PERFORM 620-INSERT-ONE-NAME THRU 620-EXIT
035800         VARYING WS-PLAYER-IDX FROM 2 BY 1
035900         UNTIL WS-PLAYER-IDX > WS-N-PLAYERS.
036000 600-EXIT.
036100     EXIT.
036200
036300 620-INSERT-ONE-NAME.
036400     MOVE WS-PT-BYTES(WS-PLAYER-IDX) TO WS-HOLD-BYTES.
036500     MOVE WS-PLAYER-IDX TO WS-SHIFT-IDX.
036600     PERFORM 630-SHIFT-NAME-DOWN THRU 630-EXIT
036700         UNTIL WS-SHIFT-IDX = 1
036800            OR WS-HOLD-NAME >= WS-PT-NAME(WS-SHIFT-IDX - 1).
036900     MOVE WS-HOLD-BYTES TO WS-PT-BYTES(WS-SHIFT-IDX).
037000 620-EXIT.
037100     EXIT.
037200
037300 630-SHIFT-NAME-DOWN.
037400     MOVE WS-PT-BYTES(WS-SHIFT-IDX - 1)
037500         TO WS-PT-BYTES(WS-SHIFT-IDX).
037600     SUBTRACT 1 FROM WS-SHIFT-IDX.
037700 630-EXIT.
037800     EXIT.
037900
038000 700-WRITE-PLYRWORK.
038100     MOVE "700-WRITE-PLYRWORK" TO PARA-NAME.
038200     PERFORM 710-WRITE-ONE-ROW THRU 710-EXIT
038300         VARYING WS-PLAYER-IDX FROM 1 BY 1
038400         UNTIL WS-PLAYER-IDX > WS-N-PLAYERS.
038500 700-EXIT.
038600     EXIT.
038700
038800 710-WRITE-ONE-ROW.
038900     WRITE PLYRWORK-REC FROM WS-PT-BYTES(WS-PLAYER-IDX).
039000     ADD 1 TO WS-PLAYERS-WRITTEN.
039100 710-EXIT.
039200     EXIT.
039300
039400 800-OPEN-FILES.
039500     MOVE "800-OPEN-FILES" TO PARA-NAME.
039600     OPEN INPUT NBAPLYRS.
039700     OPEN OUTPUT PLYRWORK, SYSOUT.
039800 800-EXIT.
039900     EXIT.
040000
040100 850-CLOSE-FILES.
040200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
040300     CLOSE NBAPLYRS, PLYRWORK, SYSOUT.
040400 850-EXIT.
040500     EXIT.
040600
040700 900-READ-NBAPLYRS.
040800     MOVE "900-READ-NBAPLYRS" TO PARA-NAME.
040900     READ NBAPLYRS INTO NBA-PLAYER-REC
041000         AT END MOVE "N" TO WS-MORE-PLAYERS-SW
041100         GO TO 900-EXIT
041200     END-READ.
041300     ADD 1 TO WS-PLAYERS-READ.
041400 900-EXIT.
041500     EXIT.
041600
041700 999-CLEANUP.
041800     MOVE "999-CLEANUP" TO PARA-NAME.
041900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042000     DISPLAY "** NBA PLAYER RECORDS READ    **".
042100     DISPLAY WS-PLAYERS-READ.
042200     DISPLAY "** NBA PLAYERS KEPT (TOP 350) **".
042300     DISPLAY WS-PLAYERS-KEPT.
042400     DISPLAY "** NBA PLAYERS DROPPED        **".
042500     DISPLAY WS-PLAYERS-DROPPED.
042600     DISPLAY "** PLYRWORK RECORDS WRITTEN   **".
042700     DISPLAY WS-PLAYERS-WRITTEN.
042800     DISPLAY "******** END JOB PLYRLOAD ********".
042900 999-EXIT.
043000     EXIT.
043100
043200 1000-ABEND-RTN.
043300     WRITE SYSOUT-REC FROM ABEND-REC.
043400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043500     DISPLAY "*** ABNORMAL END OF JOB-PLYRLOAD ***" UPON CONSOLE.
043600     DIVIDE ZERO-VAL INTO ONE-VAL.
