000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  FBALRPT.
000500 AUTHOR. T G DUNLEAVY.
000600 INSTALLATION. COBOL DEV CENTER.
000700 DATE-WRITTEN. 11/28/89.
000800 DATE-COMPILED. 11/28/89.
000900 SECURITY. NON-CONFIDENTIAL.
001000******************************************************************
001100*REMARKS.
001200*
001300*    NIGHTLY FANTASY BASKETBALL LEAGUE REPORT.  LAST STEP OF THE
001400*    RUN - TAKES THE WORK FILES BUILT BY PLYRLOAD, TEAMAGG AND
001500*    TEAMSCOR PLUS THE LEAGUE'S STANDINGS/MATCHUP/FREE-AGENT
001600*    FEEDS AND PRODUCES THE FOUR-SECTION LEAGUE REPORT:
001700*
001800*        1. STANDINGS (RANK, RECORD, WIN PCT)
001900*        2. TEAM PROFILES (CARRIED FROM PROFWORK)
002000*        3. TRADE SUGGESTIONS (BASIC AND ENHANCED ENGINES)
002100*        4. STREAMING WAIVER-WIRE ADDS
002200*
002300*    INPUT
002400*        PLYRWORK  - MATCHED/Z-SCORED PLAYER TABLE FROM PLYRLOAD
002500*        ROSTWORK  - ROSTER SLOTS WITH MATCHED STATS FROM TEAMAGG
002600*        PROFWORK  - TEAM PROFILE + SUMMARY FROM TEAMSCOR
002700*        WEIGHTS   - LEAGUE OWNER'S CATEGORY WEIGHTS
002800*        MATCHUPS  - CURRENT HEAD-TO-HEAD LINE FOR THE OWNER'S
002900* TEAM
003000*        STANDNGS  - LEAGUE STANDINGS, ONE ROW PER TEAM
003100*        FREEAGTS  - UNROSTERED PLAYERS AVAILABLE ON WAIVERS
003200*    OUTPUT
003300*        RPTFILE   - THE PRINTED LEAGUE REPORT
003400*        SYSOUT    - ABEND DUMP AREA
003500*
003600*    CHANGE LOG
003700*    ----------
003800*    11/28/89  TGD  8901  ORIGINAL PROGRAM.
003900*    04/02/91  TGD  9107  ADDED THE ENHANCED (VOLATILITY/SWING)
004000*                         TRADE ENGINE ALONGSIDE THE ORIGINAL
004100*                         BASIC ENGINE - BOTH NOW PRINT UNDER THE
004200*                         TRADE SUGGESTIONS SECTION.
004300*    07/19/94  RWK  9422  POSITION-BALANCE BONUS ADDED TO BOTH
004400*                         TRADE ENGINES VIA CALL TO POSBAL.  A
004500*                         PACKAGE LEG WITH NO MATCHING PARTNER ON
004600*                         THE OTHER SIDE (UNEVEN 1-FOR-2 TRADE)
004700*                         GETS NO BONUS CONTRIBUTION - DOCUMENTED
004800*                         AT 481-POSITION-BONUS.
004900*    09/09/98  TGD  Y2K1  REVIEWED FOR YEAR-2000 IMPACT - NO DATE
005000*                         FIELDS CARRIED FORWARD EXCEPT THE RUN
005100*                         DATE ON THE REPORT HEADER, WHICH COMES
005200*                         FROM THE SYSTEM CLOCK WITH A 4-DIGIT
005300*                         YEAR.  NO CHANGE MADE.
005400*    02/14/01  JAS  0114  STREAMING SECTION'S "PLAYS TODAY" SKIP
005500*                         WAS FIRING EVEN WHEN NO FREE AGENT ON
005600*                         THE FILE HAD THE FLAG SET (NO GAMES
005700*                         SCHEDULED DATA LOADED YET) - NOW ONLY
005800*                         SKIPS WHEN AT LEAST ONE FLAG IS PRESENT.
005900*    03/02/02  TGD  0209  CAPPED TRADE PACKAGE SIDES AT 2 PLAYERS
006000*                         EACH WAY AND 15 ROSTER SLOTS PER TEAM TO
006100*                         KEEP THE NIGHTLY WINDOW PREDICTABLE AS
006200*                         THE LEAGUE GREW.
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT      ASSIGN TO SYSOUT
007400         FILE STATUS IS SFCODE.
007500     SELECT PLYRWORK    ASSIGN TO PLYRWORK
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS PWCODE.
007800     SELECT ROSTWORK    ASSIGN TO ROSTWORK
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS RWCODE.
008100     SELECT PROFWORK    ASSIGN TO PROFWORK
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS XWCODE.
008400     SELECT WEIGHTS     ASSIGN TO WEIGHTS
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS WTCODE.
008700     SELECT MATCHUPS    ASSIGN TO MATCHUPS
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS MUCODE.
009000     SELECT STANDNGS    ASSIGN TO STANDNGS
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS STCODE.
009300     SELECT FREEAGTS    ASSIGN TO FREEAGTS
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS FACODE.
009600     SELECT RPTFILE     ASSIGN TO RPTFILE
009700         ORGANIZATION IS SEQUENTIAL
009800         FILE STATUS IS PFCODE.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200
010300 FD  SYSOUT
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 130 CHARACTERS.
010600 01  SYSOUT-REC                  PIC X(130).
010700
010800 FD  PLYRWORK
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 130 CHARACTERS.
011100 01  PLYRWORK-REC                PIC X(130).
011200
011300 FD  ROSTWORK
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 126 CHARACTERS.
011600 01  ROSTWORK-REC-FD             PIC X(126).
011700
011800 FD  PROFWORK
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 241 CHARACTERS.
012100 01  PROFWORK-REC-FD             PIC X(241).
012200
012300 FD  WEIGHTS
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 6 CHARACTERS.
012600 01  WEIGHTS-REC-FD               PIC X(06).
012700
012800 FD  MATCHUPS
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 33 CHARACTERS.
013100 01  MATCHUPS-REC-FD              PIC X(33).
013200
013300 FD  STANDNGS
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 34 CHARACTERS.
013600 01  STANDNGS-REC-FD              PIC X(34).
013700
013800 FD  FREEAGTS
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 124 CHARACTERS.
014100 01  FREEAGTS-REC-FD              PIC X(124).
014200
014300 FD  RPTFILE
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 132 CHARACTERS.
014600 01  RPT-REC                      PIC X(132).
014700
014800 WORKING-STORAGE SECTION.
014900
015000 COPY ABNDWORK.
015100 COPY CATTABL.
015200 COPY NBASTAT.
015300 COPY ROSTREC.
015400 COPY TEAMWORK.
015500
015600******************************************************************
015700* LOCAL COPY OF THE WEIGHTS RECORD - SAME SHAPE TEAMSCOR USES.
015800******************************************************************
015900 01  WGT-REC.
016000     05  WGT-CATEGORY            PIC X(03).
016100     05  WGT-WEIGHT               PIC 9V99.
016200
016300******************************************************************
016400* LOCAL COPY OF THE MATCHUP AND STANDINGS RECORDS - ONLY THIS
016500* PROGRAM READS EITHER FEED, SO THEY ARE CARRIED HERE RATHER
016600* THAN BROKEN OUT TO A SHARED COPYBOOK.
016700******************************************************************
016800 01  MATCHUP-REC.
016900     05  MTU-TEAM-ABBR            PIC X(04).
017000     05  FILLER                   PIC X(01).
017100     05  MTU-OPP-TEAM-ABBR        PIC X(04).
017200     05  FILLER                   PIC X(01).
017300     05  MTU-CATEGORY             PIC X(03).
017400     05  FILLER                   PIC X(01).
017500     05  MTU-MY-VALUE             PIC S9(05)V9(04).
017600     05  FILLER                   PIC X(01).
017700     05  MTU-OPP-VALUE            PIC S9(05)V9(04).
017800
017900 01  STANDINGS-REC.
018000     05  STD-TEAM-NAME            PIC X(25).
018100     05  STD-WINS                 PIC 9(03).
018200     05  STD-LOSSES               PIC 9(03).
018300     05  STD-TIES                 PIC 9(03).
018400
018500******************************************************************
018600* PLAYER SEARCH TABLE - SAME LAYOUT TEAMAGG BUILDS FROM PLYRWORK,
018700* ASCENDING ON NAME FOR SEARCH ALL.  THE TRADE AND STREAMING
018800* ENGINES BOTH NEED RAW NBA STATS FOR PLAYERS NOT ALREADY CARRIED
018900* ON ROSTWORK (THE FREE-AGENT POOL).
019000******************************************************************
019100 01  PLYR-SRCH-TABLE.
019200     05  PLYR-SRCH-ENTRY OCCURS 350 TIMES
019300             ASCENDING KEY IS PTE-NAME
019400             INDEXED BY PT-IDX.
019500         10  PTE-NAME             PIC X(30).
019600         10  PTE-ID               PIC 9(08).
019700         10  PTE-TEAM             PIC X(03).
019800         10  PTE-RAW-CAT          PIC S9(05)V9(04) COMP-3
019900                                  OCCURS 9 TIMES.
020000         10  PTE-ZSCORE           PIC S9(02)V9(04) COMP-3
020100                                  OCCURS 9 TIMES.
020200         10  PTE-VALUE            PIC S9(03)V9(04) COMP-3.
020300         10  FILLER               PIC X(04).
020400 01  WS-PLYR-SRCH-ALT REDEFINES PLYR-SRCH-TABLE.
020500     05  WS-PLYR-SRCH-BYTES       PIC X(130) OCCURS 350 TIMES.
020600 01  WS-PLYR-COUNT                PIC S9(04) COMP VALUE 0.
020700
020800******************************************************************
020900* LEAGUE-WIDE TEAM PROFILE TABLE, LOADED FROM PROFWORK.  THE
021000* FIRST ROW READ IS TAKEN AS THE OWNER'S OWN TEAM (MY-TEAM-ID) -
021100* PROFWORK IS BUILT BY TEAMSCOR IN THE SAME TEAM ORDER TEAMWK
021200* ARRIVED IN, WHICH PUTS THE OWNER'S TEAM FIRST OUT OF THE ROSTER
021300* EXTRACT.
021400******************************************************************
021500 01  WS-TEAM-PROFILE-TABLE.
021600     05  TPT-ENTRY OCCURS 40 TIMES INDEXED BY TPT-IDX.
021700         10  TPT-TEAM-ID          PIC 9(04).
021800         10  TPT-TEAM-ABBR        PIC X(04).
021900         10  TPT-TEAM-NAME        PIC X(25).
022000         10  TPT-CAT-TOTAL        PIC S9(05)V99 COMP-3
022100                                  OCCURS 9 TIMES.
022200         10  TPT-RAW-Z            PIC S9(02)V9(04) COMP-3
022300                                  OCCURS 9 TIMES.
022400         10  TPT-WEIGHTED-Z       PIC S9(02)V9(04) COMP-3
022500                                  OCCURS 9 TIMES.
022600         10  TPT-TOTAL-SCORE      PIC S9(03)V9(04) COMP-3.
022700         10  TPT-STRENGTHS        PIC X(15).
022800         10  TPT-PUNTS            PIC X(15).
022900 01  WS-TEAM-CONTROLS.
023000     05  WS-TEAM-COUNT                PIC S9(03) COMP VALUE 0.
023100     05  WS-MY-TEAM-ID                PIC 9(04) VALUE 0.
023200     05  WS-MY-TEAM-SUB               PIC S9(03) COMP VALUE 0.
023300     05  WS-OPP-TEAM-SUB              PIC S9(03) COMP VALUE 0.
023400
023500******************************************************************
023600* LEAGUE-WIDE ROSTER POOL, LOADED FROM ROSTWORK (MATCHED SLOTS
023700* ONLY).  THE TRADE ENGINE SCANS THIS BY TEAM-ID TO BUILD EACH
023800* SIDE'S CANDIDATE LIST.
023900******************************************************************
024000 01  WS-ALL-ROSTER-TABLE.
024100     05  ARP-ENTRY OCCURS 400 TIMES INDEXED BY ARP-IDX.
024200         10  ARP-TEAM-ID          PIC 9(04).
024300         10  ARP-TEAM-ABBR        PIC X(04).
024400         10  ARP-PLYR-NAME        PIC X(30).
024500         10  ARP-POSITION         PIC X(08).
024600         10  ARP-RAW-CAT          PIC S9(05)V9(04) COMP-3
024700                                  OCCURS 9 TIMES.
024800         10  ARP-SEVERITY         PIC S9(01)V9(04) COMP-3.
024900         10  ARP-DURABILITY       PIC S9(01)V9(04) COMP-3.
025000 01  WS-ALL-ROSTER-COUNT          PIC S9(04) COMP VALUE 0.
025100
025200******************************************************************
025300* STANDINGS WORK TABLE.
025400******************************************************************
025500 01  WS-STANDINGS-TABLE.
025600     05  SDG-ENTRY OCCURS 40 TIMES INDEXED BY SDG-IDX.
025700         10  SDG-TEAM-NAME        PIC X(25).
025800         10  SDG-WINS             PIC 9(03).
025900         10  SDG-LOSSES           PIC 9(03).
026000         10  SDG-TIES             PIC 9(03).
026100         10  SDG-GAMES            PIC S9(03) COMP.
026200         10  SDG-WINPCT           PIC S9V9(03) COMP-3.
026300         10  SDG-HAS-GAMES-SW     PIC X(01).
026400             88  SDG-HAS-GAMES    VALUE "Y".
026500         10  SDG-RECORD-STR       PIC X(11).
026600         10  SDG-RANK             PIC S9(03) COMP.
026700 01  WS-STANDINGS-COUNT           PIC S9(03) COMP VALUE 0.
026800
026900******************************************************************
027000* MATCHUP WORK TABLE - THE OWNER'S CURRENT HEAD-TO-HEAD LINE, UP
027100* TO 9 ROWS (ONE PER CATEGORY).  FEEDS MTCHNEED AND THE STREAMING
027200* FALLBACK NEED FORMULA.
027300******************************************************************
027400 01  WS-MATCHUP-TABLE.
027500     05  MUT-ENTRY OCCURS 9 TIMES INDEXED BY MUT-IDX.
027600         10  MUT-CATEGORY         PIC X(03).
027700         10  MUT-MY-VALUE         PIC S9(05)V9(04) COMP-3.
027800         10  MUT-OPP-VALUE        PIC S9(05)V9(04) COMP-3.
027900 01  WS-MATCHUP-CONTROLS.
028000     05  WS-MATCHUP-COUNT             PIC S9(03) COMP VALUE 0.
028100     05  WS-MY-OPP-TEAM-ABBR          PIC X(04) VALUE SPACES.
028200     05  WS-HAVE-LIVE-MATCHUP-SW      PIC X(01) VALUE "N".
028300         88  WS-HAVE-LIVE-MATCHUP     VALUE "Y".
028400
028500******************************************************************
028600* FREE-AGENT WAIVER POOL, LOADED FROM FREEAGTS AND MATCHED
028700* AGAINST PLYR-SRCH-TABLE.
028800******************************************************************
028900 01  WS-FA-TABLE.
029000     05  FAP-ENTRY OCCURS 300 TIMES INDEXED BY FAP-IDX.
029100         10  FAP-PLYR-NAME        PIC X(30).
029200         10  FAP-NBA-TEAM         PIC X(03).
029300         10  FAP-MATCHED-SW       PIC X(01).
029400             88  FAP-MATCHED      VALUE "Y".
029500         10  FAP-RAW-CAT          PIC S9(05)V9(04) COMP-3
029600                                  OCCURS 9 TIMES.
029700         10  FAP-LOCALZ           PIC S9(02)V9(04) COMP-3
029800                                  OCCURS 8 TIMES.
029900         10  FAP-SEVERITY         PIC S9V9(04) COMP-3.
030000         10  FAP-DURABILITY       PIC S9V9(04) COMP-3.
030100         10  FAP-PLAYS-TODAY-SW   PIC X(01).
030200         10  FAP-SCORE            PIC S9(03)V9(04) COMP-3.
030300         10  FAP-HELP-CATS        PIC X(15).
030400 01  WS-FA-CONTROLS.
030500     05  WS-FA-COUNT                  PIC S9(04) COMP VALUE 0.
030600     05  WS-FA-ANY-PLAYS-TODAY-SW     PIC X(01) VALUE "N".
030700         88  WS-FA-ANY-PLAYS-TODAY    VALUE "Y".
030800
030900******************************************************************
031000* COMBINED-POOL PLAYER TABLE FOR ONE TRADE-PARTNER PAIR'S LOCAL
031100* Z-SCORES (UP TO 2 X 15-MAN ROSTERS).
031200******************************************************************
031300 01  WS-POOL-TABLE.
031400     05  PPT-ENTRY OCCURS 30 TIMES INDEXED BY PPT-IDX.
031500         10  PPT-ARP-SUB          PIC S9(04) COMP.
031600         10  PPT-SIDE-SW          PIC X(01).
031700         10  PPT-LOCALZ           PIC S9(02)V9(04) COMP-3
031800                                  OCCURS 8 TIMES.
031900         10  PPT-DURABILITY       PIC S9V9(04) COMP-3.
032000         10  PPT-VALUE            PIC S9(03)V9(04) COMP-3.
032100 01  WS-POOL-COUNT                PIC S9(03) COMP VALUE 0.
032200
032300******************************************************************
032400* ONE-OR-TWO-PLAYER "SIDE" TABLES, ONE FOR MY ROSTER AND ONE FOR
032500* THE CURRENT OPPONENT'S ROSTER.  BOTH SHARE THE SAME SHAPE.
032600******************************************************************
032700 01  WS-SIDE-TABLE-A.
032800     05  SDA-ENTRY OCCURS 120 TIMES INDEXED BY SDA-IDX.
032900         10  SDA-SIZE             PIC S9(01) COMP.
033000         10  SDA-PPT-SUB-1        PIC S9(03) COMP.
033100         10  SDA-PPT-SUB-2        PIC S9(03) COMP.
033200         10  SDA-EFFECT           PIC S9(02)V9(04) COMP-3
033300                                  OCCURS 8 TIMES.
033400         10  SDA-VALUE            PIC S9(03)V9(04) COMP-3.
033500         10  SDA-NAME-1           PIC X(30).
033600         10  SDA-NAME-2           PIC X(30).
033700         10  SDA-POS-1            PIC X(08).
033800         10  SDA-POS-2            PIC X(08).
033900 01  WS-SIDE-A-COUNT              PIC S9(04) COMP VALUE 0.
034000
034100 01  WS-SIDE-TABLE-B.
034200     05  SDB-ENTRY OCCURS 120 TIMES INDEXED BY SDB-IDX.
034300         10  SDB-SIZE             PIC S9(01) COMP.
034400         10  SDB-PPT-SUB-1        PIC S9(03) COMP.
034500         10  SDB-PPT-SUB-2        PIC S9(03) COMP.
034600         10  SDB-EFFECT           PIC S9(02)V9(04) COMP-3
034700                                  OCCURS 8 TIMES.
034800         10  SDB-VALUE            PIC S9(03)V9(04) COMP-3.
034900         10  SDB-NAME-1           PIC X(30).
035000         10  SDB-NAME-2           PIC X(30).
035100         10  SDB-POS-1            PIC X(08).
035200         10  SDB-POS-2            PIC X(08).
035300 01  WS-SIDE-B-COUNT              PIC S9(04) COMP VALUE 0.
035400
035500******************************************************************
035600* PREFERENCE VECTORS FOR THE TWO SIDES OF THE CURRENT PAIR.
035700******************************************************************
035800 01  WS-PREF-A-TABLE.
035900     05  PREF-A                   PIC S9V9(04) COMP-3 OCCURS 8
036000             TIMES.
036100 01  WS-PREF-B-TABLE.
036200     05  PREF-B                   PIC S9V9(04) COMP-3 OCCURS 8
036300             TIMES.
036400
036500******************************************************************
036600* TOP-3 GLOBAL TRADE TABLES - ONE FOR EACH ENGINE.
036700******************************************************************
036800 01  WS-TOP-TRADES-BASIC.
036900     05  TTB-ENTRY OCCURS 3 TIMES INDEXED BY TTB-IDX.
037000         10  TTB-USED-SW          PIC X(01).
037100             88  TTB-USED         VALUE "Y".
037200         10  TTB-SCORE            PIC S9(03)V9(04) COMP-3.
037300         10  TTB-FIT-A            PIC S9(03)V9(04) COMP-3.
037400         10  TTB-FIT-B            PIC S9(03)V9(04) COMP-3.
037500         10  TTB-FAIRNESS         PIC S9V9(04) COMP-3.
037600         10  TTB-OPP-TEAM-NAME    PIC X(25).
037700         10  TTB-NAME-A-1         PIC X(30).
037800         10  TTB-NAME-A-2         PIC X(30).
037900         10  TTB-NAME-B-1         PIC X(30).
038000         10  TTB-NAME-B-2         PIC X(30).
038100         10  TTB-HELP-A           PIC X(15).
038200         10  TTB-HELP-B           PIC X(15).
038300         10  TTB-POS-NOTE-A       PIC X(20).
038400         10  TTB-POS-NOTE-B       PIC X(20).
038500
038600 01  WS-TOP-TRADES-ENH.
038700     05  TTE-ENTRY OCCURS 3 TIMES INDEXED BY TTE-IDX.
038800         10  TTE-USED-SW          PIC X(01).
038900             88  TTE-USED         VALUE "Y".
039000         10  TTE-SCORE            PIC S9(03)V9(04) COMP-3.
039100         10  TTE-FIT-A            PIC S9(03)V9(04) COMP-3.
039200         10  TTE-FIT-B            PIC S9(03)V9(04) COMP-3.
039300         10  TTE-FAIRNESS         PIC S9V9(04) COMP-3.
039400         10  TTE-OPP-TEAM-NAME    PIC X(25).
039500         10  TTE-NAME-A-1         PIC X(30).
039600         10  TTE-NAME-A-2         PIC X(30).
039700         10  TTE-NAME-B-1         PIC X(30).
039800         10  TTE-NAME-B-2         PIC X(30).
039900         10  TTE-HELP-A           PIC X(15).
040000         10  TTE-HELP-B           PIC X(15).
040100         10  TTE-POS-NOTE-A       PIC X(20).
040200         10  TTE-POS-NOTE-B       PIC X(20).
040300
040400******************************************************************
040500* GENERIC "CURRENT SIDE" SWITCHES - LET ONE SET OF PARAGRAPHS
040600* SERVE SIDE A OR SIDE B WITHOUT DUPLICATING THE CATEGORY/ROSTER
040700* LOOPS.
040800******************************************************************
040900 01  WS-CUR-SIDE-AREA.
041000     05  WS-CUR-SIDE-SW           PIC X(01) VALUE SPACE.
041100     05  WS-FIT-CUR-SIDE-SW       PIC X(01) VALUE SPACE.
041200     05  WS-HELP-CUR-SIDE-SW      PIC X(01) VALUE SPACE.
041300     05  WS-HELP-A-LIST           PIC X(15) VALUE SPACES.
041400     05  WS-HELP-B-LIST           PIC X(15) VALUE SPACES.
041500     05  WS-POS-NOTE-A            PIC X(20) VALUE SPACES.
041600     05  WS-POS-NOTE-B            PIC X(20) VALUE SPACES.
041700
041800******************************************************************
041900* CAT-ALPHA-ORDER - SAME DIGIT-STRING TRICK TEAMSCOR USES TO WALK
042000* THE 8 TRADE CATEGORIES IN ALPHABETICAL-BY-CODE ORDER WITHOUT A
042100* GENERAL SORT ROUTINE (3PM AST BLK FGP FTP PTS REB STL).
042200******************************************************************
042300 01  CAT-ALPHA-STRING             PIC X(08) VALUE "83671245".
042400 01  CAT-ALPHA-ORDER REDEFINES CAT-ALPHA-STRING.
042500     05  CAT-ALPHA-IDX            PIC 9(01) OCCURS 8 TIMES.
042600
042700******************************************************************
042800* SUBPROGRAM LINKAGE WORK AREAS.
042900******************************************************************
043000 01  WS-MATCHUP-INPUT.
043100     05  WMI-ENTRY OCCURS 9 TIMES.
043200         10  WMI-VALID-SW         PIC X(01).
043300         10  WMI-PUNTED-SW        PIC X(01).
043400         10  WMI-IS-TOV-SW        PIC X(01).
043500         10  WMI-MY-VALUE         PIC S9(05)V9(04) COMP-3.
043600         10  WMI-OPP-VALUE        PIC S9(05)V9(04) COMP-3.
043700 01  WS-NEED-VECTOR-TABLE.
043800     05  WS-NEED                  PIC S9V9(04) COMP-3 OCCURS 9
043900             TIMES.
044000 01  WS-TRADE-NEED-TABLE.
044100     05  WS-TRD-NEED              PIC S9V9(04) COMP-3 OCCURS 8
044200             TIMES.
044300 01  WS-STREAM-NEED-TABLE.
044400     05  WS-STR-NEED              PIC S9V9(04) COMP-3 OCCURS 8
044500             TIMES.
044600
044700 01  ROSTER-SIZE-L2                PIC S9(03) COMP.
044800 01  ROSTER-POS-TABLE-L2.
044900     05  RPT-ENTRY-L2 OCCURS 15 TIMES.
045000         10  RPT-POSITION-L2       PIC X(08).
045100 01  OUT-POSITION-L2                PIC X(08).
045200 01  IN-POSITION-L2                 PIC X(08).
045300 01  BALANCE-DELTA-L2                PIC S9(03)V9(04) COMP-3.
045400 01  NOTE-CODE-L2                    PIC X(20).
045500
045600 01  INJ-STATUS-L2                   PIC X(12).
045700 01  INJ-DETAIL-L2                   PIC X(40).
045800 01  SEVERITY-OUT-L2                 PIC S9V9(04) COMP-3.
045900
046000******************************************************************
046100* SHARED 15-BYTE CODE-LIST BUILDER SCRATCH - SAME IDIOM TEAMSCOR
046200* USES FOR STRENGTHS/PUNTS/DETECT-PUNTS LISTS.
046300******************************************************************
046400 01  WS-PICK-SEL                  PIC X(01) OCCURS 9 TIMES.
046500     88  WS-PICK-IS-SEL            VALUE "Y".
046600 01  WS-PICK-ORDER                PIC 9(01) OCCURS 4 TIMES.
046700 01  WS-PICK-COUNT                PIC S9(01) COMP VALUE 0.
046800 01  WS-LIST-BUILD                PIC X(15).
046900 01  WS-PICK-WORK-AREA.
047000     05  WS-MIN-IDX                   PIC S9(01) COMP VALUE 0.
047100     05  WS-MAX-IDX                   PIC S9(01) COMP VALUE 0.
047200     05  WS-MAX-VAL               PIC S9(02)V9(04) COMP-3 VALUE 0.
047300     05  WS-MIN-VAL               PIC S9(03)V9(04) COMP-3 VALUE 0.
047400     05  WS-BUILD-PTR                 PIC S9(02) COMP VALUE 0.
047500     05  WS-PICK-SUB                  PIC S9(01) COMP VALUE 0.
047600
047700******************************************************************
047800* STREAMING SECTION WORK AREAS - NEED VECTOR BUILD, FREE-AGENT
047900* LOCAL Z-SCORES AND SCORING, TOP-15 SORT/PRINT.
048000******************************************************************
048100 01  WS-NEED-SUM                  PIC S9(02)V9(04) COMP-3 VALUE 0.
048200 01  WS-OPP-TEAM-FOUND-SW         PIC X(01) VALUE "N".
048300     88  WS-OPP-TEAM-FOUND        VALUE "Y".
048400 01  WS-FA-SWAP-AREA              PIC X(137) VALUE SPACES.
048500 01  WS-FA-CONTRIB-TABLE.
048600     05  WS-FA-CONTRIB            PIC S9(02)V9(04) COMP-3
048700                                  OCCURS 8 TIMES.
048800 01  WS-FLAGS-TEXT                PIC X(24) VALUE SPACES.
048900 01  WS-FLAGS-PTR                 PIC S9(02) COMP VALUE 0.
049000
049100******************************************************************
049200* FILE STATUS, SWITCHES, CONTROL TOTALS.
049300******************************************************************
049400 01  WS-FILE-STATUSES.
049500     05  SFCODE                   PIC X(02).
049600     05  PWCODE                   PIC X(02).
049700     05  RWCODE                   PIC X(02).
049800     05  XWCODE                   PIC X(02).
049900     05  WTCODE                   PIC X(02).
050000     05  MUCODE                   PIC X(02).
050100     05  STCODE                   PIC X(02).
050200     05  FACODE                   PIC X(02).
050300     05  PFCODE                   PIC X(02).
050400
050500 01  WS-SWITCHES.
050600     05  WS-MORE-PLYRWORK-SW      PIC X(01) VALUE "Y".
050700         88  MORE-PLYRWORK        VALUE "Y".
050800     05  WS-MORE-ROSTWORK-SW      PIC X(01) VALUE "Y".
050900         88  MORE-ROSTWORK        VALUE "Y".
051000     05  WS-MORE-PROFWORK-SW      PIC X(01) VALUE "Y".
051100         88  MORE-PROFWORK        VALUE "Y".
051200     05  WS-MORE-WEIGHTS-SW       PIC X(01) VALUE "Y".
051300         88  MORE-WEIGHTS         VALUE "Y".
051400     05  WS-MORE-MATCHUPS-SW      PIC X(01) VALUE "Y".
051500         88  MORE-MATCHUPS        VALUE "Y".
051600     05  WS-MORE-STANDNGS-SW      PIC X(01) VALUE "Y".
051700         88  MORE-STANDNGS        VALUE "Y".
051800     05  WS-MORE-FREEAGTS-SW      PIC X(01) VALUE "Y".
051900         88  MORE-FREEAGTS        VALUE "Y".
052000
052100 01  WS-IO-COUNTERS.
052200     05  WS-PLYRWORK-READ             PIC S9(05) COMP VALUE 0.
052300     05  WS-ROSTWORK-READ             PIC S9(05) COMP VALUE 0.
052400     05  WS-ROSTWORK-MATCHED          PIC S9(05) COMP VALUE 0.
052500     05  WS-PROFWORK-READ             PIC S9(03) COMP VALUE 0.
052600     05  WS-WEIGHTS-READ              PIC S9(03) COMP VALUE 0.
052700     05  WS-MATCHUPS-READ             PIC S9(03) COMP VALUE 0.
052800     05  WS-STANDNGS-READ             PIC S9(03) COMP VALUE 0.
052900     05  WS-FREEAGTS-READ             PIC S9(05) COMP VALUE 0.
053000     05  WS-FREEAGTS-MATCHED          PIC S9(05) COMP VALUE 0.
053100     05  WS-RPT-LINES-WRITTEN         PIC S9(05) COMP VALUE 0.
053200     05  WS-TRADES-CONSIDERED         PIC S9(07) COMP VALUE 0.
053300     05  WS-TRADES-QUALIFIED          PIC S9(05) COMP VALUE 0.
053400
053500 01  WS-WEIGHT-TABLE-IDX          PIC S9(02) COMP VALUE 0.
053600 01  WS-WEIGHT-TABLE.
053700     05  WS-WEIGHT                PIC S9V99 COMP-3 OCCURS 9 TIMES.
053800
053900 01  WS-PRINT-CONTROLS.
054000     05  WS-LINES-ON-PAGE             PIC S9(03) COMP VALUE 0.
054100     05  WS-PAGE-NBR                  PIC S9(03) COMP VALUE 0.
054200     05  WS-MAX-LINES                 PIC S9(03) COMP VALUE 55.
054300
054400 01  WS-WORK-SUBSCRIPTS.
054500     05  WS-CAT-IDX                   PIC S9(02) COMP VALUE 0.
054600     05  WS-CAT-IDX-2                 PIC S9(02) COMP VALUE 0.
054700     05  WS-SUB1                      PIC S9(04) COMP VALUE 0.
054800     05  WS-SUB2                      PIC S9(04) COMP VALUE 0.
054900     05  WS-SUB3                      PIC S9(04) COMP VALUE 0.
055000     05  WS-FOUND-SUB                 PIC S9(04) COMP VALUE 0.
055100     05  WS-ENGINE-MODE               PIC S9(01) COMP VALUE 0.
055200         88  WS-ENGINE-BASIC          VALUE 1.
055300         88  WS-ENGINE-ENHANCED       VALUE 2.
055400
055500 01  WS-POP-STATS-WORK.
055600     05  WS-SUM9                  PIC S9(07)V9(04) COMP-3 VALUE 0.
055700     05  WS-MEAN9                 PIC S9(05)V9(04) COMP-3 VALUE 0.
055800     05  WS-DIFF9                 PIC S9(05)V9(04) COMP-3 VALUE 0.
055900     05  WS-DIFFSQ-SUM9              PIC S9(09)V9(04) COMP-3 VALUE
056000             0.
056100     05  WS-VARIANCE9             PIC S9(07)V9(04) COMP-3 VALUE 0.
056200     05  WS-STD9                  PIC S9(05)V9(04) COMP-3 VALUE 0.
056300
056400 01  WS-FIT-SCORE-WORK.
056500     05  WS-FIT-A                 PIC S9(03)V9(04) COMP-3 VALUE 0.
056600     05  WS-FIT-B                 PIC S9(03)V9(04) COMP-3 VALUE 0.
056700     05  WS-FIT-SUM               PIC S9(03)V9(04) COMP-3 VALUE 0.
056800     05  WS-IN-EFFECT             PIC S9(02)V9(04) COMP-3 VALUE 0.
056900     05  WS-OUT-EFFECT            PIC S9(02)V9(04) COMP-3 VALUE 0.
057000     05  WS-CAT-DELTA             PIC S9(02)V9(04) COMP-3 VALUE 0.
057100     05  WS-POS-DELTA             PIC S9(03)V9(04) COMP-3 VALUE 0.
057200     05  WS-POS-BONUS-WT              PIC S9V9(04) COMP-3 VALUE 0.
057300     05  WS-VAL-A                 PIC S9(03)V9(04) COMP-3 VALUE 0.
057400     05  WS-VAL-B                 PIC S9(03)V9(04) COMP-3 VALUE 0.
057500     05  WS-ABS-VAL-A             PIC S9(03)V9(04) COMP-3 VALUE 0.
057600     05  WS-ABS-VAL-B             PIC S9(03)V9(04) COMP-3 VALUE 0.
057700     05  WS-AVG-VAL               PIC S9(03)V9(04) COMP-3 VALUE 0.
057800     05  WS-FAIRNESS                  PIC S9V9(04) COMP-3 VALUE 0.
057900     05  WS-SCORE                 PIC S9(03)V9(04) COMP-3 VALUE 0.
058000     05  WS-THRESHOLD                 PIC S9V9(04) COMP-3 VALUE 0.
058100     05  WS-BONUS-FACTOR              PIC S9V9(04) COMP-3 VALUE 0.
058200     05  WS-MAX-AB                PIC S9(03)V9(04) COMP-3 VALUE 0.
058300     05  WS-MIN-AB                PIC S9(03)V9(04) COMP-3 VALUE 0.
058400
058500 01  WS-GAIN-WORK.
058600     05  WS-ABS-TEMP              PIC S9(05)V9(04) COMP-3 VALUE 0.
058700     05  WS-DELTA-GAIN-IDX            PIC S9(02) COMP VALUE 0.
058800 01  WS-GAIN-TABLE-A.
058900     05  GNA-GAIN                 PIC S9(02)V9(04) COMP-3
059000                                  OCCURS 8 TIMES.
059100 01  WS-GAIN-TABLE-B.
059200     05  GNB-GAIN                 PIC S9(02)V9(04) COMP-3
059300                                  OCCURS 8 TIMES.
059400
059500 01  WS-ENHANCED-WORK.
059600     05  WS-DR-VALUE                  PIC S9V9(04) COMP-3 VALUE 0.
059700     05  WS-DR-EXP-ARG                PIC S9V9(04) COMP-3 VALUE 0.
059800     05  WS-DR-EXP-APPROX             PIC S9V9(04) COMP-3 VALUE 0.
059900     05  WS-SWING-A               PIC S9(02)V9(04) COMP-3 VALUE 0.
060000     05  WS-SWING-B               PIC S9(02)V9(04) COMP-3 VALUE 0.
060100     05  WS-CORR-SUB                  PIC S9(02) COMP VALUE 0.
060200
060300 01  WS-REPORT-DATE.
060400     05  RUN-DATE-YY              PIC 9(02).
060500     05  RUN-DATE-MM              PIC 9(02).
060600     05  RUN-DATE-DD              PIC 9(02).
060700 01  WS-REPORT-DATE-NUM REDEFINES
060800         WS-REPORT-DATE           PIC 9(06).
060900
061000 01  WS-HDR-REC.
061100     05  FILLER                   PIC X(01) VALUE SPACES.
061200     05  FILLER                   PIC X(20) VALUE
061300         "FANTASY BASKETBALL -".
061400     05  FILLER                   PIC X(01) VALUE SPACE.
061500     05  HDR-TITLE                PIC X(30).
061600     05  FILLER                   PIC X(10) VALUE SPACES.
061700     05  FILLER                   PIC X(09) VALUE "RUN DATE:".
061800     05  HDR-MM                   PIC 99.
061900     05  FILLER                   PIC X(01) VALUE "/".
062000     05  HDR-DD                   PIC 99.
062100     05  FILLER                   PIC X(01) VALUE "/".
062200     05  HDR-YY                   PIC 99.
062300     05  FILLER                   PIC X(10) VALUE SPACES.
062400     05  FILLER                   PIC X(05) VALUE "PAGE ".
062500     05  HDR-PAGE-NBR             PIC ZZ9.
062600     05  FILLER                   PIC X(19) VALUE SPACES.
062700
062800 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
062900 01  WS-SWAP-AREA                 PIC X(53)  VALUE SPACES.
063000 01  WS-PCT-EDIT                  PIC .999.
063100
063200 01  WS-STD-HDR-REC.
063300     05  FILLER                   PIC X(05) VALUE SPACES.
063400     05  STD-HDR-RANK             PIC X(04) VALUE "RANK".
063500     05  FILLER                   PIC X(02) VALUE SPACES.
063600     05  STD-HDR-TEAM             PIC X(25) VALUE "TEAM".
063700     05  STD-HDR-RECORD           PIC X(09) VALUE "RECORD".
063800     05  FILLER                   PIC X(02) VALUE SPACES.
063900     05  STD-HDR-PCT              PIC X(08) VALUE "WIN PCT".
064000     05  FILLER                   PIC X(77) VALUE SPACES.
064100
064200 01  WS-STD-DTL-REC.
064300     05  FILLER                   PIC X(06) VALUE SPACES.
064400     05  STD-DTL-RANK             PIC ZZ9.
064500     05  FILLER                   PIC X(03) VALUE SPACES.
064600     05  STD-DTL-TEAM             PIC X(25).
064700     05  STD-DTL-RECORD           PIC X(11).
064800     05  FILLER                   PIC X(02) VALUE SPACES.
064900     05  STD-DTL-PCT              PIC X(05).
065000     05  FILLER                   PIC X(77) VALUE SPACES.
065100
065200 01  WS-PROF-TEAM-REC.
065300     05  FILLER                   PIC X(01) VALUE SPACES.
065400     05  FILLER                   PIC X(06) VALUE "TEAM: ".
065500     05  PRF-TEAM-NAME            PIC X(25).
065600     05  FILLER                   PIC X(02) VALUE SPACES.
065700     05  FILLER                   PIC X(13) VALUE "TOTAL SCORE:".
065800     05  PRF-TOTAL-SCORE          PIC +9.9999.
065900     05  FILLER                   PIC X(77) VALUE SPACES.
066000
066100 01  WS-PROF-CAT-REC.
066200     05  FILLER                   PIC X(08) VALUE SPACES.
066300     05  PRF-CAT-CODE             PIC X(03).
066400     05  FILLER                   PIC X(02) VALUE SPACES.
066500     05  FILLER                   PIC X(06) VALUE "TOTAL:".
066600     05  PRF-CAT-TOTAL            PIC ZZZ9.99.
066700     05  FILLER                   PIC X(03) VALUE SPACES.
066800     05  FILLER                   PIC X(07) VALUE "RAW Z:".
066900     05  PRF-RAW-Z                PIC +9.9999.
067000     05  FILLER                   PIC X(03) VALUE SPACES.
067100     05  FILLER                   PIC X(07) VALUE "WGT Z:".
067200     05  PRF-WGT-Z                PIC +9.9999.
067300     05  FILLER                   PIC X(78) VALUE SPACES.
067400
067500 01  WS-PROF-LIST-REC.
067600     05  FILLER                   PIC X(08) VALUE SPACES.
067700     05  PRF-LIST-LABEL           PIC X(11).
067800     05  PRF-LIST-VALUE           PIC X(15).
067900     05  FILLER                   PIC X(98) VALUE SPACES.
068000
068100 01  WS-PROF-TOTAL-REC.
068200     05  FILLER                   PIC X(01) VALUE SPACES.
068300     05  FILLER                   PIC X(23) VALUE
068400         "LEAGUE GRAND TOTAL FOR".
068500     05  FILLER                   PIC X(01) VALUE SPACES.
068600     05  PRF-TEAM-TOTAL-CNT       PIC ZZ9.
068700     05  FILLER                   PIC X(06) VALUE "TEAMS.".
068800     05  FILLER                   PIC X(98) VALUE SPACES.
068900
069000 01  WS-TRD-HDR-REC.
069100     05  FILLER                   PIC X(01) VALUE SPACES.
069200     05  TRD-HDR-TITLE            PIC X(25).
069300     05  FILLER                   PIC X(106) VALUE SPACES.
069400
069500 01  WS-TRD-SIDE-REC.
069600     05  FILLER                   PIC X(05) VALUE SPACES.
069700     05  TRD-SIDE-LABEL           PIC X(09).
069800     05  TRD-SIDE-NAME-1          PIC X(30).
069900     05  FILLER                   PIC X(01) VALUE SPACES.
070000     05  TRD-SIDE-NAME-2          PIC X(30).
070100     05  FILLER                   PIC X(57) VALUE SPACES.
070200
070300 01  WS-TRD-DTL-REC.
070400     05  FILLER                   PIC X(05) VALUE SPACES.
070500     05  FILLER                   PIC X(08) VALUE "GAIN-A:".
070600     05  TRD-GAIN-A               PIC +9.9999.
070700     05  FILLER                   PIC X(02) VALUE SPACES.
070800     05  FILLER                   PIC X(08) VALUE "GAIN-B:".
070900     05  TRD-GAIN-B               PIC +9.9999.
071000     05  FILLER                   PIC X(02) VALUE SPACES.
071100     05  FILLER                   PIC X(10) VALUE "FAIRNESS:".
071200     05  TRD-FAIRNESS             PIC +9.9999.
071300     05  FILLER                   PIC X(02) VALUE SPACES.
071400     05  FILLER                   PIC X(07) VALUE "SCORE:".
071500     05  TRD-SCORE                PIC +9.9999.
071600     05  FILLER                   PIC X(01) VALUE SPACES.
071700     05  FILLER                   PIC X(05) VALUE "POSA:".
071800     05  TRD-POS-NOTE-A           PIC X(20).
071900     05  FILLER                   PIC X(01) VALUE SPACES.
072000     05  FILLER                   PIC X(05) VALUE "POSB:".
072100     05  TRD-POS-NOTE-B           PIC X(20).
072200     05  FILLER                   PIC X(08) VALUE SPACES.
072300
072400 01  WS-TRD-HELP-REC.
072500     05  FILLER                   PIC X(08) VALUE SPACES.
072600     05  FILLER                   PIC X(20) VALUE
072700         "IMPROVED CATEGORIES:".
072800     05  TRD-HELP-A               PIC X(15).
072900     05  FILLER                   PIC X(02) VALUE SPACES.
073000     05  TRD-HELP-B               PIC X(15).
073100     05  FILLER                   PIC X(68) VALUE SPACES.
073200
073300 01  WS-STRM-HDR-REC.
073400     05  FILLER                   PIC X(05) VALUE SPACES.
073500     05  STM-HDR-RANK             PIC X(04) VALUE "RANK".
073600     05  FILLER                   PIC X(02) VALUE SPACES.
073700     05  STM-HDR-NAME             PIC X(30) VALUE "PLAYER".
073800     05  STM-HDR-TEAM             PIC X(04) VALUE "NBA".
073900     05  FILLER                   PIC X(02) VALUE SPACES.
074000     05  STM-HDR-SCORE            PIC X(07) VALUE "SCORE".
074100     05  FILLER                   PIC X(02) VALUE SPACES.
074200     05  STM-HDR-SEV              PIC X(05) VALUE "SEV".
074300     05  FILLER                   PIC X(75) VALUE SPACES.
074400
074500 01  WS-STRM-DTL-REC.
074600     05  FILLER                   PIC X(05) VALUE SPACES.
074700     05  STM-DTL-RANK             PIC ZZ9.
074800     05  FILLER                   PIC X(03) VALUE SPACES.
074900     05  STM-DTL-NAME             PIC X(30).
075000     05  STM-DTL-TEAM             PIC X(04).
075100     05  FILLER                   PIC X(02) VALUE SPACES.
075200     05  STM-DTL-SCORE            PIC +9.9999.
075300     05  FILLER                   PIC X(02) VALUE SPACES.
075400     05  STM-DTL-SEV              PIC 9.99.
075500     05  FILLER                   PIC X(02) VALUE SPACES.
075600     05  STM-DTL-HELP             PIC X(15).
075700     05  FILLER                   PIC X(02) VALUE SPACES.
075800     05  STM-DTL-FLAGS            PIC X(24).
075900     05  FILLER                   PIC X(28) VALUE SPACES.
076000
076100 01  WS-EOJ-REC.
076200     05  FILLER                   PIC X(05) VALUE SPACES.
076300     05  EOJ-LABEL                PIC X(25).
076400     05  EOJ-VALUE                PIC ZZZZZZ9.
076500     05  FILLER                   PIC X(95) VALUE SPACES.
076600
076700 PROCEDURE DIVISION.
076800
076900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
077000     PERFORM 100-MAINLINE     THRU 100-EXIT.
077100     PERFORM 999-CLEANUP      THRU 999-EXIT.
077200     MOVE +0 TO RETURN-CODE.
077300     GOBACK.
077400
077500******************************************************************
077600* HOUSEKEEPING - OPEN EVERYTHING, LOAD ALL THE WORK TABLES THE
077700* REPORT SECTIONS RUN AGAINST.  RPTFILE IS PRODUCED ENTIRELY FROM
077800* THESE IN-MEMORY TABLES - NOTHING BELOW THIS PARAGRAPH RE-READS
077900* AN INPUT FILE.
078000******************************************************************
078100 000-HOUSEKEEPING.
078200     PERFORM 800-OPEN-FILES    THRU 800-EXIT.
078300     MOVE ZERO TO WS-PAGE-NBR.
078400     ACCEPT WS-REPORT-DATE FROM DATE.
078500     IF WS-REPORT-DATE-NUM = ZERO
078600         GO TO 1000-ABEND-RTN.
078700
078800     PERFORM 050-INIT-ONE-WEIGHT THRU 050-EXIT
078900         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
079000     PERFORM 910-READ-WEIGHTS THRU 910-EXIT.
079100     PERFORM 060-LOAD-ONE-WEIGHT THRU 060-EXIT
079200         UNTIL NOT MORE-WEIGHTS.
079300
079400     PERFORM 090-LOAD-CORRELATIONS THRU 090-EXIT.
079500     PERFORM 070-LOAD-PLYR-TABLE   THRU 070-EXIT.
079600     PERFORM 110-LOAD-ROSTER-POOL  THRU 110-EXIT.
079700     PERFORM 150-LOAD-TEAM-PROFILES THRU 150-EXIT.
079800     IF WS-TEAM-COUNT = ZERO
079900         DISPLAY "FBALRPT - NO TEAM PROFILES ON PROFWORK"
080000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
080100     PERFORM 160-LOAD-STANDINGS    THRU 160-EXIT.
080200     PERFORM 170-LOAD-MATCHUPS     THRU 170-EXIT.
080300     PERFORM 180-LOAD-FREE-AGENTS  THRU 180-EXIT.
080400 000-EXIT.
080500     EXIT.
080600
080700 050-INIT-ONE-WEIGHT.
080800     MOVE 1.00 TO WS-WEIGHT(WS-CAT-IDX).
080900 050-EXIT.
081000     EXIT.
081100
081200 060-LOAD-ONE-WEIGHT.
081300     MOVE WGT-CATEGORY TO MTU-CATEGORY.
081400     PERFORM 065-FIND-CAT-SUB THRU 065-EXIT.
081500     IF WS-FOUND-SUB > ZERO
081600         MOVE WGT-WEIGHT TO WS-WEIGHT(WS-FOUND-SUB).
081700     PERFORM 910-READ-WEIGHTS THRU 910-EXIT.
081800 060-EXIT.
081900     EXIT.
082000
082100******************************************************************
082200* LINEAR LOOKUP OF A 3-BYTE CATEGORY CODE AGAINST CAT-CODE - NOT
082300* SORTED, SO SEARCH ALL CANNOT BE USED HERE.
082400******************************************************************
082500 065-FIND-CAT-SUB.
082600     MOVE ZERO TO WS-FOUND-SUB.
082700     PERFORM 067-CHECK-ONE-CODE THRU 067-EXIT
082800         VARYING WS-CAT-IDX-2 FROM 1 BY 1
082900         UNTIL WS-CAT-IDX-2 > 9 OR WS-FOUND-SUB > ZERO.
083000 065-EXIT.
083100     EXIT.
083200
083300 067-CHECK-ONE-CODE.
083400     IF CAT-CODE(WS-CAT-IDX-2) = MTU-CATEGORY
083500         MOVE WS-CAT-IDX-2 TO WS-FOUND-SUB.
083600 067-EXIT.
083700     EXIT.
083800
083900******************************************************************
084000* THE 5 CROSS-CATEGORY CORRELATION PAIRS, LOADED AT RUN TIME
084100* RATHER THAN VIA VALUE CLAUSES SINCE THE TABLE MIXES NUMERIC
084200* SUBSCRIPT AND COMP-3 FIELDS - SEE THE COMMENT ON
084300* CORRELATION-PAIR-TABLE IN CATTABL FOR THE PAIR LIST.
084400******************************************************************
084500 090-LOAD-CORRELATIONS.
084600     MOVE CAT-REB TO CP-CAT-A(1).  MOVE CAT-FGP TO CP-CAT-B(1).
084700     MOVE 0.6000  TO CP-CORR(1).
084800     MOVE CAT-AST TO CP-CAT-A(2).  MOVE CAT-PTS TO CP-CAT-B(2).
084900     MOVE 0.5000  TO CP-CORR(2).
085000     MOVE CAT-STL TO CP-CAT-A(3).  MOVE CAT-AST TO CP-CAT-B(3).
085100     MOVE 0.4000  TO CP-CORR(3).
085200     MOVE CAT-BLK TO CP-CAT-A(4).  MOVE CAT-REB TO CP-CAT-B(4).
085300     MOVE 0.5000  TO CP-CORR(4).
085400     MOVE CAT-3PM TO CP-CAT-A(5).  MOVE CAT-PTS TO CP-CAT-B(5).
085500     MOVE 0.6000  TO CP-CORR(5).
085600 090-EXIT.
085700     EXIT.
085800
085900******************************************************************
086000* LOAD THE FULL MATCHED/Z-SCORED PLAYER TABLE FROM PLYRWORK -
086100* ALREADY IN NAME ORDER SO SEARCH ALL CAN BINARY-SEARCH IT LATER
086200* FOR FREE-AGENT LOOKUPS.
086300******************************************************************
086400 070-LOAD-PLYR-TABLE.
086500     MOVE ZERO TO WS-PLYR-COUNT.
086600     PERFORM 920-READ-PLYRWORK THRU 920-EXIT.
086700     PERFORM 075-ADD-ONE-PLYR THRU 075-EXIT
086800         UNTIL NOT MORE-PLYRWORK.
086900 070-EXIT.
087000     EXIT.
087100
087200 075-ADD-ONE-PLYR.
087300     IF WS-PLYR-COUNT < 350
087400         ADD 1 TO WS-PLYR-COUNT
087500         MOVE PLYRWORK-REC TO WS-PLYR-SRCH-BYTES(WS-PLYR-COUNT).
087600     PERFORM 920-READ-PLYRWORK THRU 920-EXIT.
087700 075-EXIT.
087800     EXIT.
087900
088000******************************************************************
088100* LOAD EVERY MATCHED ROSTER SLOT ACROSS THE WHOLE LEAGUE.
088200******************************************************************
088300 110-LOAD-ROSTER-POOL.
088400     MOVE ZERO TO WS-ALL-ROSTER-COUNT.
088500     PERFORM 930-READ-ROSTWORK THRU 930-EXIT.
088600     PERFORM 115-ADD-ONE-ROSTER THRU 115-EXIT
088700         UNTIL NOT MORE-ROSTWORK.
088800 110-EXIT.
088900     EXIT.
089000
089100 115-ADD-ONE-ROSTER.
089200     MOVE ROSTWORK-REC-FD TO ROSTWORK-REC.
089300     IF RW-MATCHED AND WS-ALL-ROSTER-COUNT < 400
089400         ADD 1 TO WS-ALL-ROSTER-COUNT
089500         MOVE RW-TEAM-ID     TO ARP-TEAM-ID(WS-ALL-ROSTER-COUNT)
089600         MOVE RW-TEAM-ABBR   TO ARP-TEAM-ABBR(WS-ALL-ROSTER-COUNT)
089700         MOVE RW-PLYR-NAME   TO ARP-PLYR-NAME(WS-ALL-ROSTER-COUNT)
089800         MOVE RW-FANTASY-POS TO ARP-POSITION(WS-ALL-ROSTER-COUNT)
089900         MOVE RW-SEVERITY    TO ARP-SEVERITY(WS-ALL-ROSTER-COUNT)
090000         PERFORM 117-COPY-RAW-CATS THRU 117-EXIT
090100         COMPUTE ARP-DURABILITY(WS-ALL-ROSTER-COUNT) ROUNDED =
090200             1 - (0.7 * ARP-SEVERITY(WS-ALL-ROSTER-COUNT)).
090300     PERFORM 930-READ-ROSTWORK THRU 930-EXIT.
090400 115-EXIT.
090500     EXIT.
090600
090700 117-COPY-RAW-CATS.
090800     PERFORM 119-COPY-ONE-CAT THRU 119-EXIT
090900         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
091000 117-EXIT.
091100     EXIT.
091200
091300 119-COPY-ONE-CAT.
091400     MOVE RW-RAW-CAT(WS-CAT-IDX)
091500         TO ARP-RAW-CAT(WS-ALL-ROSTER-COUNT, WS-CAT-IDX).
091600 119-EXIT.
091700     EXIT.
091800
091900******************************************************************
092000* LOAD THE LEAGUE'S TEAM PROFILES.  THE FIRST ENTRY LOADED IS
092100* TREATED AS THE OWNER'S OWN TEAM FOR THE TRADE AND STREAMING
092200* SECTIONS.
092300******************************************************************
092400 150-LOAD-TEAM-PROFILES.
092500     MOVE ZERO TO WS-TEAM-COUNT.
092600     PERFORM 940-READ-PROFWORK THRU 940-EXIT.
092700     PERFORM 155-ADD-ONE-PROFILE THRU 155-EXIT
092800         UNTIL NOT MORE-PROFWORK.
092900     IF WS-TEAM-COUNT > ZERO
093000         MOVE TPT-TEAM-ID(1) TO WS-MY-TEAM-ID
093100         MOVE 1 TO WS-MY-TEAM-SUB.
093200 150-EXIT.
093300     EXIT.
093400
093500 155-ADD-ONE-PROFILE.
093600     IF WS-TEAM-COUNT < 40
093700         ADD 1 TO WS-TEAM-COUNT
093800         MOVE TWK-TEAM-ID        TO TPT-TEAM-ID(WS-TEAM-COUNT)
093900         PERFORM 158-FIND-TEAM-ABBR THRU 158-EXIT
094000         MOVE TWK-TEAM-NAME      TO TPT-TEAM-NAME(WS-TEAM-COUNT)
094100         MOVE TWK-TOTAL-SCORE    TO TPT-TOTAL-SCORE(WS-TEAM-COUNT)
094200         MOVE TWK-STRENGTHS      TO TPT-STRENGTHS(WS-TEAM-COUNT)
094300         MOVE TWK-PUNTS          TO TPT-PUNTS(WS-TEAM-COUNT)
094400         PERFORM 157-COPY-ONE-PROF-CAT THRU 157-EXIT
094500             VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
094600     PERFORM 940-READ-PROFWORK THRU 940-EXIT.
094700 155-EXIT.
094800     EXIT.
094900
095000******************************************************************
095100* THE PROFILE WORK FEED CARRIES NO ABBREVIATION OF ITS OWN, SO
095200* WE PICK IT UP OUT OF THE ROSTER POOL LOADED EARLIER IN THIS
095300* RUN - SAME TEAM-ID, JUST A SECOND SOURCE FOR THE 4-BYTE CODE
095400* THE MATCHUP JOIN LOGIC NEEDS.
095500******************************************************************
095600 158-FIND-TEAM-ABBR.
095700     MOVE ZERO TO WS-FOUND-SUB.
095800     MOVE SPACES TO TPT-TEAM-ABBR(WS-TEAM-COUNT).
095900     PERFORM 159-CHECK-ONE-ROSTER THRU 159-EXIT
096000         VARYING ARP-IDX FROM 1 BY 1
096100         UNTIL ARP-IDX > WS-ALL-ROSTER-COUNT
096200             OR WS-FOUND-SUB > ZERO.
096300 158-EXIT.
096400     EXIT.
096500
096600 159-CHECK-ONE-ROSTER.
096700     IF ARP-TEAM-ID(ARP-IDX) = TWK-TEAM-ID
096800         MOVE ARP-TEAM-ABBR(ARP-IDX)
096900             TO TPT-TEAM-ABBR(WS-TEAM-COUNT)
097000         MOVE 1 TO WS-FOUND-SUB.
097100 159-EXIT.
097200     EXIT.
097300
097400 157-COPY-ONE-PROF-CAT.
097500     MOVE TWK-CAT-TOTAL(WS-CAT-IDX)
097600         TO TPT-CAT-TOTAL(WS-TEAM-COUNT, WS-CAT-IDX).
097700     MOVE TWK-RAW-Z(WS-CAT-IDX)
097800         TO TPT-RAW-Z(WS-TEAM-COUNT, WS-CAT-IDX).
097900     MOVE TWK-WEIGHTED-Z(WS-CAT-IDX)
098000         TO TPT-WEIGHTED-Z(WS-TEAM-COUNT, WS-CAT-IDX).
098100 157-EXIT.
098200     EXIT.
098300
098400 160-LOAD-STANDINGS.
098500     MOVE ZERO TO WS-STANDINGS-COUNT.
098600     PERFORM 950-READ-STANDNGS THRU 950-EXIT.
098700     PERFORM 165-ADD-ONE-STANDING THRU 165-EXIT
098800         UNTIL NOT MORE-STANDNGS.
098900 160-EXIT.
099000     EXIT.
099100
099200 165-ADD-ONE-STANDING.
099300     MOVE STANDNGS-REC-FD TO STANDINGS-REC.
099400     IF WS-STANDINGS-COUNT < 40
099500         ADD 1 TO WS-STANDINGS-COUNT
099600         MOVE STD-TEAM-NAME TO SDG-TEAM-NAME(WS-STANDINGS-COUNT)
099700         MOVE STD-WINS      TO SDG-WINS(WS-STANDINGS-COUNT)
099800         MOVE STD-LOSSES    TO SDG-LOSSES(WS-STANDINGS-COUNT)
099900         MOVE STD-TIES      TO SDG-TIES(WS-STANDINGS-COUNT).
100000     PERFORM 950-READ-STANDNGS THRU 950-EXIT.
100100 165-EXIT.
100200     EXIT.
100300
100400******************************************************************
100500* MATCHUPS HOLDS ONLY THE OWNER'S CURRENT HEAD-TO-HEAD LINE - UP
100600* TO 9 ROWS, ONE PER CATEGORY.
100700******************************************************************
100800 170-LOAD-MATCHUPS.
100900     MOVE ZERO TO WS-MATCHUP-COUNT.
101000     MOVE "N" TO WS-HAVE-LIVE-MATCHUP-SW.
101100     PERFORM 960-READ-MATCHUPS THRU 960-EXIT.
101200     PERFORM 175-ADD-ONE-MATCHUP THRU 175-EXIT
101300         UNTIL NOT MORE-MATCHUPS.
101400 170-EXIT.
101500     EXIT.
101600
101700 175-ADD-ONE-MATCHUP.
101800     MOVE MATCHUPS-REC-FD TO MATCHUP-REC.
101900     IF WS-MATCHUP-COUNT < 9
102000         ADD 1 TO WS-MATCHUP-COUNT
102100         SET WS-HAVE-LIVE-MATCHUP TO TRUE
102200         MOVE MTU-OPP-TEAM-ABBR TO WS-MY-OPP-TEAM-ABBR
102300         MOVE MTU-CATEGORY    TO MUT-CATEGORY(WS-MATCHUP-COUNT)
102400         MOVE MTU-MY-VALUE    TO MUT-MY-VALUE(WS-MATCHUP-COUNT)
102500         MOVE MTU-OPP-VALUE   TO MUT-OPP-VALUE(WS-MATCHUP-COUNT).
102600     PERFORM 960-READ-MATCHUPS THRU 960-EXIT.
102700 175-EXIT.
102800     EXIT.
102900
103000******************************************************************
103100* FREE-AGENT POOL - MATCH EACH UNROSTERED NAME AGAINST PLYRWORK
103200* FOR RAW STATS, THEN CARRY THE INJURY FIELDS FOR SEVERITY.
103300******************************************************************
103400 180-LOAD-FREE-AGENTS.
103500     MOVE ZERO TO WS-FA-COUNT.
103600     MOVE "N" TO WS-FA-ANY-PLAYS-TODAY-SW.
103700     PERFORM 970-READ-FREEAGTS THRU 970-EXIT.
103800     PERFORM 185-ADD-ONE-FREE-AGENT THRU 185-EXIT
103900         UNTIL NOT MORE-FREEAGTS.
104000 180-EXIT.
104100     EXIT.
104200
104300 185-ADD-ONE-FREE-AGENT.
104400     MOVE FREEAGTS-REC-FD TO FREE-AGENT-REC.
104500     ADD 1 TO WS-FREEAGTS-READ.
104600     IF FA-PLAYS-TODAY-YES
104700         SET WS-FA-ANY-PLAYS-TODAY TO TRUE.
104800     SET RW-NOT-MATCHED TO TRUE.
104900     SEARCH ALL PLYR-SRCH-ENTRY
105000         AT END MOVE "N" TO WS-MATCH-SW
105100         WHEN PTE-NAME(PT-IDX) = FA-PLYR-NAME
105200             MOVE "Y" TO WS-MATCH-SW.
105300     IF WS-MATCH-SW = "Y" AND WS-FA-COUNT < 300
105400         ADD 1 TO WS-FA-COUNT
105500         ADD 1 TO WS-FREEAGTS-MATCHED
105600         MOVE FA-PLYR-NAME       TO FAP-PLYR-NAME(WS-FA-COUNT)
105700         MOVE PTE-TEAM(PT-IDX)   TO FAP-NBA-TEAM(WS-FA-COUNT)
105800         SET FAP-MATCHED(WS-FA-COUNT) TO TRUE
105900         MOVE FA-PLAYS-TODAY     TO
106000                 FAP-PLAYS-TODAY-SW(WS-FA-COUNT)
106100         PERFORM 187-COPY-ONE-FA-CAT THRU 187-EXIT
106200             VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9
106300         MOVE FA-INJ-STATUS TO INJ-STATUS-L2
106400         MOVE FA-INJ-DETAIL TO INJ-DETAIL-L2
106500         CALL "INJSEV" USING INJ-STATUS-L2, INJ-DETAIL-L2,
106600             SEVERITY-OUT-L2
106700         MOVE SEVERITY-OUT-L2 TO FAP-SEVERITY(WS-FA-COUNT)
106800         COMPUTE FAP-DURABILITY(WS-FA-COUNT) ROUNDED =
106900             1 - (0.7 * SEVERITY-OUT-L2).
107000     PERFORM 970-READ-FREEAGTS THRU 970-EXIT.
107100 185-EXIT.
107200     EXIT.
107300
107400 187-COPY-ONE-FA-CAT.
107500     MOVE PTE-RAW-CAT(PT-IDX, WS-CAT-IDX)
107600         TO FAP-RAW-CAT(WS-FA-COUNT, WS-CAT-IDX).
107700 187-EXIT.
107800     EXIT.
107900
108000******************************************************************
108100* MAINLINE - ALL FOUR REPORT SECTIONS PLUS THE END-OF-JOB
108200* SUMMARY.  EACH SECTION IS SELF-CONTAINED AGAINST THE TABLES
108300* HOUSEKEEPING JUST BUILT.
108400******************************************************************
108500 100-MAINLINE.
108600     PERFORM 200-STANDINGS-SECTION THRU 200-EXIT.
108700     PERFORM 300-PROFILES-SECTION  THRU 300-EXIT.
108800     PERFORM 400-TRADE-SECTION     THRU 400-EXIT.
108900     PERFORM 500-STREAMING-SECTION THRU 500-EXIT.
109000     PERFORM 600-END-OF-JOB        THRU 600-EXIT.
109100 100-EXIT.
109200     EXIT.
109300
109400******************************************************************
109500* SECTION 1 - STANDINGS.  GAMES = W+L+T.  WIN PCT = (W+.5T)/GAMES
109600* TO 3 DECIMALS, BLANK WHEN GAMES = 0.  SORTED DESCENDING ON WIN
109700* PCT, RANKED 1..N.
109800******************************************************************
109900 200-STANDINGS-SECTION.
110000     PERFORM 210-COMPUTE-ONE-STANDING THRU 210-EXIT
110100         VARYING SDG-IDX FROM 1 BY 1 UNTIL SDG-IDX >
110200                 WS-STANDINGS-COUNT.
110300     PERFORM 220-SORT-STANDINGS THRU 220-EXIT.
110400     PERFORM 230-RANK-ONE-STANDING THRU 230-EXIT
110500         VARYING SDG-IDX FROM 1 BY 1 UNTIL SDG-IDX >
110600                 WS-STANDINGS-COUNT.
110700     PERFORM 240-PRINT-STANDINGS THRU 240-EXIT.
110800 200-EXIT.
110900     EXIT.
111000
111100 210-COMPUTE-ONE-STANDING.
111200     COMPUTE SDG-GAMES(SDG-IDX) =
111300         SDG-WINS(SDG-IDX) + SDG-LOSSES(SDG-IDX) +
111400                 SDG-TIES(SDG-IDX).
111500     IF SDG-GAMES(SDG-IDX) = ZERO
111600         MOVE ZERO TO SDG-WINPCT(SDG-IDX)
111700         MOVE "N" TO SDG-HAS-GAMES-SW(SDG-IDX)
111800     ELSE
111900         SET SDG-HAS-GAMES(SDG-IDX) TO TRUE
112000         COMPUTE SDG-WINPCT(SDG-IDX) ROUNDED =
112100             (SDG-WINS(SDG-IDX) + (0.5 * SDG-TIES(SDG-IDX)))
112200                 / SDG-GAMES(SDG-IDX)
112300     END-IF.
112400     MOVE SPACES TO SDG-RECORD-STR(SDG-IDX).
112500     IF SDG-TIES(SDG-IDX) > ZERO
112600         STRING SDG-WINS(SDG-IDX)   DELIMITED BY SIZE
112700                "-"                 DELIMITED BY SIZE
112800                SDG-LOSSES(SDG-IDX) DELIMITED BY SIZE
112900                "-"                 DELIMITED BY SIZE
113000                SDG-TIES(SDG-IDX)   DELIMITED BY SIZE
113100             INTO SDG-RECORD-STR(SDG-IDX)
113200         END-STRING
113300     ELSE
113400         STRING SDG-WINS(SDG-IDX)   DELIMITED BY SIZE
113500                "-"                 DELIMITED BY SIZE
113600                SDG-LOSSES(SDG-IDX) DELIMITED BY SIZE
113700             INTO SDG-RECORD-STR(SDG-IDX)
113800         END-STRING.
113900 210-EXIT.
114000     EXIT.
114100
114200******************************************************************
114300* SIMPLE DESCENDING BUBBLE SORT ON WIN PCT - THE STANDINGS TABLE
114400* NEVER HOLDS MORE THAN 40 TEAMS SO A GENERAL SORT ROUTINE ISN'T
114500* WORTH THE TROUBLE.
114600******************************************************************
114700 220-SORT-STANDINGS.
114800     PERFORM 222-ONE-BUBBLE-PASS THRU 222-EXIT
114900         VARYING SDG-IDX FROM 1 BY 1
115000         UNTIL SDG-IDX > WS-STANDINGS-COUNT.
115100 220-EXIT.
115200     EXIT.
115300
115400 222-ONE-BUBBLE-PASS.
115500     PERFORM 224-COMPARE-ADJACENT THRU 224-EXIT
115600         VARYING WS-SUB1 FROM 1 BY 1
115700         UNTIL WS-SUB1 > WS-STANDINGS-COUNT - 1.
115800 222-EXIT.
115900     EXIT.
116000
116100 224-COMPARE-ADJACENT.
116200     COMPUTE WS-SUB2 = WS-SUB1 + 1.
116300     IF SDG-WINPCT(WS-SUB1) < SDG-WINPCT(WS-SUB2)
116400         PERFORM 226-SWAP-STANDINGS THRU 226-EXIT.
116500 224-EXIT.
116600     EXIT.
116700
116800 226-SWAP-STANDINGS.
116900     MOVE SDG-ENTRY(WS-SUB1) TO WS-SWAP-AREA.
117000     MOVE SDG-ENTRY(WS-SUB2) TO SDG-ENTRY(WS-SUB1).
117100     MOVE WS-SWAP-AREA TO SDG-ENTRY(WS-SUB2).
117200 226-EXIT.
117300     EXIT.
117400
117500 230-RANK-ONE-STANDING.
117600     MOVE SDG-IDX TO SDG-RANK(SDG-IDX).
117700 230-EXIT.
117800     EXIT.
117900
118000 240-PRINT-STANDINGS.
118100     MOVE "LEAGUE STANDINGS" TO HDR-TITLE.
118200     PERFORM 770-WRITE-PAGE-HDR THRU 770-EXIT.
118300     MOVE WS-STD-HDR-REC TO RPT-REC.
118400     PERFORM 790-WRITE-LINE THRU 790-EXIT.
118500     PERFORM 242-PRINT-ONE-STANDING THRU 242-EXIT
118600         VARYING SDG-IDX FROM 1 BY 1 UNTIL SDG-IDX >
118700                 WS-STANDINGS-COUNT.
118800     MOVE WS-BLANK-LINE TO RPT-REC.
118900     PERFORM 790-WRITE-LINE THRU 790-EXIT.
119000 240-EXIT.
119100     EXIT.
119200
119300 242-PRINT-ONE-STANDING.
119400     MOVE SDG-RANK(SDG-IDX)       TO STD-DTL-RANK.
119500     MOVE SDG-TEAM-NAME(SDG-IDX)  TO STD-DTL-TEAM.
119600     MOVE SDG-RECORD-STR(SDG-IDX) TO STD-DTL-RECORD.
119700     IF SDG-HAS-GAMES(SDG-IDX)
119800         MOVE SDG-WINPCT(SDG-IDX) TO WS-PCT-EDIT
119900         MOVE WS-PCT-EDIT TO STD-DTL-PCT
120000     ELSE
120100         MOVE SPACES TO STD-DTL-PCT.
120200     MOVE WS-STD-DTL-REC TO RPT-REC.
120300     PERFORM 790-WRITE-LINE THRU 790-EXIT.
120400 242-EXIT.
120500     EXIT.
120600
120700******************************************************************
120800* SECTION 2 - TEAM PROFILES.  ONE TEAM-NAME/TOTAL-SCORE LINE,
120900* THEN ONE LINE PER CATEGORY, THEN THE STRENGTHS/PUNTS LINES.
121000* ENDS WITH A LEAGUE GRAND-TOTAL LINE GIVING THE TEAM COUNT.
121100******************************************************************
121200 300-PROFILES-SECTION.
121300     MOVE "TEAM PROFILES" TO HDR-TITLE.
121400     PERFORM 770-WRITE-PAGE-HDR THRU 770-EXIT.
121500     PERFORM 310-PRINT-ONE-TEAM THRU 310-EXIT
121600         VARYING TPT-IDX FROM 1 BY 1 UNTIL TPT-IDX >
121700                 WS-TEAM-COUNT.
121800     MOVE WS-TEAM-COUNT TO PRF-TEAM-TOTAL-CNT.
121900     MOVE WS-PROF-TOTAL-REC TO RPT-REC.
122000     PERFORM 790-WRITE-LINE THRU 790-EXIT.
122100 300-EXIT.
122200     EXIT.
122300
122400 310-PRINT-ONE-TEAM.
122500     IF WS-LINES-ON-PAGE > WS-MAX-LINES - 13
122600         PERFORM 770-WRITE-PAGE-HDR THRU 770-EXIT.
122700     MOVE TPT-TEAM-NAME(TPT-IDX)   TO PRF-TEAM-NAME.
122800     MOVE TPT-TOTAL-SCORE(TPT-IDX) TO PRF-TOTAL-SCORE.
122900     MOVE WS-PROF-TEAM-REC TO RPT-REC.
123000     PERFORM 790-WRITE-LINE THRU 790-EXIT.
123100     PERFORM 320-PRINT-ONE-CAT THRU 320-EXIT
123200         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
123300     MOVE "STRENGTHS: " TO PRF-LIST-LABEL.
123400     MOVE TPT-STRENGTHS(TPT-IDX) TO PRF-LIST-VALUE.
123500     MOVE WS-PROF-LIST-REC TO RPT-REC.
123600     PERFORM 790-WRITE-LINE THRU 790-EXIT.
123700     MOVE "PUNTS: " TO PRF-LIST-LABEL.
123800     MOVE TPT-PUNTS(TPT-IDX) TO PRF-LIST-VALUE.
123900     MOVE WS-PROF-LIST-REC TO RPT-REC.
124000     PERFORM 790-WRITE-LINE THRU 790-EXIT.
124100     MOVE WS-BLANK-LINE TO RPT-REC.
124200     PERFORM 790-WRITE-LINE THRU 790-EXIT.
124300 310-EXIT.
124400     EXIT.
124500
124600 320-PRINT-ONE-CAT.
124700     MOVE CAT-CODE(WS-CAT-IDX) TO PRF-CAT-CODE.
124800     MOVE TPT-CAT-TOTAL(TPT-IDX, WS-CAT-IDX) TO PRF-CAT-TOTAL.
124900     MOVE TPT-RAW-Z(TPT-IDX, WS-CAT-IDX)     TO PRF-RAW-Z.
125000     MOVE TPT-WEIGHTED-Z(TPT-IDX, WS-CAT-IDX) TO PRF-WGT-Z.
125100     MOVE WS-PROF-CAT-REC TO RPT-REC.
125200     PERFORM 790-WRITE-LINE THRU 790-EXIT.
125300 320-EXIT.
125400     EXIT.
125500
125600******************************************************************
125700* SECTION 3 - TRADE SUGGESTIONS.  FOR EACH OPPONENT, BOTH THE
125800* BASIC AND THE ENHANCED ENGINE BUILD A COMBINED PLAYER POOL,
125900* LOCAL
126000* Z-SCORES OVER THAT POOL, 1-AND-2-PLAYER "SIDES" FOR EACH ROSTER,
126100* THEN SCORE EVERY SIDE-A X SIDE-B COMBINATION.  TOP 3 PER ENGINE
126200* SURVIVE TO PRINT.  SEE THE 03/02/02 LOG ENTRY FOR THE
126300* ROSTER/SIDE
126400* CAPS THIS RELIES ON.
126500******************************************************************
126600 400-TRADE-SECTION.
126700     IF WS-TEAM-COUNT < 2
126800         GO TO 400-EXIT.
126900     PERFORM 405-CLEAR-TOP-TRADES THRU 405-EXIT.
127000     PERFORM 410-ONE-OPPONENT THRU 410-EXIT
127100         VARYING TPT-IDX FROM 1 BY 1 UNTIL TPT-IDX >
127200                 WS-TEAM-COUNT.
127300     MOVE "TRADE SUGGESTIONS" TO HDR-TITLE.
127400     PERFORM 770-WRITE-PAGE-HDR THRU 770-EXIT.
127500     PERFORM 490-PRINT-TOP-TRADES THRU 490-EXIT.
127600 400-EXIT.
127700     EXIT.
127800
127900 405-CLEAR-TOP-TRADES.
128000     PERFORM 406-CLEAR-ONE-BASIC THRU 406-EXIT
128100         VARYING TTB-IDX FROM 1 BY 1 UNTIL TTB-IDX > 3.
128200     PERFORM 407-CLEAR-ONE-ENH THRU 407-EXIT
128300         VARYING TTE-IDX FROM 1 BY 1 UNTIL TTE-IDX > 3.
128400 405-EXIT.
128500     EXIT.
128600
128700 406-CLEAR-ONE-BASIC.
128800     MOVE "N" TO TTB-USED-SW(TTB-IDX).
128900     MOVE ZERO TO TTB-SCORE(TTB-IDX).
129000 406-EXIT.
129100     EXIT.
129200
129300 407-CLEAR-ONE-ENH.
129400     MOVE "N" TO TTE-USED-SW(TTE-IDX).
129500     MOVE ZERO TO TTE-SCORE(TTE-IDX).
129600 407-EXIT.
129700     EXIT.
129800
129900 410-ONE-OPPONENT.
130000     IF TPT-IDX = WS-MY-TEAM-SUB
130100         GO TO 410-EXIT.
130200     MOVE TPT-IDX TO WS-OPP-TEAM-SUB.
130300     PERFORM 420-BUILD-POOL THRU 420-EXIT.
130400     IF WS-POOL-COUNT < 2
130500         GO TO 410-EXIT.
130600     PERFORM 430-LOCAL-ZSCORES THRU 430-EXIT.
130700     PERFORM 440-BUILD-SIDES THRU 440-EXIT.
130800     IF WS-SIDE-A-COUNT = 0 OR WS-SIDE-B-COUNT = 0
130900         GO TO 410-EXIT.
131000     MOVE 1 TO WS-ENGINE-MODE.
131100     PERFORM 450-COMPUTE-PREF-VECTORS THRU 450-EXIT.
131200     PERFORM 460-ENUMERATE-PACKAGES THRU 460-EXIT.
131300     MOVE 2 TO WS-ENGINE-MODE.
131400     PERFORM 450-COMPUTE-PREF-VECTORS THRU 450-EXIT.
131500     PERFORM 460-ENUMERATE-PACKAGES THRU 460-EXIT.
131600 410-EXIT.
131700     EXIT.
131800
131900******************************************************************
132000* COMBINED POOL - BOTH ROSTERS' MATCHED PLAYERS, FLAGGED A OR B.
132100******************************************************************
132200 420-BUILD-POOL.
132300     MOVE ZERO TO WS-POOL-COUNT.
132400     PERFORM 422-SCAN-ONE-ROSTER THRU 422-EXIT
132500         VARYING ARP-IDX FROM 1 BY 1 UNTIL ARP-IDX >
132600                 WS-ALL-ROSTER-COUNT.
132700 420-EXIT.
132800     EXIT.
132900
133000 422-SCAN-ONE-ROSTER.
133100     IF WS-POOL-COUNT < 30
133200         IF ARP-TEAM-ID(ARP-IDX) = TPT-TEAM-ID(WS-MY-TEAM-SUB)
133300             PERFORM 424-ADD-POOL-MEMBER THRU 424-EXIT
133400             MOVE "A" TO PPT-SIDE-SW(WS-POOL-COUNT)
133500         ELSE
133600             IF ARP-TEAM-ID(ARP-IDX) =
133700                     TPT-TEAM-ID(WS-OPP-TEAM-SUB)
133800                 PERFORM 424-ADD-POOL-MEMBER THRU 424-EXIT
133900                 MOVE "B" TO PPT-SIDE-SW(WS-POOL-COUNT).
134000 422-EXIT.
134100     EXIT.
134200
134300 424-ADD-POOL-MEMBER.
134400     ADD 1 TO WS-POOL-COUNT.
134500     MOVE ARP-IDX TO PPT-ARP-SUB(WS-POOL-COUNT).
134600     MOVE ARP-DURABILITY(ARP-IDX) TO
134700             PPT-DURABILITY(WS-POOL-COUNT).
134800 424-EXIT.
134900     EXIT.
135000
135100******************************************************************
135200* LOCAL Z-SCORES - POPULATION MEAN/VARIANCE OVER THE COMBINED
135300* POOL, ONE TRADE CATEGORY AT A TIME (SAME TWO-PASS METHOD AS
135400* PLYRLOAD/TEAMAGG/TEAMSCOR).  ZERO-VARIANCE CATEGORY GETS SIGMA
135500* FORCED TO 1 SO NOBODY DIVIDES BY ZERO.
135600******************************************************************
135700 430-LOCAL-ZSCORES.
135800     PERFORM 432-ONE-LOCALZ-CAT THRU 432-EXIT
135900         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
136000     PERFORM 438-COMPUTE-ONE-VALUE THRU 438-EXIT
136100         VARYING PPT-IDX FROM 1 BY 1 UNTIL PPT-IDX >
136200                 WS-POOL-COUNT.
136300 430-EXIT.
136400     EXIT.
136500
136600 432-ONE-LOCALZ-CAT.
136700     MOVE ZERO TO WS-SUM9.
136800     PERFORM 433-SUM-ONE-FOR-MEAN THRU 433-EXIT
136900         VARYING PPT-IDX FROM 1 BY 1 UNTIL PPT-IDX >
137000                 WS-POOL-COUNT.
137100     COMPUTE WS-MEAN9 ROUNDED = WS-SUM9 / WS-POOL-COUNT.
137200     MOVE ZERO TO WS-DIFFSQ-SUM9.
137300     PERFORM 434-DIFFSQ-ONE THRU 434-EXIT
137400         VARYING PPT-IDX FROM 1 BY 1 UNTIL PPT-IDX >
137500                 WS-POOL-COUNT.
137600     COMPUTE WS-VARIANCE9 ROUNDED = WS-DIFFSQ-SUM9 /
137700             WS-POOL-COUNT.
137800     IF WS-VARIANCE9 > ZERO
137900         COMPUTE WS-STD9 ROUNDED = WS-VARIANCE9 ** 0.5
138000     ELSE
138100         MOVE 1.0000 TO WS-STD9.
138200     PERFORM 435-ZSCORE-ONE-PLAYER THRU 435-EXIT
138300         VARYING PPT-IDX FROM 1 BY 1 UNTIL PPT-IDX >
138400                 WS-POOL-COUNT.
138500 432-EXIT.
138600     EXIT.
138700
138800 433-SUM-ONE-FOR-MEAN.
138900     ADD ARP-RAW-CAT(PPT-ARP-SUB(PPT-IDX), WS-CAT-IDX) TO WS-SUM9.
139000 433-EXIT.
139100     EXIT.
139200
139300 434-DIFFSQ-ONE.
139400     COMPUTE WS-DIFF9 =
139500         ARP-RAW-CAT(PPT-ARP-SUB(PPT-IDX), WS-CAT-IDX) - WS-MEAN9.
139600     COMPUTE WS-DIFFSQ-SUM9 ROUNDED =
139700         WS-DIFFSQ-SUM9 + (WS-DIFF9 * WS-DIFF9).
139800 434-EXIT.
139900     EXIT.
140000
140100 435-ZSCORE-ONE-PLAYER.
140200     COMPUTE PPT-LOCALZ(PPT-IDX, WS-CAT-IDX) ROUNDED =
140300         (ARP-RAW-CAT(PPT-ARP-SUB(PPT-IDX), WS-CAT-IDX) -
140400                 WS-MEAN9)
140500             / WS-STD9.
140600 435-EXIT.
140700     EXIT.
140800
140900******************************************************************
141000* PER-PLAYER MARKET VALUE - DURABILITY TIMES THE WEIGHTED SUM OF
141100* THE LOCAL Z-SCORES ACROSS THE 8 TRADE CATEGORIES.
141200******************************************************************
141300 438-COMPUTE-ONE-VALUE.
141400     MOVE ZERO TO WS-SUM9.
141500     PERFORM 439-ADD-ONE-VALUE-CAT THRU 439-EXIT
141600         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
141700     COMPUTE PPT-VALUE(PPT-IDX) ROUNDED =
141800         PPT-DURABILITY(PPT-IDX) * WS-SUM9.
141900 438-EXIT.
142000     EXIT.
142100
142200 439-ADD-ONE-VALUE-CAT.
142300     COMPUTE WS-SUM9 ROUNDED =
142400         WS-SUM9 +
142500             (WS-WEIGHT(WS-CAT-IDX) * PPT-LOCALZ(PPT-IDX,
142600                     WS-CAT-IDX)).
142700 439-EXIT.
142800     EXIT.
142900
143000******************************************************************
143100* TRADE PACKAGE SIDES - EVERY SINGLE PLAYER AND EVERY 2-PLAYER
143200* PAIRING ON EACH ROSTER, CAPPED AT 15 ROSTER SLOTS / 120 SIDES
143300* PER THE 03/02/02 LOG ENTRY.  WS-CUR-SIDE-SW PICKS WHICH TABLE
143400* (A OR B) THE SHARED FILL/STORE PARAGRAPHS WRITE INTO SO THE
143500* LOGIC IS NOT DUPLICATED FOR EACH ROSTER.
143600******************************************************************
143700 440-BUILD-SIDES.
143800     MOVE ZERO TO WS-SIDE-A-COUNT,        WS-SIDE-B-COUNT.
143900     MOVE ZERO TO WS-SIDE-A-MEMBER-COUNT, WS-SIDE-B-MEMBER-COUNT.
144000     PERFORM 441-CLASSIFY-ONE-MEMBER THRU 441-EXIT
144100         VARYING PPT-IDX FROM 1 BY 1 UNTIL PPT-IDX >
144200                 WS-POOL-COUNT.
144300     MOVE "A" TO WS-CUR-SIDE-SW.
144400     PERFORM 442-BUILD-SINGLES THRU 442-EXIT
144500         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 >
144600                 WS-SIDE-A-MEMBER-COUNT.
144700     PERFORM 444-BUILD-PAIRS THRU 444-EXIT
144800         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 >
144900                 WS-SIDE-A-MEMBER-COUNT.
145000     MOVE "B" TO WS-CUR-SIDE-SW.
145100     PERFORM 442-BUILD-SINGLES THRU 442-EXIT
145200         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 >
145300                 WS-SIDE-B-MEMBER-COUNT.
145400     PERFORM 444-BUILD-PAIRS THRU 444-EXIT
145500         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 >
145600                 WS-SIDE-B-MEMBER-COUNT.
145700 440-EXIT.
145800     EXIT.
145900
146000 441-CLASSIFY-ONE-MEMBER.
146100     IF PPT-SIDE-SW(PPT-IDX) = "A"
146200         IF WS-SIDE-A-MEMBER-COUNT < 15
146300             ADD 1 TO WS-SIDE-A-MEMBER-COUNT
146400             MOVE PPT-IDX TO
146500                     WS-SIDE-A-MEMBERS(WS-SIDE-A-MEMBER-COUNT)
146600     ELSE
146700         IF WS-SIDE-B-MEMBER-COUNT < 15
146800             ADD 1 TO WS-SIDE-B-MEMBER-COUNT
146900             MOVE PPT-IDX TO
147000                     WS-SIDE-B-MEMBERS(WS-SIDE-B-MEMBER-COUNT).
147100 441-EXIT.
147200     EXIT.
147300
147400 442-BUILD-SINGLES.
147500     PERFORM 443-ONE-MEMBER-TO-SCRATCH THRU 443-EXIT.
147600     PERFORM 449-FILL-CUR-FIELDS THRU 449-EXIT.
147700     PERFORM 480-STORE-CUR-SIDE THRU 480-EXIT.
147800 442-EXIT.
147900     EXIT.
148000
148100 443-ONE-MEMBER-TO-SCRATCH.
148200     IF WS-CUR-SIDE-SW = "A"
148300         MOVE WS-SIDE-A-MEMBERS(WS-SUB1) TO WS-CUR-SUB-1
148400     ELSE
148500         MOVE WS-SIDE-B-MEMBERS(WS-SUB1) TO WS-CUR-SUB-1.
148600     MOVE ZERO TO WS-CUR-SUB-2.
148700     MOVE 1    TO WS-CUR-SIZE.
148800 443-EXIT.
148900     EXIT.
149000
149100 444-BUILD-PAIRS.
149200     COMPUTE WS-SUB3 = WS-SUB1 + 1.
149300     IF WS-CUR-SIDE-SW = "A"
149400         PERFORM 445-ONE-PAIR THRU 445-EXIT
149500             VARYING WS-SUB2 FROM WS-SUB3 BY 1
149600             UNTIL WS-SUB2 > WS-SIDE-A-MEMBER-COUNT
149700     ELSE
149800         PERFORM 445-ONE-PAIR THRU 445-EXIT
149900             VARYING WS-SUB2 FROM WS-SUB3 BY 1
150000             UNTIL WS-SUB2 > WS-SIDE-B-MEMBER-COUNT.
150100 444-EXIT.
150200     EXIT.
150300
150400 445-ONE-PAIR.
150500     IF WS-CUR-SIDE-SW = "A"
150600         MOVE WS-SIDE-A-MEMBERS(WS-SUB1) TO WS-CUR-SUB-1
150700         MOVE WS-SIDE-A-MEMBERS(WS-SUB2) TO WS-CUR-SUB-2
150800     ELSE
150900         MOVE WS-SIDE-B-MEMBERS(WS-SUB1) TO WS-CUR-SUB-1
151000         MOVE WS-SIDE-B-MEMBERS(WS-SUB2) TO WS-CUR-SUB-2.
151100     MOVE 2 TO WS-CUR-SIZE.
151200     PERFORM 449-FILL-CUR-FIELDS THRU 449-EXIT.
151300     PERFORM 480-STORE-CUR-SIDE THRU 480-EXIT.
151400 445-EXIT.
151500     EXIT.
151600
151700 449-FILL-CUR-FIELDS.
151800     MOVE ZERO TO WS-CUR-VALUE.
151900     PERFORM 451-ZERO-ONE-EFFECT THRU 451-EXIT
152000         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
152100     MOVE ARP-PLYR-NAME(PPT-ARP-SUB(WS-CUR-SUB-1)) TO
152200             WS-CUR-NAME-1.
152300     MOVE ARP-POSITION(PPT-ARP-SUB(WS-CUR-SUB-1))  TO
152400             WS-CUR-POS-1.
152500     PERFORM 446-ADD-ONE-EFFECT THRU 446-EXIT
152600         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
152700     ADD PPT-VALUE(WS-CUR-SUB-1) TO WS-CUR-VALUE.
152800     IF WS-CUR-SIZE = 2
152900         MOVE ARP-PLYR-NAME(PPT-ARP-SUB(WS-CUR-SUB-2)) TO
153000                 WS-CUR-NAME-2
153100         MOVE ARP-POSITION(PPT-ARP-SUB(WS-CUR-SUB-2))  TO
153200                 WS-CUR-POS-2
153300         PERFORM 447-ADD-PLAYER2-EFFECT THRU 447-EXIT
153400             VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8
153500         ADD PPT-VALUE(WS-CUR-SUB-2) TO WS-CUR-VALUE
153600     ELSE
153700         MOVE SPACES TO WS-CUR-NAME-2
153800         MOVE SPACES TO WS-CUR-POS-2.
153900 449-EXIT.
154000     EXIT.
154100
154200 451-ZERO-ONE-EFFECT.
154300     MOVE ZERO TO WS-CUR-EFFECT(WS-CAT-IDX).
154400 451-EXIT.
154500     EXIT.
154600
154700 446-ADD-ONE-EFFECT.
154800     COMPUTE WS-CUR-EFFECT(WS-CAT-IDX) ROUNDED =
154900         WS-CUR-EFFECT(WS-CAT-IDX) +
155000             (PPT-LOCALZ(WS-CUR-SUB-1, WS-CAT-IDX) *
155100              PPT-DURABILITY(WS-CUR-SUB-1)).
155200 446-EXIT.
155300     EXIT.
155400
155500 447-ADD-PLAYER2-EFFECT.
155600     COMPUTE WS-CUR-EFFECT(WS-CAT-IDX) ROUNDED =
155700         WS-CUR-EFFECT(WS-CAT-IDX) +
155800             (PPT-LOCALZ(WS-CUR-SUB-2, WS-CAT-IDX) *
155900              PPT-DURABILITY(WS-CUR-SUB-2)).
156000 447-EXIT.
156100     EXIT.
156200
156300 480-STORE-CUR-SIDE.
156400     IF WS-CUR-SIDE-SW = "A"
156500         IF WS-SIDE-A-COUNT < 120
156600             ADD 1 TO WS-SIDE-A-COUNT
156700             MOVE WS-CUR-SIZE   TO SDA-SIZE(WS-SIDE-A-COUNT)
156800             MOVE WS-CUR-SUB-1  TO SDA-PPT-SUB-1(WS-SIDE-A-COUNT)
156900             MOVE WS-CUR-SUB-2  TO SDA-PPT-SUB-2(WS-SIDE-A-COUNT)
157000             MOVE WS-CUR-VALUE  TO SDA-VALUE(WS-SIDE-A-COUNT)
157100             MOVE WS-CUR-NAME-1 TO SDA-NAME-1(WS-SIDE-A-COUNT)
157200             MOVE WS-CUR-NAME-2 TO SDA-NAME-2(WS-SIDE-A-COUNT)
157300             MOVE WS-CUR-POS-1  TO SDA-POS-1(WS-SIDE-A-COUNT)
157400             MOVE WS-CUR-POS-2  TO SDA-POS-2(WS-SIDE-A-COUNT)
157500             PERFORM 486-STORE-EFFECT-A THRU 486-EXIT
157600                 VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX >
157700                         8
157800     ELSE
157900         IF WS-SIDE-B-COUNT < 120
158000             ADD 1 TO WS-SIDE-B-COUNT
158100             MOVE WS-CUR-SIZE   TO SDB-SIZE(WS-SIDE-B-COUNT)
158200             MOVE WS-CUR-SUB-1  TO SDB-PPT-SUB-1(WS-SIDE-B-COUNT)
158300             MOVE WS-CUR-SUB-2  TO SDB-PPT-SUB-2(WS-SIDE-B-COUNT)
158400             MOVE WS-CUR-VALUE  TO SDB-VALUE(WS-SIDE-B-COUNT)
158500             MOVE WS-CUR-NAME-1 TO SDB-NAME-1(WS-SIDE-B-COUNT)
158600             MOVE WS-CUR-NAME-2 TO SDB-NAME-2(WS-SIDE-B-COUNT)
158700             MOVE WS-CUR-POS-1  TO SDB-POS-1(WS-SIDE-B-COUNT)
158800             MOVE WS-CUR-POS-2  TO SDB-POS-2(WS-SIDE-B-COUNT)
158900             PERFORM 487-STORE-EFFECT-B THRU 487-EXIT
159000                 VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX >
159100                         8.
159200 480-EXIT.
159300     EXIT.
159400
159500 486-STORE-EFFECT-A.
159600     MOVE WS-CUR-EFFECT(WS-CAT-IDX)
159700         TO SDA-EFFECT(WS-SIDE-A-COUNT, WS-CAT-IDX).
159800 486-EXIT.
159900     EXIT.
160000
160100 487-STORE-EFFECT-B.
160200     MOVE WS-CUR-EFFECT(WS-CAT-IDX)
160300         TO SDB-EFFECT(WS-SIDE-B-COUNT, WS-CAT-IDX).
160400 487-EXIT.
160500     EXIT.
160600
160700******************************************************************
160800* PREFERENCE VECTORS - ONE 8-ENTRY VECTOR PER SIDE OF THIS
160900* OPPONENT PAIRING, RECOMPUTED FOR EACH ENGINE MODE SINCE BASIC
161000* AND ENHANCED WEIGHT STRENGTH/PUNT/VOLATILITY DIFFERENTLY.
161100******************************************************************
161200 450-COMPUTE-PREF-VECTORS.
161300     MOVE WS-MY-TEAM-SUB  TO WS-PREF-CUR-TEAM-SUB.
161400     MOVE WS-OPP-TEAM-SUB TO WS-PREF-OPP-TEAM-SUB.
161500     MOVE ZERO TO WS-PREF-SUM.
161600     PERFORM 452-ONE-PREF-CAT-A THRU 452-EXIT
161700         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
161800     PERFORM 456-NORMALIZE-PREF-A THRU 456-EXIT.
161900
162000     MOVE WS-OPP-TEAM-SUB TO WS-PREF-CUR-TEAM-SUB.
162100     MOVE WS-MY-TEAM-SUB  TO WS-PREF-OPP-TEAM-SUB.
162200     MOVE ZERO TO WS-PREF-SUM.
162300     PERFORM 453-ONE-PREF-CAT-B THRU 453-EXIT
162400         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
162500     PERFORM 457-NORMALIZE-PREF-B THRU 457-EXIT.
162600 450-EXIT.
162700     EXIT.
162800
162900 452-ONE-PREF-CAT-A.
163000     PERFORM 454-COMPUTE-PREF-BASE THRU 454-EXIT.
163100     MOVE WS-PREF-BASE TO PREF-A(WS-CAT-IDX).
163200     ADD WS-PREF-BASE  TO WS-PREF-SUM.
163300 452-EXIT.
163400     EXIT.
163500
163600 453-ONE-PREF-CAT-B.
163700     PERFORM 454-COMPUTE-PREF-BASE THRU 454-EXIT.
163800     MOVE WS-PREF-BASE TO PREF-B(WS-CAT-IDX).
163900     ADD WS-PREF-BASE  TO WS-PREF-SUM.
164000 453-EXIT.
164100     EXIT.
164200
164300 454-COMPUTE-PREF-BASE.
164400     MOVE TPT-RAW-Z(WS-PREF-CUR-TEAM-SUB, WS-CAT-IDX) TO
164500             WS-PREF-Z.
164600     MOVE TPT-RAW-Z(WS-PREF-OPP-TEAM-SUB, WS-CAT-IDX) TO
164700             WS-PREF-OPP-Z.
164800     MOVE CAT-CODE(WS-CAT-IDX) TO WS-CHECK-CODE.
164900     MOVE TPT-STRENGTHS(WS-PREF-CUR-TEAM-SUB) TO WS-CHECK-LIST.
165000     PERFORM 466-CHECK-IN-LIST THRU 466-EXIT.
165100     MOVE WS-CHECK-FOUND-SW TO WS-PREF-IS-STR-SW.
165200     MOVE TPT-PUNTS(WS-PREF-CUR-TEAM-SUB) TO WS-CHECK-LIST.
165300     PERFORM 466-CHECK-IN-LIST THRU 466-EXIT.
165400     MOVE WS-CHECK-FOUND-SW TO WS-PREF-IS-PUNT-SW.
165500
165600     IF WS-ENGINE-BASIC
165700         PERFORM 455-BASIC-BASE THRU 455-EXIT
165800     ELSE
165900         PERFORM 458-ENHANCED-BASE THRU 458-EXIT.
166000
166100     IF WS-PREF-IS-PUNT-SW = "Y"
166200         IF WS-ENGINE-BASIC
166300             COMPUTE WS-PREF-BASE ROUNDED = WS-PREF-BASE * 0.3
166400         ELSE
166500             COMPUTE WS-PREF-BASE ROUNDED = WS-PREF-BASE * 0.2.
166600     COMPUTE WS-PREF-BASE ROUNDED = WS-PREF-BASE *
166700             WS-WEIGHT(WS-CAT-IDX).
166800     IF WS-PREF-BASE < ZERO
166900         MOVE ZERO TO WS-PREF-BASE.
167000 454-EXIT.
167100     EXIT.
167200
167300 455-BASIC-BASE.
167400     IF WS-PREF-IS-STR-SW = "Y" AND WS-PREF-Z > ZERO
167500         COMPUTE WS-PREF-BASE ROUNDED = 1 + (0.5 * WS-PREF-Z)
167600     ELSE
167700         IF WS-PREF-Z > ZERO
167800             COMPUTE WS-PREF-BASE ROUNDED = 0.7 + (0.3 *
167900                     WS-PREF-Z)
168000         ELSE
168100             COMPUTE WS-PREF-BASE ROUNDED = 0.4 - (0.2 *
168200                     WS-PREF-Z).
168300 455-EXIT.
168400     EXIT.
168500
168600 458-ENHANCED-BASE.
168700     MOVE CAT-VOLATILITY-VAL(WS-CAT-IDX) TO WS-PREF-VOL.
168800     IF WS-PREF-IS-STR-SW = "Y" AND WS-PREF-Z > ZERO
168900         PERFORM 459-COMPUTE-DR THRU 459-EXIT
169000         COMPUTE WS-PREF-BASE ROUNDED = 1 + (0.5 * WS-DR-RESULT)
169100     ELSE
169200         IF WS-PREF-Z > 0.2
169300             COMPUTE WS-PREF-BASE ROUNDED = 0.7 + (0.3 *
169400                     WS-PREF-Z)
169500         ELSE
169600             IF WS-PREF-Z > -0.3
169700                 MOVE WS-PREF-Z TO WS-ABS-TEMP
169800                 IF WS-ABS-TEMP < ZERO
169900                     MULTIPLY -1 BY WS-ABS-TEMP
170000                 END-IF
170100                 COMPUTE WS-PREF-BASE ROUNDED =
170200                     0.8 + (0.4 * (1 - WS-ABS-TEMP))
170300             ELSE
170400                 COMPUTE WS-PREF-BASE ROUNDED = 0.4 - (0.2 *
170500                         WS-PREF-Z).
170600
170700     COMPUTE WS-PREF-MARGIN = WS-PREF-Z - WS-PREF-OPP-Z.
170800     IF WS-PREF-MARGIN > -0.5 AND WS-PREF-MARGIN < ZERO
170900         COMPUTE WS-PREF-BASE ROUNDED = WS-PREF-BASE * 1.3
171000     ELSE
171100         IF WS-PREF-MARGIN > 1.0
171200             COMPUTE WS-PREF-BASE ROUNDED = WS-PREF-BASE * 0.7.
171300
171400     COMPUTE WS-PREF-BASE ROUNDED =
171500         WS-PREF-BASE + ((1 - WS-PREF-VOL) * 0.2).
171600 458-EXIT.
171700     EXIT.
171800
171900******************************************************************
172000* DR(V,T) - DIMINISHING-RETURNS SHAPER USED BY THE ENHANCED
172100* PREFERENCE FORMULA FOR A STRENGTH CATEGORY WITH Z > 0 AND T=1.0.
172200* THIS COMPILER HAS NO CLOSED-FORM E**(-X), SO E**(-X) IS CARRIED
172300* HERE AS A 4-TERM MACLAURIN SERIES (1 - X + X2/2 - X3/6 + X4/24)
172400* - ACCURATE ENOUGH FOR THE |Z| RANGE SEEN IN PRACTICE (RARELY
172500* PAST 3.0).  FLOORED AT ZERO SO A LARGE Z CANNOT DRIVE THE
172600* SERIES NEGATIVE.
172700******************************************************************
172800 459-COMPUTE-DR.
172900     MOVE WS-PREF-Z TO WS-DR-EXP-ARG.
173000     COMPUTE WS-DR-EXP-APPROX ROUNDED =
173100         1 - WS-DR-EXP-ARG
173200           + ((WS-DR-EXP-ARG * WS-DR-EXP-ARG) / 2)
173300           - ((WS-DR-EXP-ARG * WS-DR-EXP-ARG * WS-DR-EXP-ARG) / 6)
173400           + ((WS-DR-EXP-ARG * WS-DR-EXP-ARG * WS-DR-EXP-ARG *
173500               WS-DR-EXP-ARG) / 24).
173600     IF WS-DR-EXP-APPROX < ZERO
173700         MOVE ZERO TO WS-DR-EXP-APPROX.
173800     COMPUTE WS-DR-RESULT ROUNDED =
173900         WS-PREF-Z * (1 - WS-DR-EXP-APPROX).
174000 459-EXIT.
174100     EXIT.
174200
174300 456-NORMALIZE-PREF-A.
174400     IF WS-PREF-SUM > ZERO
174500         PERFORM 467-NORM-ONE-PREF-A THRU 467-EXIT
174600             VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8
174700     ELSE
174800         PERFORM 464-UNIFORM-ONE-PREF-A THRU 464-EXIT
174900             VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
175000 456-EXIT.
175100     EXIT.
175200
175300 467-NORM-ONE-PREF-A.
175400     COMPUTE PREF-A(WS-CAT-IDX) ROUNDED = PREF-A(WS-CAT-IDX) /
175500             WS-PREF-SUM.
175600 467-EXIT.
175700     EXIT.
175800
175900 464-UNIFORM-ONE-PREF-A.
176000     MOVE 0.1250 TO PREF-A(WS-CAT-IDX).
176100 464-EXIT.
176200     EXIT.
176300
176400 457-NORMALIZE-PREF-B.
176500     IF WS-PREF-SUM > ZERO
176600         PERFORM 468-NORM-ONE-PREF-B THRU 468-EXIT
176700             VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8
176800     ELSE
176900         PERFORM 465-UNIFORM-ONE-PREF-B THRU 465-EXIT
177000             VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
177100 457-EXIT.
177200     EXIT.
177300
177400 468-NORM-ONE-PREF-B.
177500     COMPUTE PREF-B(WS-CAT-IDX) ROUNDED = PREF-B(WS-CAT-IDX) /
177600             WS-PREF-SUM.
177700 468-EXIT.
177800     EXIT.
177900
178000 465-UNIFORM-ONE-PREF-B.
178100     MOVE 0.1250 TO PREF-B(WS-CAT-IDX).
178200 465-EXIT.
178300     EXIT.
178400
178500 466-CHECK-IN-LIST.
178600     MOVE "N" TO WS-CHECK-FOUND-SW.
178700     IF WS-CHECK-LIST(1:3)  = WS-CHECK-CODE OR
178800        WS-CHECK-LIST(5:3)  = WS-CHECK-CODE OR
178900        WS-CHECK-LIST(9:3)  = WS-CHECK-CODE OR
179000        WS-CHECK-LIST(13:3) = WS-CHECK-CODE
179100         MOVE "Y" TO WS-CHECK-FOUND-SW.
179200 466-EXIT.
179300     EXIT.
179400
179500******************************************************************
179600* ENUMERATE EVERY SIDE-A X SIDE-B COMBINATION FOR THIS OPPONENT
179700* AND ENGINE MODE.  OVERLAPPING NAME SETS, NEGATIVE/THIN FIT, AND
179800* LOPSIDED MARKET VALUE ARE ALL SCREENED OUT BEFORE A CANDIDATE
179900* REACHES THE TOP-3 TABLE.
180000******************************************************************
180100 460-ENUMERATE-PACKAGES.
180200     PERFORM 461-ONE-SIDE-A THRU 461-EXIT
180300         VARYING SDA-IDX FROM 1 BY 1 UNTIL SDA-IDX >
180400                 WS-SIDE-A-COUNT.
180500 460-EXIT.
180600     EXIT.
180700
180800 461-ONE-SIDE-A.
180900     PERFORM 462-ONE-SIDE-B THRU 462-EXIT
181000         VARYING SDB-IDX FROM 1 BY 1 UNTIL SDB-IDX >
181100                 WS-SIDE-B-COUNT.
181200 461-EXIT.
181300     EXIT.
181400
181500 462-ONE-SIDE-B.
181600     ADD 1 TO WS-TRADES-CONSIDERED.
181700     PERFORM 463-CHECK-NAME-OVERLAP THRU 463-EXIT.
181800     IF WS-CHECK-FOUND-SW = "Y"
181900         GO TO 462-EXIT.
182000
182100     PERFORM 470-COMPUTE-FIT-GAINS THRU 470-EXIT.
182200     PERFORM 481-POSITION-BONUS THRU 481-EXIT.
182300     PERFORM 484-APPLY-POSITION-BONUS THRU 484-EXIT.
182400
182500     IF WS-ENGINE-BASIC
182600         MOVE 0.05 TO WS-THRESHOLD
182700     ELSE
182800         MOVE 0.08 TO WS-THRESHOLD.
182900     COMPUTE WS-FIT-SUM = WS-FIT-A + WS-FIT-B.
183000     IF WS-FIT-A <= ZERO OR WS-FIT-B <= ZERO OR WS-FIT-SUM <=
183100             WS-THRESHOLD
183200         GO TO 462-EXIT.
183300
183400     PERFORM 488-COMPUTE-FAIRNESS THRU 488-EXIT.
183500     IF WS-FAIRNESS < 0.8500
183600         GO TO 462-EXIT.
183700
183800     COMPUTE WS-SCORE ROUNDED = WS-FIT-SUM * WS-FAIRNESS.
183900     ADD 1 TO WS-TRADES-QUALIFIED.
184000     PERFORM 492-BUILD-HELP-LISTS THRU 492-EXIT.
184100     PERFORM 496-INSERT-TOP-TRADE THRU 496-EXIT.
184200 462-EXIT.
184300     EXIT.
184400
184500 488-COMPUTE-FAIRNESS.
184600     MOVE SDA-VALUE(SDA-IDX) TO WS-VAL-A.
184700     MOVE SDB-VALUE(SDB-IDX) TO WS-VAL-B.
184800     IF WS-VAL-A < ZERO
184900         COMPUTE WS-ABS-VAL-A = ZERO - WS-VAL-A
185000     ELSE
185100         MOVE WS-VAL-A TO WS-ABS-VAL-A.
185200     IF WS-VAL-B < ZERO
185300         COMPUTE WS-ABS-VAL-B = ZERO - WS-VAL-B
185400     ELSE
185500         MOVE WS-VAL-B TO WS-ABS-VAL-B.
185600     COMPUTE WS-AVG-VAL ROUNDED = (WS-ABS-VAL-A + WS-ABS-VAL-B) /
185700             2.
185800     IF WS-AVG-VAL <= 0.000001
185900         MOVE 1.0000 TO WS-FAIRNESS
186000     ELSE
186100         IF WS-VAL-A > WS-VAL-B
186200             MOVE WS-VAL-A TO WS-MAX-AB
186300             MOVE WS-VAL-B TO WS-MIN-AB
186400         ELSE
186500             MOVE WS-VAL-B TO WS-MAX-AB
186600             MOVE WS-VAL-A TO WS-MIN-AB
186700         END-IF
186800         COMPUTE WS-FAIRNESS ROUNDED =
186900             1 - ((WS-MAX-AB - WS-MIN-AB) / WS-AVG-VAL)
187000         IF WS-FAIRNESS < ZERO
187100             MOVE ZERO TO WS-FAIRNESS
187200         END-IF
187300     END-IF.
187400 488-EXIT.
187500     EXIT.
187600
187700 463-CHECK-NAME-OVERLAP.
187800     MOVE "N" TO WS-CHECK-FOUND-SW.
187900     IF SDA-SIZE(SDA-IDX) = SDB-SIZE(SDB-IDX)
188000         IF SDA-SIZE(SDA-IDX) = 1
188100             IF SDA-NAME-1(SDA-IDX) = SDB-NAME-1(SDB-IDX)
188200                 MOVE "Y" TO WS-CHECK-FOUND-SW
188300         ELSE
188400             IF (SDA-NAME-1(SDA-IDX) = SDB-NAME-1(SDB-IDX) AND
188500                 SDA-NAME-2(SDA-IDX) = SDB-NAME-2(SDB-IDX)) OR
188600                (SDA-NAME-1(SDA-IDX) = SDB-NAME-2(SDB-IDX) AND
188700                 SDA-NAME-2(SDA-IDX) = SDB-NAME-1(SDB-IDX))
188800                 MOVE "Y" TO WS-CHECK-FOUND-SW.
188900 463-EXIT.
189000     EXIT.
189100
189200******************************************************************
189300* FIT GAIN - COMPUTED ONCE FOR EACH SIDE OF THE PACKAGE.  THE
189400* "CURRENT TEAM" SWITCH LETS ONE SET OF PARAGRAPHS SERVE BOTH
189500* SIDES INSTEAD OF DUPLICATING THE CATEGORY LOOP.
189600******************************************************************
189700 470-COMPUTE-FIT-GAINS.
189800     MOVE "A" TO WS-FIT-CUR-SIDE-SW.
189900     PERFORM 472-COMPUTE-ONE-TEAM-FIT THRU 472-EXIT.
190000     MOVE WS-FIT-RESULT TO WS-FIT-A.
190100     MOVE "B" TO WS-FIT-CUR-SIDE-SW.
190200     PERFORM 472-COMPUTE-ONE-TEAM-FIT THRU 472-EXIT.
190300     MOVE WS-FIT-RESULT TO WS-FIT-B.
190400 470-EXIT.
190500     EXIT.
190600
190700 472-COMPUTE-ONE-TEAM-FIT.
190800     MOVE ZERO TO WS-FIT-RESULT.
190900     PERFORM 473-ZERO-DELTA-SW THRU 473-EXIT
191000         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
191100     PERFORM 475-ONE-CAT-GAIN THRU 475-EXIT
191200         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
191300 472-EXIT.
191400     EXIT.
191500
191600 473-ZERO-DELTA-SW.
191700     MOVE "N" TO WS-DELTA-POS-SW(WS-CAT-IDX).
191800     IF WS-FIT-CUR-SIDE-SW = "A"
191900         MOVE ZERO TO GNA-GAIN(WS-CAT-IDX)
192000     ELSE
192100         MOVE ZERO TO GNB-GAIN(WS-CAT-IDX).
192200 473-EXIT.
192300     EXIT.
192400
192500 475-ONE-CAT-GAIN.
192600     IF WS-FIT-CUR-SIDE-SW = "A"
192700         MOVE SDB-EFFECT(SDB-IDX, WS-CAT-IDX)   TO WS-IN-EFFECT
192800         MOVE SDA-EFFECT(SDA-IDX, WS-CAT-IDX)   TO WS-OUT-EFFECT
192900         MOVE PREF-A(WS-CAT-IDX)                TO WS-CUR-PREF
193000         MOVE TPT-RAW-Z(WS-MY-TEAM-SUB, WS-CAT-IDX)
193100                                                 TO WS-FIT-TEAM-Z
193200     ELSE
193300         MOVE SDA-EFFECT(SDA-IDX, WS-CAT-IDX)   TO WS-IN-EFFECT
193400         MOVE SDB-EFFECT(SDB-IDX, WS-CAT-IDX)   TO WS-OUT-EFFECT
193500         MOVE PREF-B(WS-CAT-IDX)                TO WS-CUR-PREF
193600         MOVE TPT-RAW-Z(WS-OPP-TEAM-SUB, WS-CAT-IDX)
193700                                                 TO WS-FIT-TEAM-Z.
193800     COMPUTE WS-IMP ROUNDED = WS-IN-EFFECT - WS-OUT-EFFECT.
193900
194000     IF WS-ENGINE-BASIC
194100         COMPUTE WS-CAT-DELTA ROUNDED = WS-IMP * WS-CUR-PREF
194200     ELSE
194300         MOVE CAT-VOLATILITY-VAL(WS-CAT-IDX) TO WS-PREF-VOL
194400         PERFORM 477-SWING-VALUE THRU 477-EXIT
194500         COMPUTE WS-CAT-DELTA ROUNDED = WS-SV-RESULT * WS-CUR-PREF
194600         PERFORM 479-APPLY-CORRELATION THRU 479-EXIT.
194700
194800     IF WS-CAT-DELTA > ZERO
194900         MOVE "Y" TO WS-DELTA-POS-SW(WS-CAT-IDX).
195000     ADD WS-CAT-DELTA TO WS-FIT-RESULT.
195100     IF WS-FIT-CUR-SIDE-SW = "A"
195200         MOVE WS-CAT-DELTA TO GNA-GAIN(WS-CAT-IDX)
195300     ELSE
195400         MOVE WS-CAT-DELTA TO GNB-GAIN(WS-CAT-IDX).
195500 475-EXIT.
195600     EXIT.
195700
195800******************************************************************
195900* SV(Z,IMP,VOL) - SWING VALUE.  A STRONG CATEGORY (Z>1) DISCOUNTS
196000* THE IMPACT SINCE IT IS ALREADY WON; A WEAK ONE (Z<-0.5)
196100* AMPLIFIES
196200* IT.  VOLATILE CATEGORIES (HIGH CAT-VOLATILITY-VAL) ARE TRUSTED
196300* LESS, WHICH IS WHY THE VOLATILITY TERM DISCOUNTS RATHER THAN
196400* ADDS.
196500******************************************************************
196600 477-SWING-VALUE.
196700     IF WS-FIT-TEAM-Z > 1
196800         COMPUTE WS-SV-RESULT ROUNDED = WS-IMP / (1 +
196900                 WS-FIT-TEAM-Z)
197000     ELSE
197100         IF WS-FIT-TEAM-Z < -0.5
197200             COMPUTE WS-SV-RESULT ROUNDED = WS-IMP * 1.5
197300         ELSE
197400             COMPUTE WS-SV-RESULT ROUNDED = WS-IMP * 1.2.
197500     COMPUTE WS-SV-RESULT ROUNDED =
197600         WS-SV-RESULT * (1 - (0.3 * WS-PREF-VOL)).
197700 477-EXIT.
197800     EXIT.
197900
198000******************************************************************
198100* CROSS-CATEGORY CORRELATION - IF THIS CATEGORY'S PAIR PARTNER
198200* ALREADY SCORED A POSITIVE DELTA EARLIER IN THIS SAME PACKAGE
198300* (CATEGORIES RUN IN CANONICAL ORDER 1-8), THE TWO ARE PARTIALLY
198400* REDUNDANT AND THE CURRENT DELTA IS DISCOUNTED.
198500******************************************************************
198600 479-APPLY-CORRELATION.
198700     PERFORM 4795-CHECK-ONE-CORR THRU 4795-EXIT
198800         VARYING WS-CORR-SUB FROM 1 BY 1 UNTIL WS-CORR-SUB > 5.
198900 479-EXIT.
199000     EXIT.
199100
199200 4795-CHECK-ONE-CORR.
199300     IF CP-CAT-A(WS-CORR-SUB) = WS-CAT-IDX
199400         IF WS-DELTA-POS-SW(CP-CAT-B(WS-CORR-SUB)) = "Y"
199500             COMPUTE WS-CAT-DELTA ROUNDED =
199600                 WS-CAT-DELTA * (1 - (0.3 * CP-CORR(WS-CORR-SUB)))
199700     ELSE
199800         IF CP-CAT-B(WS-CORR-SUB) = WS-CAT-IDX
199900             IF WS-DELTA-POS-SW(CP-CAT-A(WS-CORR-SUB)) = "Y"
200000                 COMPUTE WS-CAT-DELTA ROUNDED =
200100                     WS-CAT-DELTA * (1 - (0.3 *
200200                             CP-CORR(WS-CORR-SUB))).
200300 4795-EXIT.
200400     EXIT.
200500
200600******************************************************************
200700* POSITION-BALANCE BONUS - CALLS POSBAL ONCE PER MATCHED OUT/IN
200800* LEG (ONE LEG FOR A 1-FOR-1 OR 1-FOR-2, TWO LEGS FOR A 2-FOR-2).
200900* POSBAL'S CONTRACT IS A SINGLE SWAP AGAINST A FIXED ROSTER
201000* SNAPSHOT - SEE THE 07/19/94 LOG ENTRY - SO AN UNEVEN PACKAGE'S
201100* UNMATCHED EXTRA PLAYER CONTRIBUTES NO BONUS ON EITHER SIDE.
201200* APPLIED AT 0.12 OF FIT GAIN FOR THE BASIC ENGINE AND 0.15 FOR
201300* THE ENHANCED ENGINE.
201400******************************************************************
201500 481-POSITION-BONUS.
201600     MOVE ZERO TO WS-POS-DELTA-A, WS-POS-DELTA-B.
201700     MOVE SPACES TO WS-POS-NOTE-A, WS-POS-NOTE-B.
201800     MOVE "A" TO WS-CUR-SIDE-SW.
201900     PERFORM 482-BUILD-ROSTER-POS THRU 482-EXIT.
202000     MOVE SDA-POS-1(SDA-IDX) TO OUT-POSITION-L2.
202100     MOVE SDB-POS-1(SDB-IDX) TO IN-POSITION-L2.
202200     CALL "POSBAL" USING ROSTER-SIZE-L2, ROSTER-POS-TABLE-L2,
202300         OUT-POSITION-L2, IN-POSITION-L2, BALANCE-DELTA-L2,
202400         NOTE-CODE-L2.
202500     ADD BALANCE-DELTA-L2 TO WS-POS-DELTA-A.
202600     MOVE NOTE-CODE-L2 TO WS-POS-NOTE-A.
202700     IF SDA-SIZE(SDA-IDX) = 2 AND SDB-SIZE(SDB-IDX) = 2
202800         MOVE SDA-POS-2(SDA-IDX) TO OUT-POSITION-L2
202900         MOVE SDB-POS-2(SDB-IDX) TO IN-POSITION-L2
203000         CALL "POSBAL" USING ROSTER-SIZE-L2, ROSTER-POS-TABLE-L2,
203100             OUT-POSITION-L2, IN-POSITION-L2, BALANCE-DELTA-L2,
203200             NOTE-CODE-L2
203300         ADD BALANCE-DELTA-L2 TO WS-POS-DELTA-A
203400         MOVE NOTE-CODE-L2 TO WS-POS-NOTE-A.
203500
203600     MOVE "B" TO WS-CUR-SIDE-SW.
203700     PERFORM 482-BUILD-ROSTER-POS THRU 482-EXIT.
203800     MOVE SDB-POS-1(SDB-IDX) TO OUT-POSITION-L2.
203900     MOVE SDA-POS-1(SDA-IDX) TO IN-POSITION-L2.
204000     CALL "POSBAL" USING ROSTER-SIZE-L2, ROSTER-POS-TABLE-L2,
204100         OUT-POSITION-L2, IN-POSITION-L2, BALANCE-DELTA-L2,
204200         NOTE-CODE-L2.
204300     ADD BALANCE-DELTA-L2 TO WS-POS-DELTA-B.
204400     MOVE NOTE-CODE-L2 TO WS-POS-NOTE-B.
204500     IF SDA-SIZE(SDA-IDX) = 2 AND SDB-SIZE(SDB-IDX) = 2
204600         MOVE SDB-POS-2(SDB-IDX) TO OUT-POSITION-L2
204700         MOVE SDA-POS-2(SDA-IDX) TO IN-POSITION-L2
204800         CALL "POSBAL" USING ROSTER-SIZE-L2, ROSTER-POS-TABLE-L2,
204900             OUT-POSITION-L2, IN-POSITION-L2, BALANCE-DELTA-L2,
205000             NOTE-CODE-L2
205100         ADD BALANCE-DELTA-L2 TO WS-POS-DELTA-B
205200         MOVE NOTE-CODE-L2 TO WS-POS-NOTE-B.
205300 481-EXIT.
205400     EXIT.
205500
205600 482-BUILD-ROSTER-POS.
205700     IF WS-CUR-SIDE-SW = "A"
205800         MOVE WS-SIDE-A-MEMBER-COUNT TO ROSTER-SIZE-L2
205900     ELSE
206000         MOVE WS-SIDE-B-MEMBER-COUNT TO ROSTER-SIZE-L2.
206100     PERFORM 483-ONE-ROSTER-POS THRU 483-EXIT
206200         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 >
206300                 ROSTER-SIZE-L2.
206400 482-EXIT.
206500     EXIT.
206600
206700 483-ONE-ROSTER-POS.
206800     IF WS-CUR-SIDE-SW = "A"
206900         MOVE ARP-POSITION(PPT-ARP-SUB(WS-SIDE-A-MEMBERS
207000                 (WS-SUB1)))
207100             TO RPT-POSITION-L2(WS-SUB1)
207200     ELSE
207300         MOVE ARP-POSITION(PPT-ARP-SUB(WS-SIDE-B-MEMBERS
207400                 (WS-SUB1)))
207500             TO RPT-POSITION-L2(WS-SUB1).
207600 483-EXIT.
207700     EXIT.
207800
207900 484-APPLY-POSITION-BONUS.
208000     IF WS-ENGINE-BASIC
208100         MOVE 0.12 TO WS-POS-BONUS-WT
208200     ELSE
208300         MOVE 0.15 TO WS-POS-BONUS-WT.
208400     COMPUTE WS-FIT-A ROUNDED =
208500         WS-FIT-A + (WS-POS-DELTA-A * WS-POS-BONUS-WT).
208600     COMPUTE WS-FIT-B ROUNDED =
208700         WS-FIT-B + (WS-POS-DELTA-B * WS-POS-BONUS-WT).
208800 484-EXIT.
208900     EXIT.
209000
209100******************************************************************
209200* HELP LISTS - TOP-3 CATEGORIES EACH SIDE GAINS FROM THIS PACKAGE,
209300* RANKED BY PER-CATEGORY GAIN DESCENDING.  USES THE SAME
209400* FIND-THE-MAX/MARK-IT/REPEAT IDIOM AS THE STRENGTHS LIST IN
209500* TEAMSCOR, DRIVEN OFF THE GAIN TABLES 475-ONE-CAT-GAIN FILLED.
209600******************************************************************
209700 492-BUILD-HELP-LISTS.
209800     MOVE 0 TO WS-PICK-COUNT.
209900     MOVE SPACES TO WS-PICK-SEL(1) WS-PICK-SEL(2) WS-PICK-SEL(3)
210000         WS-PICK-SEL(4) WS-PICK-SEL(5) WS-PICK-SEL(6)
210100                 WS-PICK-SEL(7)
210200         WS-PICK-SEL(8).
210300     MOVE "A" TO WS-HELP-CUR-SIDE-SW.
210400     PERFORM 493-TRY-ONE-HELP-CAT THRU 493-EXIT 3 TIMES.
210500     PERFORM 700-FORMAT-FROM-PICKS THRU 700-EXIT.
210600     MOVE WS-LIST-BUILD TO WS-HELP-A-LIST.
210700
210800     MOVE 0 TO WS-PICK-COUNT.
210900     MOVE SPACES TO WS-PICK-SEL(1) WS-PICK-SEL(2) WS-PICK-SEL(3)
211000         WS-PICK-SEL(4) WS-PICK-SEL(5) WS-PICK-SEL(6)
211100                 WS-PICK-SEL(7)
211200         WS-PICK-SEL(8).
211300     MOVE "B" TO WS-HELP-CUR-SIDE-SW.
211400     PERFORM 493-TRY-ONE-HELP-CAT THRU 493-EXIT 3 TIMES.
211500     PERFORM 700-FORMAT-FROM-PICKS THRU 700-EXIT.
211600     MOVE WS-LIST-BUILD TO WS-HELP-B-LIST.
211700 492-EXIT.
211800     EXIT.
211900
212000 493-TRY-ONE-HELP-CAT.
212100     MOVE 0 TO WS-MAX-IDX.
212200     MOVE ZERO TO WS-MAX-VAL.
212300     PERFORM 494-CHECK-ONE-HELP-CAT THRU 494-EXIT
212400         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
212500     IF WS-MAX-IDX NOT = 0
212600         SET WS-PICK-IS-SEL(WS-MAX-IDX) TO TRUE
212700         ADD 1 TO WS-PICK-COUNT
212800         MOVE WS-MAX-IDX TO WS-PICK-ORDER(WS-PICK-COUNT).
212900 493-EXIT.
213000     EXIT.
213100
213200 494-CHECK-ONE-HELP-CAT.
213300     IF WS-HELP-CUR-SIDE-SW = "A"
213400         IF NOT WS-PICK-IS-SEL(WS-CAT-IDX)
213500            AND GNA-GAIN(WS-CAT-IDX) > WS-MAX-VAL
213600                MOVE GNA-GAIN(WS-CAT-IDX) TO WS-MAX-VAL
213700                MOVE WS-CAT-IDX          TO WS-MAX-IDX
213800         END-IF
213900     ELSE
214000         IF NOT WS-PICK-IS-SEL(WS-CAT-IDX)
214100            AND GNB-GAIN(WS-CAT-IDX) > WS-MAX-VAL
214200                MOVE GNB-GAIN(WS-CAT-IDX) TO WS-MAX-VAL
214300                MOVE WS-CAT-IDX          TO WS-MAX-IDX
214400         END-IF
214500     END-IF.
214600 494-EXIT.
214700     EXIT.
214800
214900******************************************************************
215000* FORMAT-FROM-PICKS - SHARED BY THE HELP LISTS HERE AND THE
215100* STREAMING SECTION'S HELPED-CATEGORY LIST.  BUILDS A BLANK-
215200* SEPARATED STRING OF CAT-CODEs IN WS-PICK-ORDER SEQUENCE.
215300******************************************************************
215400 700-FORMAT-FROM-PICKS.
215500     MOVE SPACES TO WS-LIST-BUILD.
215600     MOVE 1 TO WS-BUILD-PTR.
215700     IF WS-PICK-COUNT > 0
215800         PERFORM 710-EMIT-ONE-PICK THRU 710-EXIT
215900             VARYING WS-PICK-SUB FROM 1 BY 1
216000                 UNTIL WS-PICK-SUB > WS-PICK-COUNT.
216100 700-EXIT.
216200     EXIT.
216300
216400 710-EMIT-ONE-PICK.
216500     STRING CAT-CODE(WS-PICK-ORDER(WS-PICK-SUB))
216600                 DELIMITED BY SIZE
216700             " " DELIMITED BY SIZE
216800         INTO WS-LIST-BUILD
216900         WITH POINTER WS-BUILD-PTR
217000         ON OVERFLOW
217100             CONTINUE
217200     END-STRING.
217300 710-EXIT.
217400     EXIT.
217500
217600******************************************************************
217700* TOP-3 TRADE TABLE MAINTENANCE - ONE TABLE PER ENGINE MODE.  A
217800* SURVIVING PACKAGE IS INSERTED IF AN EMPTY SLOT REMAINS OR IF IT
217900* OUTSCORES THE WORST OCCUPIED SLOT, WHICH IS THEN BUMPED.
218000******************************************************************
218100 496-INSERT-TOP-TRADE.
218200     IF WS-ENGINE-BASIC
218300         PERFORM 497-INSERT-BASIC THRU 497-EXIT
218400     ELSE
218500         PERFORM 498-INSERT-ENH THRU 498-EXIT.
218600 496-EXIT.
218700     EXIT.
218800
218900 497-INSERT-BASIC.
219000     MOVE 0 TO WS-FOUND-SUB.
219100     MOVE 0 TO WS-MIN-IDX.
219200     MOVE 9999999 TO WS-MIN-VAL.
219300     PERFORM 4972-SCAN-ONE-BASIC THRU 4972-EXIT
219400         VARYING TTB-IDX FROM 1 BY 1 UNTIL TTB-IDX > 3.
219500     IF WS-FOUND-SUB NOT = 0
219600         MOVE WS-FOUND-SUB TO TTB-IDX
219700         PERFORM 4975-FILL-ONE-BASIC THRU 4975-EXIT
219800     ELSE
219900         IF WS-MIN-IDX NOT = 0 AND WS-SCORE > WS-MIN-VAL
220000             MOVE WS-MIN-IDX TO TTB-IDX
220100             PERFORM 4975-FILL-ONE-BASIC THRU 4975-EXIT.
220200 497-EXIT.
220300     EXIT.
220400
220500 4972-SCAN-ONE-BASIC.
220600     IF NOT TTB-USED(TTB-IDX)
220700         IF WS-FOUND-SUB = 0
220800             MOVE TTB-IDX TO WS-FOUND-SUB
220900         END-IF
221000     ELSE
221100         IF TTB-SCORE(TTB-IDX) < WS-MIN-VAL
221200             MOVE TTB-SCORE(TTB-IDX) TO WS-MIN-VAL
221300             MOVE TTB-IDX            TO WS-MIN-IDX
221400         END-IF
221500     END-IF.
221600 4972-EXIT.
221700     EXIT.
221800
221900 4975-FILL-ONE-BASIC.
222000     MOVE "Y"              TO TTB-USED-SW(TTB-IDX).
222100     MOVE WS-SCORE          TO TTB-SCORE(TTB-IDX).
222200     MOVE WS-FIT-A          TO TTB-FIT-A(TTB-IDX).
222300     MOVE WS-FIT-B          TO TTB-FIT-B(TTB-IDX).
222400     MOVE WS-FAIRNESS       TO TTB-FAIRNESS(TTB-IDX).
222500     MOVE TPT-TEAM-NAME(WS-OPP-TEAM-SUB) TO
222600             TTB-OPP-TEAM-NAME(TTB-IDX).
222700     MOVE SDA-NAME-1(SDA-IDX) TO TTB-NAME-A-1(TTB-IDX).
222800     MOVE SDA-NAME-2(SDA-IDX) TO TTB-NAME-A-2(TTB-IDX).
222900     MOVE SDB-NAME-1(SDB-IDX) TO TTB-NAME-B-1(TTB-IDX).
223000     MOVE SDB-NAME-2(SDB-IDX) TO TTB-NAME-B-2(TTB-IDX).
223100     MOVE WS-HELP-A-LIST      TO TTB-HELP-A(TTB-IDX).
223200     MOVE WS-HELP-B-LIST      TO TTB-HELP-B(TTB-IDX).
223300     MOVE WS-POS-NOTE-A       TO TTB-POS-NOTE-A(TTB-IDX).
223400     MOVE WS-POS-NOTE-B       TO TTB-POS-NOTE-B(TTB-IDX).
223500 4975-EXIT.
223600     EXIT.
223700
223800 498-INSERT-ENH.
223900     MOVE 0 TO WS-FOUND-SUB.
224000     MOVE 0 TO WS-MIN-IDX.
224100     MOVE 9999999 TO WS-MIN-VAL.
224200     PERFORM 4982-SCAN-ONE-ENH THRU 4982-EXIT
224300         VARYING TTE-IDX FROM 1 BY 1 UNTIL TTE-IDX > 3.
224400     IF WS-FOUND-SUB NOT = 0
224500         MOVE WS-FOUND-SUB TO TTE-IDX
224600         PERFORM 4985-FILL-ONE-ENH THRU 4985-EXIT
224700     ELSE
224800         IF WS-MIN-IDX NOT = 0 AND WS-SCORE > WS-MIN-VAL
224900             MOVE WS-MIN-IDX TO TTE-IDX
225000             PERFORM 4985-FILL-ONE-ENH THRU 4985-EXIT.
225100 498-EXIT.
225200     EXIT.
225300
225400 4982-SCAN-ONE-ENH.
225500     IF NOT TTE-USED(TTE-IDX)
225600         IF WS-FOUND-SUB = 0
225700             MOVE TTE-IDX TO WS-FOUND-SUB
225800         END-IF
225900     ELSE
226000         IF TTE-SCORE(TTE-IDX) < WS-MIN-VAL
226100             MOVE TTE-SCORE(TTE-IDX) TO WS-MIN-VAL
226200             MOVE TTE-IDX            TO WS-MIN-IDX
226300         END-IF
226400     END-IF.
226500 4982-EXIT.
226600     EXIT.
226700
226800 4985-FILL-ONE-ENH.
226900     MOVE "Y"              TO TTE-USED-SW(TTE-IDX).
227000     MOVE WS-SCORE          TO TTE-SCORE(TTE-IDX).
227100     MOVE WS-FIT-A          TO TTE-FIT-A(TTE-IDX).
227200     MOVE WS-FIT-B          TO TTE-FIT-B(TTE-IDX).
227300     MOVE WS-FAIRNESS       TO TTE-FAIRNESS(TTE-IDX).
227400     MOVE TPT-TEAM-NAME(WS-OPP-TEAM-SUB) TO
227500             TTE-OPP-TEAM-NAME(TTE-IDX).
227600     MOVE SDA-NAME-1(SDA-IDX) TO TTE-NAME-A-1(TTE-IDX).
227700     MOVE SDA-NAME-2(SDA-IDX) TO TTE-NAME-A-2(TTE-IDX).
227800     MOVE SDB-NAME-1(SDB-IDX) TO TTE-NAME-B-1(TTE-IDX).
227900     MOVE SDB-NAME-2(SDB-IDX) TO TTE-NAME-B-2(TTE-IDX).
228000     MOVE WS-HELP-A-LIST      TO TTE-HELP-A(TTE-IDX).
228100     MOVE WS-HELP-B-LIST      TO TTE-HELP-B(TTE-IDX).
228200     MOVE WS-POS-NOTE-A       TO TTE-POS-NOTE-A(TTE-IDX).
228300     MOVE WS-POS-NOTE-B       TO TTE-POS-NOTE-B(TTE-IDX).
228400 4985-EXIT.
228500     EXIT.
228600
228700******************************************************************
228800* PRINT THE TOP-3 TRADES FOR EACH ENGINE UNDER THE TRADE
228900* SUGGESTIONS BANNER 400-TRADE-SECTION ALREADY WROTE.  BASIC
229000* RESULTS PRINT FIRST, THEN THE ENHANCED ENGINE'S OWN TOP-3.
229100******************************************************************
229200 490-PRINT-TOP-TRADES.
229300     MOVE SPACES TO WS-TRD-HDR-REC.
229400     MOVE "BASIC ENGINE:" TO TRD-HDR-TITLE.
229500     MOVE WS-TRD-HDR-REC TO RPT-REC.
229600     PERFORM 790-WRITE-LINE THRU 790-EXIT.
229700     PERFORM 491-PRINT-ONE-BASIC THRU 491-EXIT
229800         VARYING TTB-IDX FROM 1 BY 1 UNTIL TTB-IDX > 3.
229900
230000     MOVE SPACES TO WS-TRD-HDR-REC.
230100     MOVE "ENHANCED ENGINE:" TO TRD-HDR-TITLE.
230200     MOVE WS-TRD-HDR-REC TO RPT-REC.
230300     PERFORM 790-WRITE-LINE THRU 790-EXIT.
230400     PERFORM 495-PRINT-ONE-ENH THRU 495-EXIT
230500         VARYING TTE-IDX FROM 1 BY 1 UNTIL TTE-IDX > 3.
230600 490-EXIT.
230700     EXIT.
230800
230900 491-PRINT-ONE-BASIC.
231000     IF TTB-USED(TTB-IDX)
231100         IF WS-LINES-ON-PAGE > WS-MAX-LINES - 10
231200             PERFORM 770-WRITE-PAGE-HDR THRU 770-EXIT
231300         END-IF
231400         MOVE SPACES TO WS-TRD-SIDE-REC
231500         MOVE "OPPONENT:" TO TRD-SIDE-LABEL
231600         MOVE TTB-OPP-TEAM-NAME(TTB-IDX) TO TRD-SIDE-NAME-1
231700         MOVE WS-TRD-SIDE-REC TO RPT-REC
231800         PERFORM 790-WRITE-LINE THRU 790-EXIT
231900
232000         MOVE SPACES TO WS-TRD-SIDE-REC
232100         MOVE "GIVE:" TO TRD-SIDE-LABEL
232200         MOVE TTB-NAME-A-1(TTB-IDX) TO TRD-SIDE-NAME-1
232300         MOVE TTB-NAME-A-2(TTB-IDX) TO TRD-SIDE-NAME-2
232400         MOVE WS-TRD-SIDE-REC TO RPT-REC
232500         PERFORM 790-WRITE-LINE THRU 790-EXIT
232600
232700         MOVE SPACES TO WS-TRD-SIDE-REC
232800         MOVE "GET:" TO TRD-SIDE-LABEL
232900         MOVE TTB-NAME-B-1(TTB-IDX) TO TRD-SIDE-NAME-1
233000         MOVE TTB-NAME-B-2(TTB-IDX) TO TRD-SIDE-NAME-2
233100         MOVE WS-TRD-SIDE-REC TO RPT-REC
233200         PERFORM 790-WRITE-LINE THRU 790-EXIT
233300
233400         MOVE SPACES TO WS-TRD-DTL-REC
233500         MOVE TTB-FIT-A(TTB-IDX)      TO TRD-GAIN-A
233600         MOVE TTB-FIT-B(TTB-IDX)      TO TRD-GAIN-B
233700         MOVE TTB-FAIRNESS(TTB-IDX)   TO TRD-FAIRNESS
233800         MOVE TTB-SCORE(TTB-IDX)      TO TRD-SCORE
233900         MOVE TTB-POS-NOTE-A(TTB-IDX) TO TRD-POS-NOTE-A
234000         MOVE TTB-POS-NOTE-B(TTB-IDX) TO TRD-POS-NOTE-B
234100         MOVE WS-TRD-DTL-REC TO RPT-REC
234200         PERFORM 790-WRITE-LINE THRU 790-EXIT
234300
234400         MOVE SPACES TO WS-TRD-HELP-REC
234500         MOVE TTB-HELP-A(TTB-IDX) TO TRD-HELP-A
234600         MOVE TTB-HELP-B(TTB-IDX) TO TRD-HELP-B
234700         MOVE WS-TRD-HELP-REC TO RPT-REC
234800         PERFORM 790-WRITE-LINE THRU 790-EXIT
234900     END-IF.
235000 491-EXIT.
235100     EXIT.
235200
235300 495-PRINT-ONE-ENH.
235400     IF TTE-USED(TTE-IDX)
235500         IF WS-LINES-ON-PAGE > WS-MAX-LINES - 10
235600             PERFORM 770-WRITE-PAGE-HDR THRU 770-EXIT
235700         END-IF
235800         MOVE SPACES TO WS-TRD-SIDE-REC
235900         MOVE "OPPONENT:" TO TRD-SIDE-LABEL
236000         MOVE TTE-OPP-TEAM-NAME(TTE-IDX) TO TRD-SIDE-NAME-1
236100         MOVE WS-TRD-SIDE-REC TO RPT-REC
236200         PERFORM 790-WRITE-LINE THRU 790-EXIT
236300
236400         MOVE SPACES TO WS-TRD-SIDE-REC
236500         MOVE "GIVE:" TO TRD-SIDE-LABEL
236600         MOVE TTE-NAME-A-1(TTE-IDX) TO TRD-SIDE-NAME-1
236700         MOVE TTE-NAME-A-2(TTE-IDX) TO TRD-SIDE-NAME-2
236800         MOVE WS-TRD-SIDE-REC TO RPT-REC
236900         PERFORM 790-WRITE-LINE THRU 790-EXIT
237000
237100         MOVE SPACES TO WS-TRD-SIDE-REC
237200         MOVE "GET:" TO TRD-SIDE-LABEL
237300         MOVE TTE-NAME-B-1(TTE-IDX) TO TRD-SIDE-NAME-1
237400         MOVE TTE-NAME-B-2(TTE-IDX) TO TRD-SIDE-NAME-2
237500         MOVE WS-TRD-SIDE-REC TO RPT-REC
237600         PERFORM 790-WRITE-LINE THRU 790-EXIT
237700
237800         MOVE SPACES TO WS-TRD-DTL-REC
237900         MOVE TTE-FIT-A(TTE-IDX)      TO TRD-GAIN-A
238000         MOVE TTE-FIT-B(TTE-IDX)      TO TRD-GAIN-B
238100         MOVE TTE-FAIRNESS(TTE-IDX)   TO TRD-FAIRNESS
238200         MOVE TTE-SCORE(TTE-IDX)      TO TRD-SCORE
238300         MOVE TTE-POS-NOTE-A(TTE-IDX) TO TRD-POS-NOTE-A
238400         MOVE TTE-POS-NOTE-B(TTE-IDX) TO TRD-POS-NOTE-B
238500         MOVE WS-TRD-DTL-REC TO RPT-REC
238600         PERFORM 790-WRITE-LINE THRU 790-EXIT
238700
238800         MOVE SPACES TO WS-TRD-HELP-REC
238900         MOVE TTE-HELP-A(TTE-IDX) TO TRD-HELP-A
239000         MOVE TTE-HELP-B(TTE-IDX) TO TRD-HELP-B
239100         MOVE WS-TRD-HELP-REC TO RPT-REC
239200         PERFORM 790-WRITE-LINE THRU 790-EXIT
239300     END-IF.
239400 495-EXIT.
239500     EXIT.
239600
239700******************************************************************
239800* SECTION 4 - STREAMING ADDS.  BUILDS THE STREAMING NEED VECTOR
239900* FROM THE LIVE MATCHUP (OR THE NO-MATCHUP FALLBACK), COMPUTES
240000* LOCAL Z-SCORES OVER THE FREE-AGENT POOL ALONE, SCORES EACH
240100* UNROSTERED PLAYER, AND PRINTS THE TOP 15 BY SCORE.
240200******************************************************************
240300 500-STREAMING-SECTION.
240400     IF WS-FA-COUNT = 0
240500         GO TO 500-EXIT.
240600     PERFORM 505-COMPUTE-STREAM-NEEDS THRU 505-EXIT.
240700     PERFORM 520-FA-LOCAL-ZSCORES    THRU 520-EXIT.
240800     PERFORM 530-SCORE-FREE-AGENTS   THRU 530-EXIT.
240900     PERFORM 560-SORT-FREE-AGENTS    THRU 560-EXIT.
241000     MOVE "STREAMING ADDS" TO HDR-TITLE.
241100     PERFORM 770-WRITE-PAGE-HDR THRU 770-EXIT.
241200     PERFORM 580-PRINT-TOP-FREE-AGENTS THRU 580-EXIT.
241300 500-EXIT.
241400     EXIT.
241500
241600******************************************************************
241700* STREAMING NEED VECTOR - THE 9-CATEGORY MATCHUP ROWS GO THROUGH
241800* MTCHNEED THE SAME AS ANY OTHER CALLER, THEN THE 8 TRADE
241900* CATEGORIES ARE LIFTED OUT, WEIGHTED, AND RE-NORMALIZED.  A
242000* DEAD-ZERO RESULT (NO LIVE MATCHUP ON FILE, OR A MATCHUP SO
242100* LOPSIDED EVERY NEED CAME BACK ZERO) FALLS THROUGH TO THE
242200* IN-LINE FALLBACK FORMULA AT 515, PER THE 08/11/03 NOTE IN
242300* MTCHNEED'S OWN CHANGE LOG.
242400******************************************************************
242500 505-COMPUTE-STREAM-NEEDS.
242600     PERFORM 506-ZERO-ONE-WMI THRU 506-EXIT
242700         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
242800     PERFORM 507-FILL-ONE-WMI THRU 507-EXIT
242900         VARYING MUT-IDX FROM 1 BY 1 UNTIL MUT-IDX >
243000                 WS-MATCHUP-COUNT.
243100     CALL "MTCHNEED" USING WS-MATCHUP-INPUT, WS-NEED-VECTOR-TABLE.
243200
243300     PERFORM 508-COPY-TRD-NEED THRU 508-EXIT
243400         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
243500     MOVE ZERO TO WS-NEED-SUM.
243600     PERFORM 509-SUM-ONE-TRD-NEED THRU 509-EXIT
243700         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
243800
243900     PERFORM 512-ZERO-ONE-STR-NEED THRU 512-EXIT
244000         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
244100     IF WS-NEED-SUM > ZERO
244200         PERFORM 510-WEIGHT-ONE-NEED THRU 510-EXIT
244300             VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8
244400         MOVE ZERO TO WS-NEED-SUM
244500         PERFORM 509-SUM-ONE-TRD-NEED THRU 509-EXIT
244600             VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8
244700         PERFORM 511-NORM-ONE-NEED THRU 511-EXIT
244800             VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8
244900     ELSE
245000         PERFORM 515-FALLBACK-NEEDS THRU 515-EXIT.
245100 505-EXIT.
245200     EXIT.
245300
245400 506-ZERO-ONE-WMI.
245500     MOVE "N" TO WMI-VALID-SW(WS-CAT-IDX).
245600     MOVE "N" TO WMI-PUNTED-SW(WS-CAT-IDX).
245700     MOVE "N" TO WMI-IS-TOV-SW(WS-CAT-IDX).
245800     MOVE ZERO TO WMI-MY-VALUE(WS-CAT-IDX)
245900             WMI-OPP-VALUE(WS-CAT-IDX).
246000 506-EXIT.
246100     EXIT.
246200
246300 507-FILL-ONE-WMI.
246400     MOVE MUT-CATEGORY(MUT-IDX) TO MTU-CATEGORY.
246500     PERFORM 065-FIND-CAT-SUB THRU 065-EXIT.
246600     IF WS-FOUND-SUB > ZERO
246700         MOVE "Y" TO WMI-VALID-SW(WS-FOUND-SUB)
246800         IF WS-WEIGHT(WS-FOUND-SUB) = ZERO
246900             MOVE "Y" TO WMI-PUNTED-SW(WS-FOUND-SUB)
247000         ELSE
247100             MOVE "N" TO WMI-PUNTED-SW(WS-FOUND-SUB)
247200         END-IF
247300         MOVE MUT-MY-VALUE(MUT-IDX)  TO WMI-MY-VALUE(WS-FOUND-SUB)
247400         MOVE MUT-OPP-VALUE(MUT-IDX) TO
247500                 WMI-OPP-VALUE(WS-FOUND-SUB)
247600         IF WS-FOUND-SUB = CAT-TOV
247700             MOVE "Y" TO WMI-IS-TOV-SW(WS-FOUND-SUB)
247800         ELSE
247900             MOVE "N" TO WMI-IS-TOV-SW(WS-FOUND-SUB)
248000         END-IF.
248100 507-EXIT.
248200     EXIT.
248300
248400 508-COPY-TRD-NEED.
248500     MOVE WS-NEED(WS-CAT-IDX) TO WS-TRD-NEED(WS-CAT-IDX).
248600 508-EXIT.
248700     EXIT.
248800
248900 509-SUM-ONE-TRD-NEED.
249000     ADD WS-TRD-NEED(WS-CAT-IDX) TO WS-NEED-SUM.
249100 509-EXIT.
249200     EXIT.
249300
249400 510-WEIGHT-ONE-NEED.
249500     COMPUTE WS-TRD-NEED(WS-CAT-IDX) ROUNDED =
249600         WS-TRD-NEED(WS-CAT-IDX) * WS-WEIGHT(WS-CAT-IDX).
249700 510-EXIT.
249800     EXIT.
249900
250000 511-NORM-ONE-NEED.
250100     COMPUTE WS-STR-NEED(WS-CAT-IDX) ROUNDED =
250200         WS-TRD-NEED(WS-CAT-IDX) / WS-NEED-SUM.
250300 511-EXIT.
250400     EXIT.
250500
250600 512-ZERO-ONE-STR-NEED.
250700     MOVE ZERO TO WS-STR-NEED(WS-CAT-IDX).
250800 512-EXIT.
250900     EXIT.
251000
251100******************************************************************
251200* NO-LIVE-MATCHUP FALLBACK - PER THE 08/11/03 NOTE IN MTCHNEED,
251300* THIS CASE IS HANDLED HERE RATHER THAN IN THE SUBPROGRAM.  WITH
251400* A KNOWN OPPONENT, NEED IS HOW MUCH THEIR Z-SCORE BEATS OURS;
251500* WITH NO KNOWN OPPONENT, NEED IS SIMPLY HOW FAR BELOW LEAGUE
251600* AVERAGE (Z=0) WE SIT.  EITHER WAY A NEGATIVE RAW NEED IS
251700* FLOORED AT ZERO BEFORE THE USER WEIGHT IS APPLIED.
251800******************************************************************
251900 515-FALLBACK-NEEDS.
252000     MOVE "N" TO WS-OPP-TEAM-FOUND-SW.
252100     IF WS-HAVE-LIVE-MATCHUP
252200         PERFORM 516-FIND-OPP-TEAM THRU 516-EXIT
252300             VARYING TPT-IDX FROM 1 BY 1 UNTIL TPT-IDX >
252400                     WS-TEAM-COUNT.
252500     MOVE ZERO TO WS-NEED-SUM.
252600     PERFORM 517-FALLBACK-ONE-CAT THRU 517-EXIT
252700         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
252800     IF WS-NEED-SUM > ZERO
252900         PERFORM 511-NORM-ONE-NEED THRU 511-EXIT
253000             VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
253100 515-EXIT.
253200     EXIT.
253300
253400 516-FIND-OPP-TEAM.
253500     IF TPT-TEAM-ABBR(TPT-IDX) = WS-MY-OPP-TEAM-ABBR
253600         MOVE TPT-IDX TO WS-OPP-TEAM-SUB
253700         SET WS-OPP-TEAM-FOUND TO TRUE.
253800 516-EXIT.
253900     EXIT.
254000
254100 517-FALLBACK-ONE-CAT.
254200     IF WS-OPP-TEAM-FOUND
254300         COMPUTE WS-TRD-NEED(WS-CAT-IDX) ROUNDED =
254400             TPT-RAW-Z(WS-OPP-TEAM-SUB, WS-CAT-IDX)
254500                 - TPT-RAW-Z(WS-MY-TEAM-SUB, WS-CAT-IDX)
254600     ELSE
254700         COMPUTE WS-TRD-NEED(WS-CAT-IDX) ROUNDED =
254800             ZERO - TPT-RAW-Z(WS-MY-TEAM-SUB, WS-CAT-IDX)
254900     END-IF.
255000     IF WS-TRD-NEED(WS-CAT-IDX) < ZERO
255100         MOVE ZERO TO WS-TRD-NEED(WS-CAT-IDX).
255200     COMPUTE WS-TRD-NEED(WS-CAT-IDX) ROUNDED =
255300         WS-TRD-NEED(WS-CAT-IDX) * WS-WEIGHT(WS-CAT-IDX).
255400     ADD WS-TRD-NEED(WS-CAT-IDX) TO WS-NEED-SUM.
255500 517-EXIT.
255600     EXIT.
255700
255800******************************************************************
255900* FREE-AGENT POOL LOCAL Z-SCORES - SAME TWO-PASS POPULATION METHOD
256000* AS 430-LOCAL-ZSCORES, BUT OVER THE WAIVER POOL ALONE RATHER THAN
256100* A TRADE PAIR'S COMBINED ROSTERS.
256200******************************************************************
256300 520-FA-LOCAL-ZSCORES.
256400     PERFORM 522-ONE-FA-LOCALZ-CAT THRU 522-EXIT
256500         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
256600 520-EXIT.
256700     EXIT.
256800
256900 522-ONE-FA-LOCALZ-CAT.
257000     MOVE ZERO TO WS-SUM9.
257100     PERFORM 523-SUM-ONE-FA-FOR-MEAN THRU 523-EXIT
257200         VARYING FAP-IDX FROM 1 BY 1 UNTIL FAP-IDX > WS-FA-COUNT.
257300     COMPUTE WS-MEAN9 ROUNDED = WS-SUM9 / WS-FA-COUNT.
257400     MOVE ZERO TO WS-DIFFSQ-SUM9.
257500     PERFORM 524-FA-DIFFSQ-ONE THRU 524-EXIT
257600         VARYING FAP-IDX FROM 1 BY 1 UNTIL FAP-IDX > WS-FA-COUNT.
257700     COMPUTE WS-VARIANCE9 ROUNDED = WS-DIFFSQ-SUM9 / WS-FA-COUNT.
257800     IF WS-VARIANCE9 > ZERO
257900         COMPUTE WS-STD9 ROUNDED = WS-VARIANCE9 ** 0.5
258000     ELSE
258100         MOVE 1.0000 TO WS-STD9.
258200     PERFORM 525-FA-ZSCORE-ONE-PLAYER THRU 525-EXIT
258300         VARYING FAP-IDX FROM 1 BY 1 UNTIL FAP-IDX > WS-FA-COUNT.
258400 522-EXIT.
258500     EXIT.
258600
258700 523-SUM-ONE-FA-FOR-MEAN.
258800     ADD FAP-RAW-CAT(FAP-IDX, WS-CAT-IDX) TO WS-SUM9.
258900 523-EXIT.
259000     EXIT.
259100
259200 524-FA-DIFFSQ-ONE.
259300     COMPUTE WS-DIFF9 =
259400         FAP-RAW-CAT(FAP-IDX, WS-CAT-IDX) - WS-MEAN9.
259500     COMPUTE WS-DIFFSQ-SUM9 ROUNDED =
259600         WS-DIFFSQ-SUM9 + (WS-DIFF9 * WS-DIFF9).
259700 524-EXIT.
259800     EXIT.
259900
260000 525-FA-ZSCORE-ONE-PLAYER.
260100     COMPUTE FAP-LOCALZ(FAP-IDX, WS-CAT-IDX) ROUNDED =
260200         (FAP-RAW-CAT(FAP-IDX, WS-CAT-IDX) - WS-MEAN9) / WS-STD9.
260300 525-EXIT.
260400     EXIT.
260500
260600******************************************************************
260700* FREE-AGENT SCORING.  A PLAYER SITTING OUT A KNOWN SLATE IS
260800* SCORED ZERO OUTRIGHT; OTHERWISE SCORE IS THE NEED-WEIGHTED
260900* LOCAL Z-SCORE SUM TIMES DURABILITY, WITH ZERO-OR-NEGATIVE
261000* SCORERS DROPPED AT PRINT TIME.  THE TOP-4 POSITIVE-CONTRIBUTION
261100* CATEGORIES USE THE SAME FIND-MAX/MARK/REPEAT IDIOM AS THE TRADE
261200* ENGINE'S HELP LISTS AT 492-494.
261300******************************************************************
261400 530-SCORE-FREE-AGENTS.
261500     PERFORM 540-SCORE-ONE-FREE-AGENT THRU 540-EXIT
261600         VARYING FAP-IDX FROM 1 BY 1 UNTIL FAP-IDX > WS-FA-COUNT.
261700 530-EXIT.
261800     EXIT.
261900
262000 540-SCORE-ONE-FREE-AGENT.
262100     MOVE ZERO TO FAP-SCORE(FAP-IDX).
262200     IF WS-FA-ANY-PLAYS-TODAY AND FAP-PLAYS-TODAY-SW(FAP-IDX) =
262300             "N"
262400         GO TO 540-EXIT.
262500     MOVE ZERO TO WS-SUM9.
262600     PERFORM 542-ADD-ONE-SCORE-CAT THRU 542-EXIT
262700         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
262800     COMPUTE FAP-SCORE(FAP-IDX) ROUNDED =
262900         WS-SUM9 * FAP-DURABILITY(FAP-IDX).
263000     IF FAP-SCORE(FAP-IDX) > ZERO
263100         MOVE 0 TO WS-PICK-COUNT
263200         MOVE SPACES TO WS-PICK-SEL(1) WS-PICK-SEL(2)
263300                 WS-PICK-SEL(3)
263400             WS-PICK-SEL(4) WS-PICK-SEL(5) WS-PICK-SEL(6)
263500                     WS-PICK-SEL(7)
263600             WS-PICK-SEL(8)
263700         PERFORM 543-TRY-ONE-FA-HELP-CAT THRU 543-EXIT 4 TIMES
263800         PERFORM 700-FORMAT-FROM-PICKS THRU 700-EXIT
263900         MOVE WS-LIST-BUILD TO FAP-HELP-CATS(FAP-IDX)
264000     ELSE
264100         MOVE ZERO TO FAP-SCORE(FAP-IDX).
264200 540-EXIT.
264300     EXIT.
264400
264500 542-ADD-ONE-SCORE-CAT.
264600     COMPUTE WS-FA-CONTRIB(WS-CAT-IDX) ROUNDED =
264700         WS-STR-NEED(WS-CAT-IDX) * FAP-LOCALZ(FAP-IDX, WS-CAT-IDX)
264800             * FAP-DURABILITY(FAP-IDX).
264900     ADD WS-FA-CONTRIB(WS-CAT-IDX) TO WS-SUM9.
265000 542-EXIT.
265100     EXIT.
265200
265300 543-TRY-ONE-FA-HELP-CAT.
265400     MOVE 0 TO WS-MAX-IDX.
265500     MOVE ZERO TO WS-MAX-VAL.
265600     PERFORM 544-CHECK-ONE-FA-HELP-CAT THRU 544-EXIT
265700         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.
265800     IF WS-MAX-IDX NOT = 0
265900         SET WS-PICK-IS-SEL(WS-MAX-IDX) TO TRUE
266000         ADD 1 TO WS-PICK-COUNT
266100         MOVE WS-MAX-IDX TO WS-PICK-ORDER(WS-PICK-COUNT).
266200 543-EXIT.
266300     EXIT.
266400
266500 544-CHECK-ONE-FA-HELP-CAT.
266600     IF NOT WS-PICK-IS-SEL(WS-CAT-IDX)
266700        AND WS-FA-CONTRIB(WS-CAT-IDX) > WS-MAX-VAL
266800            MOVE WS-FA-CONTRIB(WS-CAT-IDX) TO WS-MAX-VAL
266900            MOVE WS-CAT-IDX                TO WS-MAX-IDX
267000     END-IF.
267100 544-EXIT.
267200     EXIT.
267300
267400******************************************************************
267500* DESCENDING BUBBLE SORT ON SCORE - THE WAIVER POOL NEVER HOLDS
267600* MORE THAN 300 ENTRIES, SAME REASONING AS THE 220-SORT-STANDINGS
267700* NOTE ABOVE.
267800******************************************************************
267900 560-SORT-FREE-AGENTS.
268000     PERFORM 562-ONE-FA-BUBBLE-PASS THRU 562-EXIT
268100         VARYING FAP-IDX FROM 1 BY 1 UNTIL FAP-IDX > WS-FA-COUNT.
268200 560-EXIT.
268300     EXIT.
268400
268500 562-ONE-FA-BUBBLE-PASS.
268600     PERFORM 564-FA-COMPARE-ADJACENT THRU 564-EXIT
268700         VARYING WS-SUB1 FROM 1 BY 1
268800         UNTIL WS-SUB1 > WS-FA-COUNT - 1.
268900 562-EXIT.
269000     EXIT.
269100
269200 564-FA-COMPARE-ADJACENT.
269300     COMPUTE WS-SUB2 = WS-SUB1 + 1.
269400     IF FAP-SCORE(WS-SUB1) < FAP-SCORE(WS-SUB2)
269500         PERFORM 566-SWAP-FREE-AGENTS THRU 566-EXIT.
269600 564-EXIT.
269700     EXIT.
269800
269900 566-SWAP-FREE-AGENTS.
270000     MOVE FAP-ENTRY(WS-SUB1) TO WS-FA-SWAP-AREA.
270100     MOVE FAP-ENTRY(WS-SUB2) TO FAP-ENTRY(WS-SUB1).
270200     MOVE WS-FA-SWAP-AREA TO FAP-ENTRY(WS-SUB2).
270300 566-EXIT.
270400     EXIT.
270500
270600******************************************************************
270700* PRINT THE TOP 15 BY SCORE.  A ZERO-OR-LESS SCORE MEANS THE
270800* PLAYER DIDN'T CLEAR THE SCORING CUTOFF (OR WAS SITTING OUT A
270900* KNOWN SLATE) AND IS SKIPPED EVEN IF A RANK SLOT REMAINS OPEN.
271000******************************************************************
271100 580-PRINT-TOP-FREE-AGENTS.
271200     MOVE WS-STRM-HDR-REC TO RPT-REC.
271300     PERFORM 790-WRITE-LINE THRU 790-EXIT.
271400     MOVE ZERO TO WS-SUB2.
271500     PERFORM 582-PRINT-ONE-FREE-AGENT THRU 582-EXIT
271600         VARYING FAP-IDX FROM 1 BY 1
271700         UNTIL FAP-IDX > WS-FA-COUNT OR WS-SUB2 = 15.
271800 580-EXIT.
271900     EXIT.
272000
272100 582-PRINT-ONE-FREE-AGENT.
272200     IF FAP-SCORE(FAP-IDX) > ZERO
272300         ADD 1 TO WS-SUB2
272400         IF WS-LINES-ON-PAGE > WS-MAX-LINES - 3
272500             PERFORM 770-WRITE-PAGE-HDR THRU 770-EXIT
272600         END-IF
272700         PERFORM 584-BUILD-FA-FLAGS THRU 584-EXIT
272800         MOVE SPACES TO WS-STRM-DTL-REC
272900         MOVE WS-SUB2                 TO STM-DTL-RANK
273000         MOVE FAP-PLYR-NAME(FAP-IDX)  TO STM-DTL-NAME
273100         MOVE FAP-NBA-TEAM(FAP-IDX)   TO STM-DTL-TEAM
273200         MOVE FAP-SCORE(FAP-IDX)      TO STM-DTL-SCORE
273300         MOVE FAP-SEVERITY(FAP-IDX)   TO STM-DTL-SEV
273400         MOVE FAP-HELP-CATS(FAP-IDX)  TO STM-DTL-HELP
273500         MOVE WS-FLAGS-TEXT           TO STM-DTL-FLAGS
273600         MOVE WS-STRM-DTL-REC TO RPT-REC
273700         PERFORM 790-WRITE-LINE THRU 790-EXIT
273800     END-IF.
273900 582-EXIT.
274000     EXIT.
274100
274200******************************************************************
274300* EXPLANATION FLAGS - "TODAY" WHEN THE PLAYER IS ON A KNOWN SLATE,
274400* PLUS AN INJURY NOTE WHEN SEVERITY CLEARS ONE OF THE TWO
274500* THRESHOLDS BELOW.  EITHER, BOTH, OR NEITHER MAY APPEAR.
274600******************************************************************
274700 584-BUILD-FA-FLAGS.
274800     MOVE SPACES TO WS-FLAGS-TEXT.
274900     MOVE 1 TO WS-FLAGS-PTR.
275000     IF FAP-PLAYS-TODAY-SW(FAP-IDX) = "Y"
275100         STRING "TODAY" DELIMITED BY SIZE
275200             INTO WS-FLAGS-TEXT
275300             WITH POINTER WS-FLAGS-PTR
275400         END-STRING
275500     END-IF.
275600     IF FAP-SEVERITY(FAP-IDX) >= 0.6
275700         IF WS-FLAGS-PTR > 1
275800             STRING "/" DELIMITED BY SIZE
275900                 INTO WS-FLAGS-TEXT
276000                 WITH POINTER WS-FLAGS-PTR
276100             END-STRING
276200         END-IF
276300         STRING "INJURY RISK" DELIMITED BY SIZE
276400             INTO WS-FLAGS-TEXT
276500             WITH POINTER WS-FLAGS-PTR
276600         END-STRING
276700     ELSE
276800         IF FAP-SEVERITY(FAP-IDX) >= 0.3
276900             IF WS-FLAGS-PTR > 1
277000                 STRING "/" DELIMITED BY SIZE
277100                     INTO WS-FLAGS-TEXT
277200                     WITH POINTER WS-FLAGS-PTR
277300                 END-STRING
277400             END-IF
277500             STRING "INJURY NOTE" DELIMITED BY SIZE
277600                 INTO WS-FLAGS-TEXT
277700                 WITH POINTER WS-FLAGS-PTR
277800             END-STRING
277900         END-IF
278000     END-IF.
278100 584-EXIT.
278200     EXIT.
278300
278400******************************************************************
278500* SECTION 5 - END OF JOB.  A PLAIN CONTROL-TOTAL PAGE, NO COLUMN
278600* HEADINGS, ONE LINE PER COUNTER - THE SAME RUN-TOTALS THE
278700* ABEND-TRAP SNAPSHOTS TO THE AUDIT TRAIL, PRINTED HERE INSTEAD
278800* SO THE OPERATOR SEES THEM WITHOUT PULLING THE DUMP.
278900******************************************************************
279000 600-END-OF-JOB.
279100     MOVE "CONTROL TOTALS" TO HDR-TITLE.
279200     PERFORM 770-WRITE-PAGE-HDR THRU 770-EXIT.
279300     MOVE "PLYRWORK RECORDS READ    " TO EOJ-LABEL.
279400     MOVE WS-PLYRWORK-READ            TO EOJ-VALUE.
279500     PERFORM 610-PRINT-ONE-TOTAL THRU 610-EXIT.
279600     MOVE "ROSTWORK RECORDS READ    " TO EOJ-LABEL.
279700     MOVE WS-ROSTWORK-READ            TO EOJ-VALUE.
279800     PERFORM 610-PRINT-ONE-TOTAL THRU 610-EXIT.
279900     MOVE "PROFWORK RECORDS READ    " TO EOJ-LABEL.
280000     MOVE WS-PROFWORK-READ            TO EOJ-VALUE.
280100     PERFORM 610-PRINT-ONE-TOTAL THRU 610-EXIT.
280200     MOVE "WEIGHTS RECORDS READ     " TO EOJ-LABEL.
280300     MOVE WS-WEIGHTS-READ             TO EOJ-VALUE.
280400     PERFORM 610-PRINT-ONE-TOTAL THRU 610-EXIT.
280500     MOVE "STANDNGS RECORDS READ    " TO EOJ-LABEL.
280600     MOVE WS-STANDNGS-READ            TO EOJ-VALUE.
280700     PERFORM 610-PRINT-ONE-TOTAL THRU 610-EXIT.
280800     MOVE "MATCHUPS RECORDS READ    " TO EOJ-LABEL.
280900     MOVE WS-MATCHUPS-READ            TO EOJ-VALUE.
281000     PERFORM 610-PRINT-ONE-TOTAL THRU 610-EXIT.
281100     MOVE "FREEAGTS RECORDS READ    " TO EOJ-LABEL.
281200     MOVE WS-FREEAGTS-READ            TO EOJ-VALUE.
281300     PERFORM 610-PRINT-ONE-TOTAL THRU 610-EXIT.
281400     MOVE "FREEAGTS MATCHED TO NBA  " TO EOJ-LABEL.
281500     MOVE WS-FREEAGTS-MATCHED         TO EOJ-VALUE.
281600     PERFORM 610-PRINT-ONE-TOTAL THRU 610-EXIT.
281700     MOVE "TRADE PACKAGES CONSIDERED" TO EOJ-LABEL.
281800     MOVE WS-TRADES-CONSIDERED        TO EOJ-VALUE.
281900     PERFORM 610-PRINT-ONE-TOTAL THRU 610-EXIT.
282000     MOVE "TRADE PACKAGES QUALIFIED " TO EOJ-LABEL.
282100     MOVE WS-TRADES-QUALIFIED         TO EOJ-VALUE.
282200     PERFORM 610-PRINT-ONE-TOTAL THRU 610-EXIT.
282300     MOVE "RPTFILE LINES WRITTEN    " TO EOJ-LABEL.
282400     MOVE WS-RPT-LINES-WRITTEN        TO EOJ-VALUE.
282500     PERFORM 610-PRINT-ONE-TOTAL THRU 610-EXIT.
282600 600-EXIT.
282700     EXIT.
282800
282900 610-PRINT-ONE-TOTAL.
283000     MOVE WS-EOJ-REC TO RPT-REC.
283100     PERFORM 790-WRITE-LINE THRU 790-EXIT.
283200 610-EXIT.
283300     EXIT.
283400
283500******************************************************************
283600* SECTION 6 - SHARED PRINT HELPERS.  EVERY REPORT PARAGRAPH IN
283700* THIS PROGRAM ROUTES ITS OUTPUT THROUGH THESE TWO - 770 STARTS A
283800* NEW PAGE, 790 WRITES WHATEVER IS SITTING IN RPT-REC.
283900******************************************************************
284000 770-WRITE-PAGE-HDR.
284100     ADD 1 TO WS-PAGE-NBR.
284200     MOVE RUN-DATE-MM TO HDR-MM.
284300     MOVE RUN-DATE-DD TO HDR-DD.
284400     MOVE RUN-DATE-YY TO HDR-YY.
284500     MOVE WS-PAGE-NBR TO HDR-PAGE-NBR.
284600     WRITE RPT-REC FROM WS-HDR-REC
284700         AFTER ADVANCING TOP-OF-FORM.
284800     WRITE RPT-REC FROM WS-BLANK-LINE
284900         AFTER ADVANCING 1.
285000     MOVE 2 TO WS-LINES-ON-PAGE.
285100     ADD 2 TO WS-RPT-LINES-WRITTEN.
285200 770-EXIT.
285300     EXIT.
285400
285500 790-WRITE-LINE.
285600     WRITE RPT-REC
285700         AFTER ADVANCING 1.
285800     ADD 1 TO WS-LINES-ON-PAGE.
285900     ADD 1 TO WS-RPT-LINES-WRITTEN.
286000 790-EXIT.
286100     EXIT.
286200
286300******************************************************************
286400* SECTION 7 - OPEN/CLOSE AND THE READ PARAGRAPHS FOR THE SIX
286500* INPUT FILES.  NO ROW IS REJECTED HERE - EDITING HAPPENED
286600* UPSTREAM
286700* IN PLYRLOAD/TEAMAGG/TEAMSCOR.  THIS PROGRAM JUST READS WHAT THEY
286800* LEFT BEHIND.
286900******************************************************************
287000 800-OPEN-FILES.
287100     MOVE "800-OPEN-FILES" TO PARA-NAME.
287200     OPEN INPUT PLYRWORK, ROSTWORK, PROFWORK, WEIGHTS, MATCHUPS,
287300               STANDNGS, FREEAGTS.
287400     OPEN OUTPUT RPTFILE, SYSOUT.
287500 800-EXIT.
287600     EXIT.
287700
287800 850-CLOSE-FILES.
287900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
288000     CLOSE PLYRWORK, ROSTWORK, PROFWORK, WEIGHTS, MATCHUPS,
288100           STANDNGS, FREEAGTS, RPTFILE, SYSOUT.
288200 850-EXIT.
288300     EXIT.
288400
288500 910-READ-WEIGHTS.
288600     MOVE "910-READ-WEIGHTS" TO PARA-NAME.
288700     READ WEIGHTS INTO WGT-REC
288800         AT END MOVE "N" TO WS-MORE-WEIGHTS-SW
288900         GO TO 910-EXIT
289000     END-READ.
289100     ADD 1 TO WS-WEIGHTS-READ.
289200 910-EXIT.
289300     EXIT.
289400
289500 920-READ-PLYRWORK.
289600     MOVE "920-READ-PLYRWORK" TO PARA-NAME.
289700     READ PLYRWORK
289800         AT END MOVE "N" TO WS-MORE-PLYRWORK-SW
289900         GO TO 920-EXIT
290000     END-READ.
290100     ADD 1 TO WS-PLYRWORK-READ.
290200 920-EXIT.
290300     EXIT.
290400
290500 930-READ-ROSTWORK.
290600     MOVE "930-READ-ROSTWORK" TO PARA-NAME.
290700     READ ROSTWORK INTO ROSTWORK-REC-FD
290800         AT END MOVE "N" TO WS-MORE-ROSTWORK-SW
290900         GO TO 930-EXIT
291000     END-READ.
291100     ADD 1 TO WS-ROSTWORK-READ.
291200 930-EXIT.
291300     EXIT.
291400
291500 940-READ-PROFWORK.
291600     MOVE "940-READ-PROFWORK" TO PARA-NAME.
291700     READ PROFWORK INTO TEAM-WORK-REC
291800         AT END MOVE "N" TO WS-MORE-PROFWORK-SW
291900         GO TO 940-EXIT
292000     END-READ.
292100     ADD 1 TO WS-PROFWORK-READ.
292200 940-EXIT.
292300     EXIT.
292400
292500 950-READ-STANDNGS.
292600     MOVE "950-READ-STANDNGS" TO PARA-NAME.
292700     READ STANDNGS INTO STANDNGS-REC-FD
292800         AT END MOVE "N" TO WS-MORE-STANDNGS-SW
292900         GO TO 950-EXIT
293000     END-READ.
293100     ADD 1 TO WS-STANDNGS-READ.
293200 950-EXIT.
293300     EXIT.
293400
293500 960-READ-MATCHUPS.
293600     MOVE "960-READ-MATCHUPS" TO PARA-NAME.
293700     READ MATCHUPS INTO MATCHUPS-REC-FD
293800         AT END MOVE "N" TO WS-MORE-MATCHUPS-SW
293900         GO TO 960-EXIT
294000     END-READ.
294100     ADD 1 TO WS-MATCHUPS-READ.
294200 960-EXIT.
294300     EXIT.
294400
294500 970-READ-FREEAGTS.
294600     MOVE "970-READ-FREEAGTS" TO PARA-NAME.
294700     READ FREEAGTS INTO FREEAGTS-REC-FD
294800         AT END MOVE "N" TO WS-MORE-FREEAGTS-SW
294900         GO TO 970-EXIT
295000     END-READ.
295100 970-EXIT.
295200     EXIT.
295300
295400 999-CLEANUP.
295500     MOVE "999-CLEANUP" TO PARA-NAME.
295600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
295700     DISPLAY "** PLYRWORK RECORDS READ    **".
295800     DISPLAY WS-PLYRWORK-READ.
295900     DISPLAY "** ROSTWORK RECORDS READ    **".
296000     DISPLAY WS-ROSTWORK-READ.
296100     DISPLAY "** PROFWORK RECORDS READ    **".
296200     DISPLAY WS-PROFWORK-READ.
296300     DISPLAY "** WEIGHTS RECORDS READ     **".
296400     DISPLAY WS-WEIGHTS-READ.
296500     DISPLAY "** STANDNGS RECORDS READ    **".
296600     DISPLAY WS-STANDNGS-READ.
296700     DISPLAY "** MATCHUPS RECORDS READ    **".
296800     DISPLAY WS-MATCHUPS-READ.
296900     DISPLAY "** FREEAGTS RECORDS READ    **".
297000     DISPLAY WS-FREEAGTS-READ.
297100     DISPLAY "** RPTFILE LINES WRITTEN    **".
297200     DISPLAY WS-RPT-LINES-WRITTEN.
297300     DISPLAY "******** END JOB FBALRPT ********".
297400 999-EXIT.
297500     EXIT.
297600
297700 1000-ABEND-RTN.
297800     WRITE SYSOUT-REC FROM ABEND-REC.
297900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
298000     DISPLAY "*** ABNORMAL END OF JOB-FBALRPT ***" UPON CONSOLE.
298100     DIVIDE ZERO-VAL INTO ONE-VAL.
298200 1000-EXIT.
298300     EXIT.
298400
