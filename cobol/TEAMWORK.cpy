000100******************************************************************
000200* TEAMWORK  -  FANTASY TEAM WORKING AREA AND OUTPUT PROFILE
000300*
000400*   01  TEAM-PROFILE-REC   THE PROFILES OUTPUT RECORD (240 BYTES,
000500*                          FIXED FIELDS, DISPLAY USAGE SO IT
000600*                          PRINTS AND KEYPUNCHES CLEAN).
000700*
000800*   01  TEAM-WORK-REC      COMP-3 WORKING COPY USED WHILE TEAMAGG
000900*                          AND TEAMSCOR ARE ACCUMULATING AND
001000*                          SCORING A TEAM, PLUS THE PROFWORK
001100*                          SUMMARIZER FIELDS TACKED ON THE END.
001200*
001300*   CATEGORY SUBSCRIPTS 1-9 ARE PTS REB AST STL BLK FGP FTP 3PM
001400*   TOV THROUGHOUT - SEE CATTABL FOR THE CODE TABLE.
001500******************************************************************
001600 01  TEAM-PROFILE-REC.
001700     05  TPR-TEAM-ID             PIC 9(04).
001800     05  TPR-TEAM-NAME           PIC X(25).
001900     05  TPR-CAT-TOTAL           PIC S9(05)V99
002000                                 OCCURS 9 TIMES.
002100     05  TPR-RAW-Z               PIC S9(02)V9(04)
002200                                 OCCURS 9 TIMES.
002300     05  TPR-WEIGHTED-Z          PIC S9(02)V9(04)
002400                                 OCCURS 9 TIMES.
002500     05  TPR-TOTAL-SCORE         PIC S9(03)V9(04).
002600     05  TPR-STRENGTHS           PIC X(15).
002700     05  TPR-PUNTS               PIC X(15).
002800     05  FILLER                  PIC X(03).
002900
003000 01  TEAM-WORK-REC.
003100     05  TWK-TEAM-ID             PIC 9(04).
003200     05  TWK-TEAM-NAME           PIC X(25).
003300     05  TWK-CAT-TOTAL           PIC S9(05)V99 COMP-3
003400                                 OCCURS 9 TIMES.
003500     05  TWK-RAW-Z               PIC S9(02)V9(04) COMP-3
003600                                 OCCURS 9 TIMES.
003700     05  TWK-WEIGHTED-Z          PIC S9(02)V9(04) COMP-3
003800                                 OCCURS 9 TIMES.
003900     05  TWK-TOTAL-SCORE         PIC S9(03)V9(04) COMP-3.
004000     05  TWK-STRENGTHS           PIC X(15).
004100     05  TWK-PUNTS               PIC X(15).
004200** SUMMARIZER FIELDS (PROFWORK ONLY - NOT WRITTEN TO PROFILES)
004300     05  TWK-OVERALL-SCORE       PIC S9(07)V9(04) COMP-3.
004400     05  TWK-DETECT-PUNTS        PIC X(15).
004500     05  TWK-SUM-STRENGTHS       PIC X(15).
004600     05  TWK-SUM-WEAKNESS        PIC X(15).
004700     05  TWK-SUM-NEUTRAL         PIC X(15).
004800     05  FILLER                  PIC X(04).
