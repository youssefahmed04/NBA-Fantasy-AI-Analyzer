000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  INJSEV.
000500 AUTHOR. R W KOVACS.
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.
000700 DATE-WRITTEN. 11/02/89.
000800 DATE-COMPILED. 11/02/89.
000900 SECURITY. NON-CONFIDENTIAL.
001000******************************************************************
001100*REMARKS.
001200*
001300*    THIS SUBROUTINE IS CALLED BY TEAMAGG AND BY FBALRPT TO TURN
001400*    A ROSTER SLOT'S INJURY-STATUS CODE AND FREE-TEXT DETAIL INTO
001500*    A SEVERITY SCORE IN THE RANGE 0 THRU 1.  THE CALLER CARRIES
001600*    THE RETURNED SEVERITY FORWARD (ROSTWORK) FOR USE IN THE
001700*    DURABILITY DISCOUNT APPLIED BY THE TRADE AND STREAMING
001800*    SCORING PARAGRAPHS IN FBALRPT.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    11/02/89  RWK  8834  ORIGINAL PROGRAM - STATUS-CODE TABLE
002300*                         LOOKUP ONLY, NO FREE-TEXT DURATION.
002400*    04/18/91  RWK  9201  ADDED DAYS/WEEKS PARSE OF INJ-DETAIL
002500*                         PER LEAGUE OPS REQUEST - A "DTD" TAG
002600*                         WITH "OUT 3 WEEKS" IN THE DETAIL WAS
002700*                         UNDER-SCORING PLAYERS.
002800*    09/09/98  RWK  Y2K1  REVIEWED FOR YEAR-2000 IMPACT - NO DATE
002900*                         FIELDS IN THIS PROGRAM, NO CHANGE MADE.
003000*    02/14/02  TGD  0147  QUESTIONABLE SUBSTRING WAS MATCHING
003100*                         "Q" TOO EAGERLY AGAINST BLANK DETAIL -
003200*                         ADDED THE ALL-BLANK SHORT CIRCUIT.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100
004200******************************************************************
004300* UPPER-CASED WORKING COPIES OF THE TWO LINKAGE TEXT FIELDS.
004400* WS-DETAIL-CHARS REDEFINES THE DETAIL TEXT AS A CHARACTER TABLE
004500* SO THE DURATION SCANNER CAN WALK IT BY SUBSCRIPT RATHER THAN
004600* BY REFERENCE MODIFICATION.
004700******************************************************************
004800 01  WS-STATUS-UC                PIC X(12).
004900 01  WS-DETAIL-UC                PIC X(40).
005000 01  WS-DETAIL-TABLE REDEFINES WS-DETAIL-UC.
005100     05  WS-DETAIL-CHAR          PIC X(01) OCCURS 40 TIMES.
005200 01  WS-SCAN-CHAR                PIC X(01).
005300 01  WS-SCAN-DIGIT REDEFINES WS-SCAN-CHAR PIC 9(01).
005400
005500 01  WS-SEVERITY-WORK.
005600     05  WS-BASE-SEVERITY        PIC S9V9(04) COMP-3 VALUE 0.
005700     05  WS-DUR-SEVERITY         PIC S9V9(04) COMP-3 VALUE 0.
005800     05  WS-DUR-GAMES            PIC S9(03)V9(04) COMP-3
005900                                 VALUE 0.
006000     05  WS-NUM-VAL              PIC S9(05) COMP VALUE 0.
006050 01  WS-SEVERITY-ALT REDEFINES WS-SEVERITY-WORK.
006060     05  WS-SEVERITY-BYTE        PIC X(01) OCCURS 14 TIMES.
006100
006200 01  WS-SCAN-IDXS.
006300     05  WS-SCAN-IDX             PIC S9(04) COMP VALUE 1.
006400     05  WS-NUM-END              PIC S9(04) COMP VALUE 1.
006500     05  WS-CHK-IDX              PIC S9(04) COMP VALUE 1.
006600     05  WS-TALLY                PIC S9(04) COMP VALUE 0.
006700
006800 01  WS-SWITCHES.
006900     05  WS-FOUND-NUM-SW         PIC X(01) VALUE "N".
007000         88  WS-FOUND-NUM        VALUE "Y".
007100         88  WS-NOT-FOUND-NUM    VALUE "N".
007200     05  WS-FOUND-UNIT-SW        PIC X(01) VALUE "N".
007300         88  WS-FOUND-UNIT       VALUE "Y".
007400
007500 LINKAGE SECTION.
007600 01  INJ-STATUS-L                PIC X(12).
007700 01  INJ-DETAIL-L                PIC X(40).
007800 01  SEVERITY-OUT-L              PIC S9V9(04) COMP-3.
007900
008000 PROCEDURE DIVISION USING INJ-STATUS-L, INJ-DETAIL-L,
008100                           SEVERITY-OUT-L.
008200 000-MAINLINE.
008300     MOVE "000-MAINLINE" TO PARA-NAME.
008400     MOVE ZERO TO SEVERITY-OUT-L.
008500     IF INJ-STATUS-L = SPACES AND INJ-DETAIL-L = SPACES
008600         GOBACK.
008700
008800     MOVE INJ-STATUS-L TO WS-STATUS-UC.
008900     MOVE INJ-DETAIL-L TO WS-DETAIL-UC.
009000     INSPECT WS-STATUS-UC
009100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
009200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009300     INSPECT WS-DETAIL-UC
009400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
009500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009600
009700     PERFORM 100-CLASSIFY-STATUS THRU 100-EXIT.
009800     PERFORM 120-FIND-DURATION   THRU 120-EXIT.
009900     PERFORM 150-COMBINE         THRU 150-EXIT.
010000     GOBACK.
010100
010200 100-CLASSIFY-STATUS.
010300     MOVE "100-CLASSIFY-STATUS" TO PARA-NAME.
010400     MOVE ZERO TO WS-BASE-SEVERITY, WS-TALLY.
010500     INSPECT WS-STATUS-UC TALLYING WS-TALLY FOR ALL "OUT".
010600     IF WS-TALLY > 0
010700         MOVE 1.0000 TO WS-BASE-SEVERITY
010800         GO TO 100-EXIT.
010900
011000     MOVE ZERO TO WS-TALLY.
011100     INSPECT WS-STATUS-UC TALLYING WS-TALLY FOR ALL "INJ".
011200     IF WS-TALLY > 0
011300         MOVE 1.0000 TO WS-BASE-SEVERITY
011400         GO TO 100-EXIT.
011500
011600     MOVE ZERO TO WS-TALLY.
011700     INSPECT WS-STATUS-UC TALLYING WS-TALLY FOR ALL "IL".
011800     IF WS-TALLY > 0
011900         MOVE 1.0000 TO WS-BASE-SEVERITY
012000         GO TO 100-EXIT.
012100
012200     MOVE ZERO TO WS-TALLY.
012300     INSPECT WS-STATUS-UC TALLYING WS-TALLY FOR ALL "IR".
012400     IF WS-TALLY > 0
012500         MOVE 1.0000 TO WS-BASE-SEVERITY
012600         GO TO 100-EXIT.
012700
012800     MOVE ZERO TO WS-TALLY.
012900     INSPECT WS-STATUS-UC TALLYING WS-TALLY FOR ALL "DOUBTFUL".
013000     IF WS-TALLY > 0
013100         MOVE 0.8000 TO WS-BASE-SEVERITY
013200         GO TO 100-EXIT.
013300
013400     MOVE ZERO TO WS-TALLY.
013500     INSPECT WS-STATUS-UC TALLYING WS-TALLY
013600         FOR ALL "QUESTIONABLE".
013700     IF WS-TALLY > 0
013800         MOVE 0.6000 TO WS-BASE-SEVERITY
013900         GO TO 100-EXIT.
014000
014100     MOVE ZERO TO WS-TALLY.
014200     INSPECT WS-STATUS-UC TALLYING WS-TALLY FOR ALL "QST".
014300     IF WS-TALLY > 0
014400         MOVE 0.6000 TO WS-BASE-SEVERITY
014500         GO TO 100-EXIT.
014600
014700     MOVE ZERO TO WS-TALLY.
014800     INSPECT WS-STATUS-UC TALLYING WS-TALLY FOR ALL "Q".
014900     IF WS-TALLY > 0
015000         MOVE 0.6000 TO WS-BASE-SEVERITY
015100         GO TO 100-EXIT.
015200
015300     MOVE ZERO TO WS-TALLY.
015400     INSPECT WS-STATUS-UC TALLYING WS-TALLY
015500         FOR ALL "DAY-TO-DAY".
015600     IF WS-TALLY > 0
015700         MOVE 0.3000 TO WS-BASE-SEVERITY
015800         GO TO 100-EXIT.
015900
016000     MOVE ZERO TO WS-TALLY.
016100     INSPECT WS-STATUS-UC TALLYING WS-TALLY FOR ALL "DTD".
016200     IF WS-TALLY > 0
016300         MOVE 0.3000 TO WS-BASE-SEVERITY
016400         GO TO 100-EXIT.
016500
016600     MOVE ZERO TO WS-TALLY.
016700     INSPECT WS-STATUS-UC TALLYING WS-TALLY FOR ALL "GTD".
016800     IF WS-TALLY > 0
016900         MOVE 0.3000 TO WS-BASE-SEVERITY
017000         GO TO 100-EXIT.
017100
017200     MOVE ZERO TO WS-TALLY.
017300     INSPECT WS-STATUS-UC TALLYING WS-TALLY FOR ALL "PROBABLE".
017400     IF WS-TALLY > 0
017500         MOVE 0.3000 TO WS-BASE-SEVERITY
017600         GO TO 100-EXIT.
017700
017800 100-EXIT.
017900     EXIT.
018000
018100******************************************************************
018200* SCAN THE DETAIL TEXT FOR THE FIRST DIGIT RUN, THEN CHECK IF IT
018300* IS FOLLOWED (ALLOWING ONE BLANK) BY "DAY" OR "WEEK".  STOPS AT
018400* THE FIRST NUMBER THAT IS FOLLOWED BY A RECOGNIZED UNIT; A
018500* NUMBER WITH NO UNIT IS SKIPPED AND THE SCAN CONTINUES.
018600******************************************************************
018700 120-FIND-DURATION.
018800     MOVE "120-FIND-DURATION" TO PARA-NAME.
018900     MOVE ZERO TO WS-DUR-GAMES, WS-DUR-SEVERITY.
019000     MOVE 1 TO WS-SCAN-IDX.
019100     SET WS-NOT-FOUND-NUM TO TRUE.
019200     PERFORM 125-SCAN-ONE-CHAR THRU 125-EXIT
019300         UNTIL WS-SCAN-IDX > 40 OR WS-FOUND-NUM.
019400     IF WS-FOUND-NUM
019500         COMPUTE WS-DUR-SEVERITY ROUNDED =
019600             WS-DUR-GAMES / 10
019700         IF WS-DUR-SEVERITY > 1
019800             MOVE 1.0000 TO WS-DUR-SEVERITY.
019900 120-EXIT.
020000     EXIT.
020100
020200 125-SCAN-ONE-CHAR.
020300     MOVE WS-DETAIL-CHAR(WS-SCAN-IDX) TO WS-SCAN-CHAR.
020400     IF WS-SCAN-CHAR IS NUMERIC
020500         PERFORM 130-ACCUM-NUMBER THRU 130-EXIT
020600         PERFORM 140-CHECK-UNIT   THRU 140-EXIT
020700     ELSE
020800         ADD 1 TO WS-SCAN-IDX.
020900 125-EXIT.
021000     EXIT.
021100
021200 130-ACCUM-NUMBER.
021300     MOVE "130-ACCUM-NUMBER" TO PARA-NAME.
021400     MOVE ZERO TO WS-NUM-VAL.
021500     MOVE WS-SCAN-IDX TO WS-NUM-END.
021600     PERFORM 132-ACCUM-ONE-DIGIT THRU 132-EXIT
021700         UNTIL WS-NUM-END > 40
021800            OR WS-DETAIL-CHAR(WS-NUM-END) IS NOT NUMERIC.
021900     MOVE WS-NUM-END TO WS-SCAN-IDX.
022000 130-EXIT.
022100     EXIT.
022200
022300 132-ACCUM-ONE-DIGIT.
022400     MOVE WS-DETAIL-CHAR(WS-NUM-END) TO WS-SCAN-DIGIT.
022500     COMPUTE WS-NUM-VAL = WS-NUM-VAL * 10 + WS-SCAN-DIGIT.
022600     ADD 1 TO WS-NUM-END.
022700 132-EXIT.
022800     EXIT.
022900
023000 140-CHECK-UNIT.
023100     MOVE "140-CHECK-UNIT" TO PARA-NAME.
023200     MOVE WS-NUM-END TO WS-CHK-IDX.
023300     IF WS-CHK-IDX <= 40 AND WS-DETAIL-CHAR(WS-CHK-IDX) = SPACE
023400         ADD 1 TO WS-CHK-IDX.
023500     SET WS-FOUND-UNIT TO FALSE.
023600     IF WS-CHK-IDX <= 38
023700         IF WS-DETAIL-CHAR(WS-CHK-IDX)     = "D"
023800            AND WS-DETAIL-CHAR(WS-CHK-IDX + 1) = "A"
023900            AND WS-DETAIL-CHAR(WS-CHK-IDX + 2) = "Y"
024000             MOVE WS-NUM-VAL TO WS-DUR-GAMES
024100             SET WS-FOUND-NUM TO TRUE
024200             SET WS-FOUND-UNIT TO TRUE.
024300     IF NOT WS-FOUND-UNIT AND WS-CHK-IDX <= 37
024400         IF WS-DETAIL-CHAR(WS-CHK-IDX)     = "W"
024500            AND WS-DETAIL-CHAR(WS-CHK-IDX + 1) = "E"
024600            AND WS-DETAIL-CHAR(WS-CHK-IDX + 2) = "E"
024700            AND WS-DETAIL-CHAR(WS-CHK-IDX + 3) = "K"
024800             COMPUTE WS-DUR-GAMES = WS-NUM-VAL * 3
024900             SET WS-FOUND-NUM TO TRUE.
025000 140-EXIT.
025100     EXIT.
025200
025300 150-COMBINE.
025400     MOVE "150-COMBINE" TO PARA-NAME.
025500     IF WS-BASE-SEVERITY > WS-DUR-SEVERITY
025600         MOVE WS-BASE-SEVERITY TO SEVERITY-OUT-L
025700     ELSE
025800         MOVE WS-DUR-SEVERITY TO SEVERITY-OUT-L.
025900     IF SEVERITY-OUT-L > 1
026000         MOVE 1.0000 TO SEVERITY-OUT-L.
026100     IF SEVERITY-OUT-L < 0
026200         MOVE 0.0000 TO SEVERITY-OUT-L.
026300 150-EXIT.
026400     EXIT.
