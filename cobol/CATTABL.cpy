000100******************************************************************
000200* CATTABL  -  CANONICAL 9-CATEGORY TABLE AND TRADE-ENGINE
000300*             CONSTANTS, SHARED BY TEAMSCOR AND FBALRPT.
000400*
000500*   SUBSCRIPTS 1-9 ARE FIXED AS PTS REB AST STL BLK FGP FTP 3PM
000600*   TOV EVERYWHERE IN THE SYSTEM.  TOV (SUBSCRIPT 9) IS THE ONLY
000700*   CATEGORY WHERE A LOWER VALUE IS BETTER, AND IT IS EXCLUDED
000800*   FROM THE 8 "TRADE CATEGORIES" USED BY THE TRADE ENGINES.
000900******************************************************************
001000 01  CAT-CODE-TABLE.
001100     05  FILLER                  PIC X(27) VALUE
001200         "PTSREBASTSTLBLKFGPFTP3PMTOV".
001300 01  CAT-CODES REDEFINES CAT-CODE-TABLE.
001400     05  CAT-CODE                PIC X(03) OCCURS 9 TIMES.
001500
001600******************************************************************
001700* VOLATILITY IS USED ONLY BY THE ENHANCED PREFERENCE VECTOR AND
001800* ONLY OVER THE 8 TRADE CATEGORIES - SUBSCRIPT 9 (TOV) IS NEVER
001900* REFERENCED BUT CARRIES A FILLER VALUE TO KEEP THE TABLE SQUARE.
002000******************************************************************
002100 01  CAT-VOLATILITY-TABLE.
002200     05  FILLER PIC S9V9(04) COMP-3 VALUE 0.1500.
002300     05  FILLER PIC S9V9(04) COMP-3 VALUE 0.1200.
002400     05  FILLER PIC S9V9(04) COMP-3 VALUE 0.1800.
002500     05  FILLER PIC S9V9(04) COMP-3 VALUE 0.3500.
002600     05  FILLER PIC S9V9(04) COMP-3 VALUE 0.3200.
002700     05  FILLER PIC S9V9(04) COMP-3 VALUE 0.0800.
002800     05  FILLER PIC S9V9(04) COMP-3 VALUE 0.1000.
002900     05  FILLER PIC S9V9(04) COMP-3 VALUE 0.2500.
003000     05  FILLER PIC S9V9(04) COMP-3 VALUE 0.1500.
003100 01  CAT-VOLATILITY REDEFINES CAT-VOLATILITY-TABLE.
003200     05  CAT-VOLATILITY-VAL      PIC S9V9(04) COMP-3
003300                                 OCCURS 9 TIMES.
003400
003500******************************************************************
003600* THE 5 CROSS-CATEGORY CORRELATION PAIRS USED BY THE ENHANCED
003700* PACKAGE SCORER.  CP-CAT-A/CP-CAT-B ARE CATEGORY SUBSCRIPTS
003800* (1-8, NEVER TOV).
003900******************************************************************
004000 01  CORRELATION-PAIR-TABLE.
004100     05  CORR-PAIR OCCURS 5 TIMES.
004200         10  CP-CAT-A            PIC 9(01).
004300         10  CP-CAT-B            PIC 9(01).
004400         10  CP-CORR             PIC S9V9(04) COMP-3.
004500* RUNTIME INIT PARAGRAPH SETS THE ACTUAL PAIR/VALUE DATA BELOW -
004600* SEE 090-LOAD-CORRELATIONS IN FBALRPT.  LISTED HERE FOR THE
004700* MAINTAINER'S REFERENCE:
004800*     PAIR 1 - REB(2)/FGP(6)  CORR .6000
004900*     PAIR 2 - AST(3)/PTS(1)  CORR .5000
005000*     PAIR 3 - STL(4)/AST(3)  CORR .4000
005100*     PAIR 4 - BLK(5)/REB(2)  CORR .5000
005200*     PAIR 5 - 3PM(8)/PTS(1)  CORR .6000
005300
005400 01  CAT-SUBSCRIPTS.
005500     05  CAT-PTS                 PIC 9(01) VALUE 1.
005600     05  CAT-REB                 PIC 9(01) VALUE 2.
005700     05  CAT-AST                 PIC 9(01) VALUE 3.
005800     05  CAT-STL                 PIC 9(01) VALUE 4.
005900     05  CAT-BLK                 PIC 9(01) VALUE 5.
006000     05  CAT-FGP                 PIC 9(01) VALUE 6.
006100     05  CAT-FTP                 PIC 9(01) VALUE 7.
006200     05  CAT-3PM                 PIC 9(01) VALUE 8.
006300     05  CAT-TOV                 PIC 9(01) VALUE 9.
