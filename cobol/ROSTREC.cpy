000100******************************************************************
000200* ROSTREC  -  FANTASY ROSTER / FREE-AGENT SLOT
000300*
000400*   01  ROSTER-REC       ONE SLOT ON A FANTASY TEAM'S ROSTER
000500*                        (ROSTERS INPUT FILE, 123 BYTES, SORTED
000600*                        BY TEAM-ID).
000700*
000800*   01  FREE-AGENT-REC   SAME LAYOUT PLUS PLAYS-TODAY
000900*                        (FREEAGTS INPUT FILE, 124 BYTES,
001000*                        TEAM-ABBREV ALWAYS "FA").
001100******************************************************************
001200 01  ROSTER-REC.
001300     05  ROST-TEAM-ID            PIC 9(04).
001400     05  ROST-TEAM-NAME          PIC X(25).
001500     05  ROST-TEAM-ABBR          PIC X(04).
001600     05  ROST-PLYR-NAME          PIC X(30).
001700     05  ROST-FANTASY-POS        PIC X(08).
001800     05  ROST-INJ-STATUS         PIC X(12).
001900     05  ROST-INJ-DETAIL         PIC X(40).
002000
002100 01  FREE-AGENT-REC.
002200     05  FA-TEAM-ID              PIC 9(04).
002300     05  FA-TEAM-NAME            PIC X(25).
002400     05  FA-TEAM-ABBR            PIC X(04).
002500     05  FA-PLYR-NAME            PIC X(30).
002600     05  FA-FANTASY-POS          PIC X(08).
002700     05  FA-INJ-STATUS           PIC X(12).
002800     05  FA-INJ-DETAIL           PIC X(40).
002900     05  FA-PLAYS-TODAY          PIC X(01).
003000         88  FA-PLAYS-TODAY-YES  VALUE "Y".
003100         88  FA-PLAYS-TODAY-NO   VALUE "N".
003200
003300******************************************************************
003400* ROSTWORK - ONE ROSTER SLOT AS CARRIED FORWARD BY TEAMAGG, WITH
003500* THE MATCHED NBA STATS AND THE COMPUTED INJURY SEVERITY ADDED SO
003600* FBALRPT DOES NOT HAVE TO RE-JOIN AGAINST PLYRWORK FOR TRADES.
003700******************************************************************
003800 01  ROSTWORK-REC.
003900     05  RW-TEAM-ID              PIC 9(04).
004000     05  RW-TEAM-NAME            PIC X(25).
004100     05  RW-TEAM-ABBR            PIC X(04).
004200     05  RW-PLYR-NAME            PIC X(30).
004300     05  RW-FANTASY-POS          PIC X(08).
004400     05  RW-MATCHED-SW           PIC X(01).
004500         88  RW-MATCHED          VALUE "Y".
004600         88  RW-NOT-MATCHED      VALUE "N".
004700     05  RW-RAW-CAT              PIC S9(05)V9(04) COMP-3
004800                                 OCCURS 9 TIMES.
004900     05  RW-SEVERITY             PIC S9(01)V9(04) COMP-3.
005000     05  FILLER                  PIC X(06).
