000100******************************************************************
000200* ABNDWORK  -  STANDARD HOUSE ABEND BLOCK
000300*
000400*   EVERY BATCH PROGRAM IN THIS SYSTEM COPIES THIS BLOCK SO A
000500*   1000-ABEND-RTN CAN FORCE A SYSTEM COMPLETION CODE BY DIVIDING
000600*   BY ZERO, AFTER THE REASON HAS BEEN WRITTEN TO SYSOUT.
000700*   PARA-NAME IS STAMPED AT THE TOP OF EVERY PARAGRAPH SO A DUMP
000800*   SHOWS WHERE THE JOB WAS WHEN IT WENT DOWN.
000900******************************************************************
001000 01  PARA-NAME                   PIC X(20) VALUE SPACES.
001100
001200 01  ABEND-REC.
001300     05  FILLER                  PIC X(10) VALUE "*** ABEND ".
001400     05  ABEND-REASON            PIC X(40) VALUE SPACES.
001500     05  FILLER                  PIC X(04) VALUE " AT:".
001600     05  ABEND-PARA              PIC X(20) VALUE SPACES.
001700     05  FILLER                  PIC X(04) VALUE " WS=".
001800     05  ABEND-DETAIL            PIC X(48) VALUE SPACES.
001900     05  FILLER                  PIC X(04) VALUE SPACES.
002000
002100 01  ABEND-COMPARE-VALUES.
002200     05  ACTUAL-VAL              PIC S9(09) COMP-3 VALUE 0.
002300     05  EXPECTED-VAL            PIC S9(09) COMP-3 VALUE 0.
002400     05  ZERO-VAL                PIC S9(04) COMP VALUE 0.
002500     05  ONE-VAL                 PIC S9(04) COMP VALUE 1.
