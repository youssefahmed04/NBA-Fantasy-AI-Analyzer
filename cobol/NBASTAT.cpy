000100******************************************************************
000200* NBASTAT  -  NBA PER-GAME PLAYER STATISTICS
000300*
000400*   01  NBA-PLAYER-REC   IS THE RAW LAYOUT OF ONE RECORD OF THE
000500*       NBAPLYRS INPUT FILE (FD RECORD, 92 BYTES).
000600*
000700*   01  PLYR-TABLE-ROW   IS THE IN-MEMORY / PLYRWORK LAYOUT ADDED
000800*       BY PLYRLOAD - THE RAW STATS PLUS THE 9 POPULATION
000900*       Z-SCORES, KEPT IN PLAYER-NAME ORDER FOR SEARCH ALL.
001000*
001100*   CATEGORY ORDER IS FIXED THROUGHOUT THE SYSTEM:
001200*       PTS REB AST STL BLK FGP FTP 3PM TOV  (TOV IS THE ONLY
001300*       CATEGORY WHERE A LOWER VALUE IS BETTER)
001400******************************************************************
001500 01  NBA-PLAYER-REC.
001600     05  PLYR-ID                 PIC 9(08).
001700     05  FILLER                  PIC X(01).
001800     05  PLYR-NAME               PIC X(30).
001900     05  FILLER                  PIC X(01).
002000     05  PLYR-NBA-TEAM           PIC X(03).
002100     05  FILLER                  PIC X(01).
002200     05  PLYR-PTS                PIC 9(03)V99.
002300     05  FILLER                  PIC X(01).
002400     05  PLYR-REB                PIC 9(03)V99.
002500     05  FILLER                  PIC X(01).
002600     05  PLYR-AST                PIC 9(03)V99.
002700     05  FILLER                  PIC X(01).
002800     05  PLYR-STL                PIC 9(02)V99.
002900     05  FILLER                  PIC X(01).
003000     05  PLYR-BLK                PIC 9(02)V99.
003100     05  FILLER                  PIC X(01).
003200     05  PLYR-FG-PCT             PIC V9(04).
003300     05  FILLER                  PIC X(01).
003400     05  PLYR-FT-PCT             PIC V9(04).
003500     05  FILLER                  PIC X(01).
003600     05  PLYR-TPM                PIC 9(02)V99.
003700     05  FILLER                  PIC X(01).
003800     05  PLYR-TOV                PIC 9(02)V99.
003900     05  FILLER                  PIC X(01).
004000
004100******************************************************************
004200* ONE ROW OF THE PLAYER TABLE BUILT BY PLYRLOAD AND CARRIED
004300* FORWARD ON PLYRWORK.  RAW-CAT (1-9) HOLDS THE NINE CATEGORY
004400* VALUES IN CANONICAL ORDER SO THE Z-SCORE LOOP CAN STEP THROUGH
004500* THEM WITH A SINGLE SUBSCRIPT.
004600******************************************************************
004700 01  PLYR-TABLE-ROW.
004800     05  PTR-NAME                PIC X(30).
004900     05  PTR-ID                  PIC 9(08).
005000     05  PTR-NBA-TEAM            PIC X(03).
005100     05  PTR-RAW-CAT             PIC S9(05)V9(04) COMP-3
005200                                 OCCURS 9 TIMES.
005300     05  PTR-ZSCORE              PIC S9(02)V9(04) COMP-3
005400                                 OCCURS 9 TIMES.
005500     05  PTR-VALUE               PIC S9(03)V9(04) COMP-3.
005600     05  FILLER                  PIC X(04).
