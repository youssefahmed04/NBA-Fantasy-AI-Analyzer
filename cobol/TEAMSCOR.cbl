000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  TEAMSCOR.
000500 AUTHOR. JON SAYLES.
000600 INSTALLATION. COBOL DEV CENTER.
000700 DATE-WRITTEN. 02/20/88.
000800 DATE-COMPILED. 02/20/88.
000900 SECURITY. NON-CONFIDENTIAL.
001000******************************************************************
001100*REMARKS.
001200*
001300*          STEP 3 OF THE NIGHTLY RUN.  READS TEAMWK (ONE RECORD
001400*          PER TEAM, RAW CATEGORY TOTALS AND LEAGUE RAW-Z FROM
001500*          TEAMAGG) AND THE USER'S CATEGORY WEIGHTS (WEIGHTS).
001600*
001700*          FOR EACH TEAM -
001800*            - APPLIES THE WEIGHT TO EACH CATEGORY'S RAW-Z
001900*              (TOV'S WEIGHT IS CUT TO A QUARTER FIRST) TO GET
002000*              WEIGHTED-Z AND TOTAL-SCORE;
002100*            - DETECTS MANUAL PUNTS (USER WEIGHT OF ZERO) AND
002200*              AUTO PUNTS (WORST CATEGORIES STILL HURTING THE
002300*              TEAM AFTER WEIGHTING);
002400*            - PICKS THE TOP 4 NON-PUNTED STRENGTHS;
002500*            - SEPARATELY SUMMARIZES THE TEAM'S 9 RAW CATEGORY
002600*              TOTALS INTO STRENGTH/WEAKNESS/NEUTRAL BANDS AND
002700*              AN OVERALL WEIGHTED SCORE, FOR THE REPORT STEP.
002800*
002900*          PROFILES CARRIES THE OFFICIAL, PRINTABLE TEAM PROFILE.
003000*          PROFWORK CARRIES THE SAME DATA PLUS THE SUMMARIZER
003100*          FIELDS FORWARD TO FBALRPT.
003200*
003300******************************************************************
003400*
003500*          INPUT FILE              -   DDS0001.TEAMWK
003600*          INPUT FILE              -   DDS0001.WEIGHTS
003700*
003800*          OUTPUT FILE PRODUCED    -   DDS0001.PROFILES
003900*          OUTPUT FILE PRODUCED    -   DDS0001.PROFWORK
004000*
004100*          DUMP FILE               -   SYSOUT
004200*
004300******************************************************************
004400*
004500*    CHANGE LOG
004600*    ----------
004700*    02/20/88  JAS  8801  ORIGINAL PROGRAM.
004800*    06/04/91  RWK  9031  ADDED THE 3-WORST AUTO-PUNT RULE - THE
004900*                         SINGLE-WORST RULE ALONE LET TEAMS CARRY
005000*                         TWO OR THREE DEAD CATEGORIES UNPUNTED.
005100*    09/09/98  JAS  Y2K1  REVIEWED FOR YEAR-2000 IMPACT - NO DATE
005200*                         FIELDS IN THIS PROGRAM, NO CHANGE MADE.
005300*    03/02/02  TGD  9947  A WEIGHTS RECORD FOR AN UNKNOWN CATEGORY
005400*                         CODE WAS ABENDING THE STEP - NOW SIMPLY
005500*                         IGNORED (WS-FOUND-SUB STAYS ZERO).
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT TEAMWK
006800     ASSIGN TO UT-S-TEAMWK
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS TFCODE.
007100
007200     SELECT WEIGHTS
007300     ASSIGN TO UT-S-WEIGHTS
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS WFCODE.
007600
007700     SELECT PROFILES
007800     ASSIGN TO UT-S-PROFILES
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS PFCODE.
008100
008200     SELECT PROFWORK
008300     ASSIGN TO UT-S-PROFWORK
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS XFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC                  PIC X(130).
009600
009700****** ONE RECORD PER TEAM - RAW CATEGORY TOTALS AND LEAGUE
009800****** RAW-Z, FROM TEAMAGG.
009900 FD  TEAMWK
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS TEAMWK-REC.
010400 01  TEAMWK-REC                  PIC X(241).
010500
010600****** ONE RECORD PER CATEGORY - THE OWNER'S WEIGHT (0.00-9.99,
010700****** 0 = MANUAL PUNT).  A CATEGORY WITH NO RECORD DEFAULTS TO
010800****** 1.00.
010900 FD  WEIGHTS
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 6 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS WEIGHTS-REC.
011500 01  WEIGHTS-REC                 PIC X(06).
011600
011700****** THE OFFICIAL TEAM PROFILE - ONE RECORD PER TEAM.
011800 FD  PROFILES
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 240 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS PROFILES-REC.
012400 01  PROFILES-REC                PIC X(240).
012500
012600****** SAME DATA AS PROFILES PLUS THE SUMMARIZER FIELDS, FOR
012700****** FBALRPT'S TEAM PROFILES SECTION OF THE REPORT.
012800 FD  PROFWORK
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS PROFWORK-REC.
013300 01  PROFWORK-REC                PIC X(241).
013400
013500 WORKING-STORAGE SECTION.
013600 COPY ABNDWORK.
013700 COPY CATTABL.
013800 COPY TEAMWORK.
013900
014000 01  WS-PROFILE-ALT REDEFINES TEAM-PROFILE-REC.
014100     05  FILLER                  PIC X(240).
014200 01  WS-TEAMWK-ALT REDEFINES TEAM-WORK-REC.
014300     05  FILLER                  PIC X(241).
014400
014500******************************************************************
014600* ALPHABETICAL WALK ORDER OF THE 9 CATEGORY SUBSCRIPTS - 3PM AST
014700* BLK FGP FTP PTS REB STL TOV - SAME FILLER-VALUE-PLUS-REDEFINES
014800* TRICK CATTABL USES FOR ITS OWN CODE TABLE.  THE CATEGORY SET IS
014900* FIXED, SO THIS NEVER NEEDS TO BE RECOMPUTED AT RUN TIME.
015000******************************************************************
015100 01  CAT-ALPHA-STRING            PIC X(09) VALUE "835671249".
015200 01  CAT-ALPHA-ORDER REDEFINES CAT-ALPHA-STRING.
015300     05  CAT-ALPHA-IDX           PIC 9(01) OCCURS 9 TIMES.
015400
015500 01  WGT-REC.
015600     05  WGT-CATEGORY            PIC X(03).
015700     05  WGT-WEIGHT               PIC 9V99.
015800
015900 01  WS-SWITCHES.
016000     05  WS-MORE-TEAMWK-SW       PIC X(01) VALUE "Y".
016100         88  MORE-TEAMWK         VALUE "Y".
016200         88  NO-MORE-TEAMWK      VALUE "N".
016300     05  WS-MORE-WEIGHTS-SW      PIC X(01) VALUE "Y".
016400         88  MORE-WEIGHTS        VALUE "Y".
016500         88  NO-MORE-WEIGHTS     VALUE "N".
016600
016700 01  WS-FILE-STATUSES.
016800     05  TFCODE                  PIC X(02) VALUE SPACES.
016900     05  WFCODE                  PIC X(02) VALUE SPACES.
017000     05  PFCODE                  PIC X(02) VALUE SPACES.
017100     05  XFCODE                  PIC X(02) VALUE SPACES.
017200
017300 01  WS-CONTROL-TOTALS.
017400     05  WS-TEAMWK-READ          PIC S9(05) COMP VALUE 0.
017500     05  WS-WEIGHTS-READ         PIC S9(05) COMP VALUE 0.
017600     05  WS-PROFILES-WRITTEN     PIC S9(05) COMP VALUE 0.
017700     05  WS-PROFWORK-WRITTEN     PIC S9(05) COMP VALUE 0.
017800
017900******************************************************************
018000* ONE ENTRY PER CATEGORY - THE OWNER'S WEIGHT, DEFAULT 1.00.
018100******************************************************************
018200 01  WS-WEIGHT-TABLE.
018300     05  WS-WEIGHT               PIC S9V99 COMP-3
018400                                 OCCURS 9 TIMES.
018500
018600******************************************************************
018700* PUNT STATUS PER CATEGORY FOR THE TEAM CURRENTLY BEING SCORED -
018800* SPACE = NOT PUNTED, "M" = MANUAL, "A" = AUTOMATIC.
018900******************************************************************
019000 01  WS-PUNT-TABLE.
019100     05  WS-PUNT-SW OCCURS 9 TIMES PIC X(01) VALUE SPACE.
019200         88  WS-MANUAL-PUNT      VALUE "M".
019300         88  WS-AUTO-PUNT        VALUE "A".
019400         88  WS-NOT-PUNTED       VALUE SPACE.
019500
019600******************************************************************
019700* STRENGTH/WEAKNESS/NEUTRAL/DETECT-PUNT BAND CLASSIFICATION FOR
019800* THE SUMMARIZER (UNIT 4), ONE BYTE PER CATEGORY.
019900******************************************************************
020000 01  WS-BAND-TABLE.
020100     05  WS-BAND-CODE OCCURS 9 TIMES PIC X(01) VALUE SPACE.
020200         88  WS-IS-STRENGTH      VALUE "S".
020300         88  WS-IS-WEAKNESS      VALUE "W".
020400         88  WS-IS-NEUTRAL       VALUE "N".
020500 01  WS-DETPUNT-TABLE.
020600     05  WS-DETPUNT-SW OCCURS 9 TIMES PIC X(01) VALUE SPACE.
020700         88  WS-IS-DETPUNT       VALUE "Y".
020800
020900******************************************************************
021000* GENERIC SCRATCH USED TO BUILD ANY OF THE 15-BYTE CODE LISTS -
021100* STRENGTHS, PUNTS, SUM-STRENGTHS, SUM-WEAKNESS, SUM-NEUTRAL,
021200* DETECT-PUNTS - ONE AT A TIME, VIA 700-FORMAT-FROM-PICKS.
021300******************************************************************
021400 01  WS-PICK-SEL.
021500     05  WS-PICK-SEL-SW OCCURS 9 TIMES PIC X(01) VALUE SPACE.
021600         88  WS-PICK-IS-SELECTED VALUE "Y".
021700 01  WS-PICK-ORDER.
021800     05  WS-PICK-ORDER-IDX OCCURS 9 TIMES PIC S9(01) COMP
021900                                 VALUE 0.
022000 01  WS-PICK-COUNT               PIC S9(03) COMP VALUE 0.
022100 01  WS-LIST-BUILD               PIC X(15).
022200
022300 01  WS-WORK-SUBS.
022400     05  WS-CAT-IDX              PIC S9(03) COMP VALUE 0.
022500     05  WS-PICK-SUB             PIC S9(03) COMP VALUE 0.
022600     05  WS-ALPHA-SUB            PIC S9(03) COMP VALUE 0.
022700     05  WS-FOUND-SUB            PIC S9(03) COMP VALUE 0.
022800     05  WS-AUTO-COUNT           PIC S9(03) COMP VALUE 0.
022900     05  WS-BUILD-PTR            PIC S9(03) COMP VALUE 0.
023000     05  WS-MIN-IDX              PIC S9(03) COMP VALUE 0.
023100     05  WS-MAX-IDX              PIC S9(03) COMP VALUE 0.
023200     05  WS-MIN-VAL              PIC S9(02)V9(04) COMP-3
023300                                 VALUE 0.
023400     05  WS-MAX-VAL              PIC S9(02)V9(04) COMP-3
023500                                 VALUE 0.
023600     05  WS-MIN-VAL2             PIC S9(07)V9(04) COMP-3
023700                                 VALUE 0.
023800     05  WS-MAX-VAL2             PIC S9(07)V9(04) COMP-3
023900                                 VALUE 0.
024000     05  WS-EFF-WEIGHT           PIC S9V9(04) COMP-3 VALUE 0.
024100
024200 01  WS-SUMMARY-WORK.
024300     05  WS-SUM9                 PIC S9(07)V9(04) COMP-3
024400                                 VALUE 0.
024500     05  WS-MEAN9                PIC S9(05)V9(04) COMP-3
024600                                 VALUE 0.
024700     05  WS-DIFF9                PIC S9(07)V9(04) COMP-3
024800                                 VALUE 0.
024900     05  WS-DIFFSQ-SUM9          PIC S9(09)V9(04) COMP-3
025000                                 VALUE 0.
025100     05  WS-VARIANCE9            PIC S9(07)V9(04) COMP-3
025200                                 VALUE 0.
025300     05  WS-STD9                 PIC S9(05)V9(04) COMP-3
025400                                 VALUE 0.
025500     05  WS-HI-BAND              PIC S9(05)V9(04) COMP-3
025600                                 VALUE 0.
025700     05  WS-LO-BAND              PIC S9(05)V9(04) COMP-3
025800                                 VALUE 0.
025900     05  WS-PUNT-BAND            PIC S9(05)V9(04) COMP-3
026000                                 VALUE 0.
026100     05  WS-OVERALL-SCORE        PIC S9(07)V9(04) COMP-3
026200                                 VALUE 0.
026300
026400 PROCEDURE DIVISION.
026500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026600     PERFORM 100-MAINLINE     THRU 100-EXIT
026700         UNTIL NO-MORE-TEAMWK.
026800     PERFORM 999-CLEANUP      THRU 999-EXIT.
026900     MOVE +0 TO RETURN-CODE.
027000     GOBACK.
027100
027200 000-HOUSEKEEPING.
027300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027400     DISPLAY "******** BEGIN JOB TEAMSCOR ********".
027500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027600
027700     PERFORM 050-INIT-ONE-WEIGHT THRU 050-EXIT
027800         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
027900
028000     PERFORM 910-READ-WEIGHTS THRU 910-EXIT.
028100     PERFORM 060-LOAD-ONE-WEIGHT THRU 060-EXIT
028200         UNTIL NO-MORE-WEIGHTS.
028300
028400     PERFORM 900-READ-TEAMWK THRU 900-EXIT.
028500     IF NO-MORE-TEAMWK
028600         MOVE "EMPTY TEAMWK INPUT FILE" TO ABEND-REASON
028700         GO TO 1000-ABEND-RTN.
028800 000-EXIT.
028900     EXIT.
029000
029100 050-INIT-ONE-WEIGHT.
029200     MOVE 1.00 TO WS-WEIGHT(WS-CAT-IDX).
029300 050-EXIT.
029400     EXIT.
029500
029600 060-LOAD-ONE-WEIGHT.
029700     PERFORM 065-FIND-CAT-SUB THRU 065-EXIT.
029800     IF WS-FOUND-SUB NOT = 0
029900         MOVE WGT-WEIGHT TO WS-WEIGHT(WS-FOUND-SUB).
030000     PERFORM 910-READ-WEIGHTS THRU 910-EXIT.
030100 060-EXIT.
030200     EXIT.
030300
030400 065-FIND-CAT-SUB.
030500     MOVE 0 TO WS-FOUND-SUB.
030600     PERFORM 067-CHECK-ONE-CODE THRU 067-EXIT
030700         VARYING WS-CAT-IDX FROM 1 BY 1
030800             UNTIL WS-CAT-IDX > 9 OR WS-FOUND-SUB NOT = 0.
030900 065-EXIT.
031000     EXIT.
031100
031200 067-CHECK-ONE-CODE.
031300     IF CAT-CODE(WS-CAT-IDX) = WGT-CATEGORY
031400         MOVE WS-CAT-IDX TO WS-FOUND-SUB.
031500 067-EXIT.
031600     EXIT.
031700
031800 100-MAINLINE.
031900     MOVE "100-MAINLINE" TO PARA-NAME.
032000     PERFORM 300-PROCESS-TEAM THRU 300-EXIT.
032100     PERFORM 900-READ-TEAMWK THRU 900-EXIT.
032200 100-EXIT.
032300     EXIT.
032400
032500 300-PROCESS-TEAM.
032600     MOVE "300-PROCESS-TEAM" TO PARA-NAME.
032700     MOVE SPACES TO WS-PUNT-TABLE.
032800     PERFORM 210-COMPUTE-WEIGHTED-Z THRU 210-EXIT.
032900     PERFORM 220-AUTO-PUNT-SELECT THRU 220-EXIT.
033000     PERFORM 230-ZERO-AUTO-PUNTED THRU 230-EXIT.
033100     PERFORM 240-COMPUTE-TOTAL-SCORE THRU 240-EXIT.
033200     PERFORM 250-BUILD-STRENGTHS THRU 250-EXIT.
033300     PERFORM 260-BUILD-PUNTS THRU 260-EXIT.
033400     PERFORM 350-COPY-TO-PROFILE THRU 350-EXIT.
033500     WRITE PROFILES-REC FROM TEAM-PROFILE-REC.
033600     ADD 1 TO WS-PROFILES-WRITTEN.
033700
033800     PERFORM 500-SUMMARIZE-TEAM THRU 500-EXIT.
033900     WRITE PROFWORK-REC FROM TEAM-WORK-REC.
034000     ADD 1 TO WS-PROFWORK-WRITTEN.
034100 300-EXIT.
034200     EXIT.
034300
034400******************************************************************
034500* EFFECTIVE WEIGHT = WEIGHT, X 0.25 FOR TOV.  A ZERO (OR LOWER)
034600* WEIGHT IS A MANUAL PUNT - WEIGHTED-Z STAYS ZERO FOR IT.
034700******************************************************************
034800 210-COMPUTE-WEIGHTED-Z.
034900     PERFORM 212-ONE-CAT-WEIGHTED-Z THRU 212-EXIT
035000         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
035100 210-EXIT.
035200     EXIT.
035300
035400 212-ONE-CAT-WEIGHTED-Z.
035500     IF WS-WEIGHT(WS-CAT-IDX) NOT > ZERO
035600         SET WS-MANUAL-PUNT(WS-CAT-IDX) TO TRUE
035700         MOVE ZERO TO TWK-WEIGHTED-Z(WS-CAT-IDX)
035800     ELSE
035900         IF WS-CAT-IDX = 9
036000             COMPUTE WS-EFF-WEIGHT ROUNDED =
036100                 WS-WEIGHT(WS-CAT-IDX) * 0.25
036200         ELSE
036300             MOVE WS-WEIGHT(WS-CAT-IDX) TO WS-EFF-WEIGHT
036400         END-IF
036500         COMPUTE TWK-WEIGHTED-Z(WS-CAT-IDX) ROUNDED =
036600             TWK-RAW-Z(WS-CAT-IDX) * WS-EFF-WEIGHT
036700     END-IF.
036800 212-EXIT.
036900     EXIT.
037000
037100******************************************************************
037200* UP TO 3 CATEGORIES WITH RAW-Z <= -0.5 ARE AUTO-PUNTED (WORST
037300* FIRST); IF NONE QUALIFY THAT STRICTLY, THE SINGLE WORST
037400* CATEGORY WITH RAW-Z < 0 IS AUTO-PUNTED INSTEAD.  MANUAL PUNTS
037500* ARE NEVER RECONSIDERED HERE.
037600******************************************************************
037700 220-AUTO-PUNT-SELECT.
037800     MOVE 0 TO WS-AUTO-COUNT.
037900     PERFORM 222-TRY-STRICT-PUNT THRU 222-EXIT 3 TIMES.
038000     IF WS-AUTO-COUNT = 0
038100         PERFORM 228-TRY-LOOSE-PUNT THRU 228-EXIT.
038200 220-EXIT.
038300     EXIT.
038400
038500 222-TRY-STRICT-PUNT.
038600     PERFORM 224-FIND-MIN-UNPUNTED THRU 224-EXIT.
038700     IF WS-MIN-IDX NOT = 0 AND WS-MIN-VAL NOT > -0.5
038800         SET WS-AUTO-PUNT(WS-MIN-IDX) TO TRUE
038900         ADD 1 TO WS-AUTO-COUNT.
039000 222-EXIT.
039100     EXIT.
039200
039300 224-FIND-MIN-UNPUNTED.
039400     MOVE 0 TO WS-MIN-IDX.
039500     MOVE 99.0000 TO WS-MIN-VAL.
039600     PERFORM 226-CHECK-ONE-UNPUNTED THRU 226-EXIT
039700         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
039800 224-EXIT.
039900     EXIT.
040000
040100 226-CHECK-ONE-UNPUNTED.
040200     IF WS-NOT-PUNTED(WS-CAT-IDX)
040300        AND TWK-RAW-Z(WS-CAT-IDX) < WS-MIN-VAL
040400            MOVE TWK-RAW-Z(WS-CAT-IDX) TO WS-MIN-VAL
040500            MOVE WS-CAT-IDX TO WS-MIN-IDX.
040600 226-EXIT.
040700     EXIT.
040800
040900 228-TRY-LOOSE-PUNT.
041000     PERFORM 224-FIND-MIN-UNPUNTED THRU 224-EXIT.
041100     IF WS-MIN-IDX NOT = 0 AND WS-MIN-VAL < 0
041200         SET WS-AUTO-PUNT(WS-MIN-IDX) TO TRUE
041300         ADD 1 TO WS-AUTO-COUNT.
041400 228-EXIT.
041500     EXIT.
041600
041700 230-ZERO-AUTO-PUNTED.
041800     PERFORM 232-ZERO-ONE-CAT THRU 232-EXIT
041900         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
042000 230-EXIT.
042100     EXIT.
042200
042300 232-ZERO-ONE-CAT.
042400     IF WS-AUTO-PUNT(WS-CAT-IDX)
042500         MOVE ZERO TO TWK-WEIGHTED-Z(WS-CAT-IDX).
042600 232-EXIT.
042700     EXIT.
042800
042900 240-COMPUTE-TOTAL-SCORE.
043000     MOVE ZERO TO TWK-TOTAL-SCORE.
043100     PERFORM 242-ADD-ONE-SCORE THRU 242-EXIT
043200         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
043300 240-EXIT.
043400     EXIT.
043500
043600 242-ADD-ONE-SCORE.
043700     ADD TWK-WEIGHTED-Z(WS-CAT-IDX) TO TWK-TOTAL-SCORE.
043800 242-EXIT.
043900     EXIT.
044000
044100******************************************************************
044200* TOP 4 NON-PUNTED CATEGORIES WITH RAW-Z >= 0.4, STRONGEST FIRST.
044300******************************************************************
044400 250-BUILD-STRENGTHS.
044500     MOVE SPACES TO WS-PICK-SEL.
044600     MOVE 0 TO WS-PICK-COUNT.
044700     PERFORM 252-TRY-ONE-STRENGTH THRU 252-EXIT 4 TIMES.
044800     PERFORM 700-FORMAT-FROM-PICKS THRU 700-EXIT.
044900     MOVE WS-LIST-BUILD TO TWK-STRENGTHS.
045000 250-EXIT.
045100     EXIT.
045200
045300 252-TRY-ONE-STRENGTH.
045400     MOVE 0 TO WS-MAX-IDX.
045500     MOVE 0.3999 TO WS-MAX-VAL.
045600     PERFORM 254-CHECK-ONE-STRENGTH THRU 254-EXIT
045700         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
045800     IF WS-MAX-IDX NOT = 0
045900         SET WS-PICK-IS-SELECTED(WS-MAX-IDX) TO TRUE
046000         ADD 1 TO WS-PICK-COUNT
046100         MOVE WS-MAX-IDX TO WS-PICK-ORDER-IDX(WS-PICK-COUNT).
046200 252-EXIT.
046300     EXIT.
046400
046500 254-CHECK-ONE-STRENGTH.
046600     IF WS-NOT-PUNTED(WS-CAT-IDX)
046700        AND NOT WS-PICK-IS-SELECTED(WS-CAT-IDX)
046800        AND TWK-RAW-Z(WS-CAT-IDX) > WS-MAX-VAL
046900            MOVE TWK-RAW-Z(WS-CAT-IDX) TO WS-MAX-VAL
047000            MOVE WS-CAT-IDX TO WS-MAX-IDX.
047100 254-EXIT.
047200     EXIT.
047300
047400******************************************************************
047500* PUNT LIST - MANUAL AND AUTOMATIC TOGETHER, CANONICAL ORDER.
047600******************************************************************
047700 260-BUILD-PUNTS.
047800     MOVE 0 TO WS-PICK-COUNT.
047900     PERFORM 262-ADD-IF-PUNTED THRU 262-EXIT
048000         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
048100     PERFORM 700-FORMAT-FROM-PICKS THRU 700-EXIT.
048200     MOVE WS-LIST-BUILD TO TWK-PUNTS.
048300 260-EXIT.
048400     EXIT.
048500
048600 262-ADD-IF-PUNTED.
048700     IF (WS-MANUAL-PUNT(WS-CAT-IDX) OR WS-AUTO-PUNT(WS-CAT-IDX))
048800        AND WS-PICK-COUNT < 4
048900            ADD 1 TO WS-PICK-COUNT
049000            MOVE WS-CAT-IDX TO WS-PICK-ORDER-IDX(WS-PICK-COUNT).
049100 262-EXIT.
049200     EXIT.
049300
049400 350-COPY-TO-PROFILE.
049500     INITIALIZE TEAM-PROFILE-REC.
049600     MOVE TWK-TEAM-ID   TO TPR-TEAM-ID.
049700     MOVE TWK-TEAM-NAME TO TPR-TEAM-NAME.
049800     PERFORM 352-COPY-ONE-CAT THRU 352-EXIT
049900         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
050000     MOVE TWK-TOTAL-SCORE TO TPR-TOTAL-SCORE.
050100     MOVE TWK-STRENGTHS   TO TPR-STRENGTHS.
050200     MOVE TWK-PUNTS       TO TPR-PUNTS.
050300 350-EXIT.
050400     EXIT.
050500
050600 352-COPY-ONE-CAT.
050700     MOVE TWK-CAT-TOTAL(WS-CAT-IDX)  TO TPR-CAT-TOTAL(WS-CAT-IDX).
050800     MOVE TWK-RAW-Z(WS-CAT-IDX)      TO TPR-RAW-Z(WS-CAT-IDX).
050900     MOVE TWK-WEIGHTED-Z(WS-CAT-IDX)
051000         TO TPR-WEIGHTED-Z(WS-CAT-IDX).
051100 352-EXIT.
051200     EXIT.
051300
051400******************************************************************
051500* UNIT 4 - SUMMARIZES THE TEAM'S 9 RAW TOTALS ON THEIR OWN MEAN
051600* AND STD (ACROSS CATEGORIES, NOT ACROSS TEAMS).
051700******************************************************************
051800 500-SUMMARIZE-TEAM.
051900     MOVE "500-SUMMARIZE-TEAM" TO PARA-NAME.
052000     MOVE SPACES TO WS-BAND-TABLE.
052100     MOVE SPACES TO WS-DETPUNT-TABLE.
052200     PERFORM 510-COMPUTE-MEAN9 THRU 510-EXIT.
052300     PERFORM 520-COMPUTE-STD9  THRU 520-EXIT.
052400     COMPUTE WS-HI-BAND ROUNDED = WS-MEAN9 + (0.5 * WS-STD9).
052500     COMPUTE WS-LO-BAND ROUNDED = WS-MEAN9 - (0.5 * WS-STD9).
052600     COMPUTE WS-PUNT-BAND ROUNDED = WS-MEAN9 - (0.8 * WS-STD9).
052700     PERFORM 530-CLASSIFY-ONE-CAT THRU 530-EXIT
052800         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
052900     PERFORM 540-BUILD-SUM-STRENGTHS THRU 540-EXIT.
053000     PERFORM 545-BUILD-SUM-WEAKNESS  THRU 545-EXIT.
053100     PERFORM 550-BUILD-SUM-NEUTRAL   THRU 550-EXIT.
053200     PERFORM 555-BUILD-DETECT-PUNTS  THRU 555-EXIT.
053300     PERFORM 560-COMPUTE-OVERALL-SCORE THRU 560-EXIT.
053400 500-EXIT.
053500     EXIT.
053600
053700 510-COMPUTE-MEAN9.
053800     MOVE ZERO TO WS-SUM9.
053900     PERFORM 512-SUM-ONE-CAT9 THRU 512-EXIT
054000         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
054100     COMPUTE WS-MEAN9 ROUNDED = WS-SUM9 / 9.
054200 510-EXIT.
054300     EXIT.
054400
054500 512-SUM-ONE-CAT9.
054600     ADD TWK-CAT-TOTAL(WS-CAT-IDX) TO WS-SUM9.
054700 512-EXIT.
054800     EXIT.
054900
055000 520-COMPUTE-STD9.
055100     MOVE ZERO TO WS-DIFFSQ-SUM9.
055200     PERFORM 522-DIFFSQ-ONE-CAT9 THRU 522-EXIT
055300         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
055400     COMPUTE WS-VARIANCE9 ROUNDED = WS-DIFFSQ-SUM9 / 9.
055500     IF WS-VARIANCE9 > ZERO
055600         COMPUTE WS-STD9 ROUNDED = WS-VARIANCE9 ** 0.5
055700     ELSE
055800         MOVE 1.0000 TO WS-STD9.
055900 520-EXIT.
056000     EXIT.
056100
056200 522-DIFFSQ-ONE-CAT9.
056300     COMPUTE WS-DIFF9 = TWK-CAT-TOTAL(WS-CAT-IDX) - WS-MEAN9.
056400     COMPUTE WS-DIFFSQ-SUM9 ROUNDED =
056500         WS-DIFFSQ-SUM9 + (WS-DIFF9 * WS-DIFF9).
056600 522-EXIT.
056700     EXIT.
056800
056900 530-CLASSIFY-ONE-CAT.
057000     IF TWK-CAT-TOTAL(WS-CAT-IDX) > WS-HI-BAND
057100         SET WS-IS-STRENGTH(WS-CAT-IDX) TO TRUE
057200     ELSE
057300         IF TWK-CAT-TOTAL(WS-CAT-IDX) < WS-LO-BAND
057400             SET WS-IS-WEAKNESS(WS-CAT-IDX) TO TRUE
057500         ELSE
057600             SET WS-IS-NEUTRAL(WS-CAT-IDX) TO TRUE
057700         END-IF
057800     END-IF.
057900     IF TWK-CAT-TOTAL(WS-CAT-IDX) < WS-PUNT-BAND
058000         SET WS-IS-DETPUNT(WS-CAT-IDX) TO TRUE.
058100 530-EXIT.
058200     EXIT.
058300
058400 540-BUILD-SUM-STRENGTHS.
058500     MOVE SPACES TO WS-PICK-SEL.
058600     MOVE 0 TO WS-PICK-COUNT.
058700     PERFORM 542-TRY-ONE-SUM-STR THRU 542-EXIT 4 TIMES.
058800     PERFORM 700-FORMAT-FROM-PICKS THRU 700-EXIT.
058900     MOVE WS-LIST-BUILD TO TWK-SUM-STRENGTHS.
059000 540-EXIT.
059100     EXIT.
059200
059300 542-TRY-ONE-SUM-STR.
059400     MOVE 0 TO WS-MAX-IDX.
059500     MOVE -1 TO WS-MAX-VAL2.
059600     PERFORM 544-CHECK-ONE-SUM-STR THRU 544-EXIT
059700         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
059800     IF WS-MAX-IDX NOT = 0
059900         SET WS-PICK-IS-SELECTED(WS-MAX-IDX) TO TRUE
060000         ADD 1 TO WS-PICK-COUNT
060100         MOVE WS-MAX-IDX TO WS-PICK-ORDER-IDX(WS-PICK-COUNT).
060200 542-EXIT.
060300     EXIT.
060400
060500 544-CHECK-ONE-SUM-STR.
060600     IF WS-IS-STRENGTH(WS-CAT-IDX)
060700        AND NOT WS-PICK-IS-SELECTED(WS-CAT-IDX)
060800        AND TWK-CAT-TOTAL(WS-CAT-IDX) > WS-MAX-VAL2
060900            MOVE TWK-CAT-TOTAL(WS-CAT-IDX) TO WS-MAX-VAL2
061000            MOVE WS-CAT-IDX TO WS-MAX-IDX.
061100 544-EXIT.
061200     EXIT.
061300
061400 545-BUILD-SUM-WEAKNESS.
061500     MOVE SPACES TO WS-PICK-SEL.
061600     MOVE 0 TO WS-PICK-COUNT.
061700     PERFORM 547-TRY-ONE-SUM-WEAK THRU 547-EXIT 4 TIMES.
061800     PERFORM 700-FORMAT-FROM-PICKS THRU 700-EXIT.
061900     MOVE WS-LIST-BUILD TO TWK-SUM-WEAKNESS.
062000 545-EXIT.
062100     EXIT.
062200
062300 547-TRY-ONE-SUM-WEAK.
062400     MOVE 0 TO WS-MIN-IDX.
062500     MOVE 9999999 TO WS-MIN-VAL2.
062600     PERFORM 549-CHECK-ONE-SUM-WEAK THRU 549-EXIT
062700         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
062800     IF WS-MIN-IDX NOT = 0
062900         SET WS-PICK-IS-SELECTED(WS-MIN-IDX) TO TRUE
063000         ADD 1 TO WS-PICK-COUNT
063100         MOVE WS-MIN-IDX TO WS-PICK-ORDER-IDX(WS-PICK-COUNT).
063200 547-EXIT.
063300     EXIT.
063400
063500 549-CHECK-ONE-SUM-WEAK.
063600     IF WS-IS-WEAKNESS(WS-CAT-IDX)
063700        AND NOT WS-PICK-IS-SELECTED(WS-CAT-IDX)
063800        AND TWK-CAT-TOTAL(WS-CAT-IDX) < WS-MIN-VAL2
063900            MOVE TWK-CAT-TOTAL(WS-CAT-IDX) TO WS-MIN-VAL2
064000            MOVE WS-CAT-IDX TO WS-MIN-IDX.
064100 549-EXIT.
064200     EXIT.
064300
064400 550-BUILD-SUM-NEUTRAL.
064500     MOVE 0 TO WS-PICK-COUNT.
064600     PERFORM 552-ADD-IF-NEUTRAL THRU 552-EXIT
064700         VARYING WS-ALPHA-SUB FROM 1 BY 1 UNTIL WS-ALPHA-SUB > 9.
064800     PERFORM 700-FORMAT-FROM-PICKS THRU 700-EXIT.
064900     MOVE WS-LIST-BUILD TO TWK-SUM-NEUTRAL.
065000 550-EXIT.
065100     EXIT.
065200
065300 552-ADD-IF-NEUTRAL.
065400     MOVE CAT-ALPHA-IDX(WS-ALPHA-SUB) TO WS-CAT-IDX.
065500     IF WS-IS-NEUTRAL(WS-CAT-IDX) AND WS-PICK-COUNT < 4
065600         ADD 1 TO WS-PICK-COUNT
065700         MOVE WS-CAT-IDX TO WS-PICK-ORDER-IDX(WS-PICK-COUNT).
065800 552-EXIT.
065900     EXIT.
066000
066100 555-BUILD-DETECT-PUNTS.
066200     MOVE 0 TO WS-PICK-COUNT.
066300     PERFORM 557-ADD-IF-DETPUNT THRU 557-EXIT
066400         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
066500     PERFORM 700-FORMAT-FROM-PICKS THRU 700-EXIT.
066600     MOVE WS-LIST-BUILD TO TWK-DETECT-PUNTS.
066700 555-EXIT.
066800     EXIT.
066900
067000 557-ADD-IF-DETPUNT.
067100     IF WS-IS-DETPUNT(WS-CAT-IDX) AND WS-PICK-COUNT < 4
067200         ADD 1 TO WS-PICK-COUNT
067300         MOVE WS-CAT-IDX TO WS-PICK-ORDER-IDX(WS-PICK-COUNT).
067400 557-EXIT.
067500     EXIT.
067600
067700******************************************************************
067800* OVERALL-SCORE(PUNTED, WEIGHTS) - SUM OF WEIGHT X TOTAL OVER
067900* THE CATEGORIES THE TEAM IS NOT PUNTING (UNIT 3'S PUNT SET).
068000******************************************************************
068100 560-COMPUTE-OVERALL-SCORE.
068200     MOVE ZERO TO WS-OVERALL-SCORE.
068300     PERFORM 562-ADD-ONE-OVERALL THRU 562-EXIT
068400         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
068500     MOVE WS-OVERALL-SCORE TO TWK-OVERALL-SCORE.
068600 560-EXIT.
068700     EXIT.
068800
068900 562-ADD-ONE-OVERALL.
069000     IF WS-NOT-PUNTED(WS-CAT-IDX)
069100         COMPUTE WS-OVERALL-SCORE ROUNDED =
069200             WS-OVERALL-SCORE +
069300             (WS-WEIGHT(WS-CAT-IDX) * TWK-CAT-TOTAL(WS-CAT-IDX)).
069400 562-EXIT.
069500     EXIT.
069600
069700******************************************************************
069800* BUILDS A 15-BYTE, SPACE-SEPARATED CODE LIST (UP TO 4 CODES)
069900* FROM WS-PICK-ORDER/WS-PICK-COUNT INTO WS-LIST-BUILD.  CALLERS
070000* MOVE THE RESULT ON TO WHICHEVER FIELD THEY ARE BUILDING.
070100******************************************************************
070200 700-FORMAT-FROM-PICKS.
070300     MOVE SPACES TO WS-LIST-BUILD.
070400     MOVE 1 TO WS-BUILD-PTR.
070500     IF WS-PICK-COUNT > 0
070600         PERFORM 710-EMIT-ONE-PICK THRU 710-EXIT
070700             VARYING WS-PICK-SUB FROM 1 BY 1
070800                 UNTIL WS-PICK-SUB > WS-PICK-COUNT.
070900 700-EXIT.
071000     EXIT.
071100
071200 710-EMIT-ONE-PICK.
071300     STRING CAT-CODE(WS-PICK-ORDER-IDX(WS-PICK-SUB))
071400                 DELIMITED BY SIZE
071500             " " DELIMITED BY SIZE
071600         INTO WS-LIST-BUILD
071700         WITH POINTER WS-BUILD-PTR
071800         ON OVERFLOW
071900             CONTINUE
072000     END-STRING.
072100 710-EXIT.
072200     EXIT.
072300
072400 800-OPEN-FILES.
072500     MOVE "800-OPEN-FILES" TO PARA-NAME.
072600     OPEN INPUT TEAMWK, WEIGHTS.
072700     OPEN OUTPUT PROFILES, PROFWORK, SYSOUT.
072800 800-EXIT.
072900     EXIT.
073000
073100 850-CLOSE-FILES.
073200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
073300     CLOSE TEAMWK, WEIGHTS, PROFILES, PROFWORK, SYSOUT.
073400 850-EXIT.
073500     EXIT.
073600
073700 900-READ-TEAMWK.
073800     MOVE "900-READ-TEAMWK" TO PARA-NAME.
073900     READ TEAMWK INTO TEAM-WORK-REC
074000         AT END MOVE "N" TO WS-MORE-TEAMWK-SW
074100         GO TO 900-EXIT
074200     END-READ.
074300     ADD 1 TO WS-TEAMWK-READ.
074400 900-EXIT.
074500     EXIT.
074600
074700 910-READ-WEIGHTS.
074800     MOVE "910-READ-WEIGHTS" TO PARA-NAME.
074900     READ WEIGHTS INTO WGT-REC
075000         AT END MOVE "N" TO WS-MORE-WEIGHTS-SW
075100         GO TO 910-EXIT
075200     END-READ.
075300     ADD 1 TO WS-WEIGHTS-READ.
075400 910-EXIT.
075500     EXIT.
075600
075700 999-CLEANUP.
075800     MOVE "999-CLEANUP" TO PARA-NAME.
075900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
076000     DISPLAY "** TEAMWK RECORDS READ      **".
076100     DISPLAY WS-TEAMWK-READ.
076200     DISPLAY "** WEIGHTS RECORDS READ     **".
076300     DISPLAY WS-WEIGHTS-READ.
076400     DISPLAY "** PROFILES RECORDS WRITTEN **".
076500     DISPLAY WS-PROFILES-WRITTEN.
076600     DISPLAY "** PROFWORK RECORDS WRITTEN **".
076700     DISPLAY WS-PROFWORK-WRITTEN.
076800     DISPLAY "******** END JOB TEAMSCOR ********".
076900 999-EXIT.
077000     EXIT.
077100
077200 1000-ABEND-RTN.
077300     WRITE SYSOUT-REC FROM ABEND-REC.
077400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
077500     DISPLAY "*** ABNORMAL END OF JOB-TEAMSCOR ***" UPON CONSOLE.
077600     DIVIDE ZERO-VAL INTO ONE-VAL.
