000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  TEAMAGG.
000500 AUTHOR. JON SAYLES.
000600 INSTALLATION. COBOL DEV CENTER.
000700 DATE-WRITTEN. 02/13/88.
000800 DATE-COMPILED. 02/13/88.
000900 SECURITY. NON-CONFIDENTIAL.
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM IS STEP 2 OF THE NIGHTLY FANTASY LEAGUE
001400*          RUN.  IT LOADS PLYRWORK (THE TOP-350 NBA PLAYERS WITH
001500*          THEIR POPULATION Z-SCORES, BUILT BY PLYRLOAD) INTO AN
001600*          IN-MEMORY TABLE AND SEARCH ALLS IT FOR EVERY SLOT ON
001700*          EVERY FANTASY ROSTER.
001800*
001900*          ROSTERS IS IN TEAM-ID SEQUENCE.  A CONTROL BREAK ON
002000*          TEAM-ID ACCUMULATES EACH TEAM'S 9 CATEGORY TOTALS
002100*          (RAW STATS SUMMED ACROSS MATCHED PLAYERS - A PLAYER
002200*          NOT FOUND ON PLYRWORK CONTRIBUTES ZERO TO EVERY
002300*          CATEGORY BUT STILL OCCUPIES THE SLOT) AND PARKS THE
002400*          TOTALS IN AN IN-MEMORY TEAM TABLE.  ONCE EVERY TEAM IS
002500*          BUILT, A SECOND PASS OVER THAT TABLE COMPUTES THE
002600*          LEAGUE-WIDE POPULATION MEAN AND STD OF EACH CATEGORY'S
002700*          TEAM TOTALS AND EACH TEAM'S RAW-Z - THE SAME TWO-PASS
002800*          SHAPE PLYRLOAD USES FOR PLAYER Z-SCORES - BEFORE
002900*          TEAMWK IS WRITTEN.
003000*
003100*          INJSEV IS CALLED FOR EVERY SLOT, MATCHED OR NOT, AND
003200*          THE SEVERITY IS CARRIED FORWARD ON ROSTWORK FOR THE
003300*          TRADE AND STREAMING LOGIC IN FBALRPT.
003400*
003500******************************************************************
003600*
003700*          INPUT FILE              -   DDS0001.PLYRWORK
003800*          INPUT FILE              -   DDS0001.ROSTERS
003900*
004000*          OUTPUT FILE PRODUCED    -   DDS0001.TEAMWK
004100*          OUTPUT FILE PRODUCED    -   DDS0001.ROSTWORK
004200*
004300*          DUMP FILE               -   SYSOUT
004400*
004500******************************************************************
004600*
004700*    CHANGE LOG
004800*    ----------
004900*    02/13/88  JAS  8801  ORIGINAL PROGRAM.
005000*    08/22/90  JAS  9005  SWITCHED THE PLAYER LOOKUP FROM A
005100*                         LINEAR SEARCH TO SEARCH ALL NOW THAT
005200*                         PLYRLOAD DELIVERS PLYRWORK IN NAME
005300*                         ORDER - CUT THE STEP'S CPU TIME
005400*                         NOTICEABLY ONCE THE LEAGUE GREW PAST
005500*                         16 TEAMS.
005600*    04/14/94  RWK  9211  LEAGUE RAW-Z WAS BEING LEFT AT ZERO ON
005700*                         TEAMWK AND RECOMPUTED (WRONG - AGAINST
005800*                         ONLY ONE TEAM AT A TIME) DOWNSTREAM IN
005900*                         TEAMSCOR.  MOVED THE LEAGUE MEAN/STD
006000*                         AND RAW-Z CALCULATION HERE, AFTER ALL
006100*                         TEAMS ARE BUILT, WHERE IT BELONGS.
006200*    09/09/98  JAS  Y2K1  REVIEWED FOR YEAR-2000 IMPACT - NO DATE
006300*                         FIELDS IN THIS PROGRAM, NO CHANGE MADE.
006400*    05/17/04  TGD  0334  UNMATCHED ROSTER PLAYERS WERE BEING
006500*                         SKIPPED OUTRIGHT - NOW THEY STILL GET A
006600*                         ROSTWORK RECORD (ZERO STATS) SO THE
006700*                         ROSTER SIZE FBALRPT SEES MATCHES WHAT
006800*                         THE OWNER ACTUALLY SEES IN THEIR APP.
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-390.
007300 OBJECT-COMPUTER. IBM-390.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT PLYRWORK
008100     ASSIGN TO UT-S-PLYRWORK
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS PFCODE.
008400
008500     SELECT ROSTERS
008600     ASSIGN TO UT-S-ROSTERS
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS IFCODE.
008900
009000     SELECT TEAMWK
009100     ASSIGN TO UT-S-TEAMWK
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS TFCODE.
009400
009500     SELECT ROSTWORK
009600     ASSIGN TO UT-S-ROSTWORK
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS RFCODE.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  SYSOUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 130 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SYSOUT-REC.
010800 01  SYSOUT-REC                  PIC X(130).
010900
011000****** TOP-350 NBA PLAYERS WITH POPULATION Z-SCORES, IN PLAYER-
011100****** NAME ORDER, FROM PLYRLOAD.
011200 FD  PLYRWORK
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 130 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS PLYRWORK-REC.
011800 01  PLYRWORK-REC                PIC X(130).
011900
012000****** ONE RECORD PER FANTASY ROSTER SLOT, SORTED BY TEAM-ID.
012100 FD  ROSTERS
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 123 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS ROSTERS-REC.
012700 01  ROSTERS-REC                 PIC X(123).
012800
012900****** ONE RECORD PER TEAM - RAW CATEGORY TOTALS AND LEAGUE
013000****** RAW-Z, PASSED ON TO TEAMSCOR FOR WEIGHTED SCORING.
013100 FD  TEAMWK
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS TEAMWK-REC.
013600 01  TEAMWK-REC                  PIC X(241).
013700
013800****** ONE RECORD PER ROSTER SLOT, WITH THE MATCHED NBA STATS AND
013900****** INJURY SEVERITY ADDED, FOR FBALRPT'S TRADE/STREAM LOGIC.
014000 FD  ROSTWORK
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS ROSTWORK-FILE-REC.
014500 01  ROSTWORK-FILE-REC           PIC X(126).
014600
014700 WORKING-STORAGE SECTION.
014800 COPY ABNDWORK.
014900 COPY NBASTAT.
015000 COPY ROSTREC.
015100 COPY TEAMWORK.
015200
015300 01  WS-ROSTER-ALT REDEFINES ROSTER-REC.
015400     05  FILLER                  PIC X(123).
015500 01  WS-TEAMWK-ALT REDEFINES TEAM-WORK-REC.
015600     05  FILLER                  PIC X(241).
015700
015800 01  WS-SWITCHES.
015900     05  WS-MORE-PLYRWORK-SW     PIC X(01) VALUE "Y".
016000         88  MORE-PLYRWORK       VALUE "Y".
016100         88  NO-MORE-PLYRWORK    VALUE "N".
016200     05  WS-MORE-ROSTERS-SW      PIC X(01) VALUE "Y".
016300         88  MORE-ROSTERS        VALUE "Y".
016400         88  NO-MORE-ROSTERS     VALUE "N".
016500
016600 01  WS-FILE-STATUSES.
016700     05  IFCODE                  PIC X(02) VALUE SPACES.
016800     05  OFCODE                  PIC X(02) VALUE SPACES.
016900     05  PFCODE                  PIC X(02) VALUE SPACES.
017000     05  TFCODE                  PIC X(02) VALUE SPACES.
017100     05  RFCODE                  PIC X(02) VALUE SPACES.
017200
017300 01  WS-CONTROL-TOTALS.
017400     05  WS-PLYR-RECS-READ       PIC S9(05) COMP VALUE 0.
017500     05  WS-ROSTER-RECS-READ     PIC S9(05) COMP VALUE 0.
017600     05  WS-MATCHED-CNT          PIC S9(05) COMP VALUE 0.
017700     05  WS-UNMATCHED-CNT        PIC S9(05) COMP VALUE 0.
017800     05  WS-TEAMS-WRITTEN        PIC S9(05) COMP VALUE 0.
017900     05  WS-ROSTWORK-WRITTEN     PIC S9(05) COMP VALUE 0.
018000
018100******************************************************************
018200* IN-MEMORY COPY OF PLYRWORK - SAME FIELD-FOR-FIELD LAYOUT AS
018300* PLYR-TABLE-ROW (SEE NBASTAT) BUT DECLARED AS AN OCCURS TABLE,
018400* ASCENDING ON NAME, SO SEARCH ALL CAN BINARY-SEARCH IT.
018500******************************************************************
018600 01  PLYR-SRCH-TABLE.
018700     05  PLYR-SRCH-ENTRY OCCURS 350 TIMES
018800             ASCENDING KEY IS PTE-NAME
018900             INDEXED BY PT-IDX.
019000         10  PTE-NAME            PIC X(30).
019100         10  PTE-ID              PIC 9(08).
019200         10  PTE-TEAM            PIC X(03).
019300         10  PTE-RAW-CAT         PIC S9(05)V9(04) COMP-3
019400                                 OCCURS 9 TIMES.
019500         10  PTE-ZSCORE          PIC S9(02)V9(04) COMP-3
019600                                 OCCURS 9 TIMES.
019700         10  PTE-VALUE           PIC S9(03)V9(04) COMP-3.
019800         10  FILLER              PIC X(04).
019900 01  WS-PLYR-SRCH-ALT REDEFINES PLYR-SRCH-TABLE.
020000     05  WS-PLYR-SRCH-BYTES      PIC X(130) OCCURS 350 TIMES.
020100
020200 01  WS-MATCH-SW                 PIC X(01) VALUE "N".
020300     88  WS-MATCH-FOUND          VALUE "Y".
020400
020500 01  WS-HOLD-TEAM.
020600     05  WS-HOLD-TEAM-ID         PIC 9(04) VALUE ZERO.
020700     05  WS-HOLD-TEAM-NAME       PIC X(25) VALUE SPACES.
020800
020900******************************************************************
021000* ONE ENTRY PER TEAM - HOLDS THE TEAM'S CATEGORY TOTALS UNTIL
021100* ALL TEAMS ARE BUILT, THEN THE LEAGUE RAW-Z ONCE COMPUTED.
021200******************************************************************
021300 01  WS-MAX-TEAMS                PIC S9(03) COMP VALUE 40.
021400 01  WS-TEAM-TABLE.
021500     05  WS-TEAM-ENTRY OCCURS 40 TIMES INDEXED BY WS-TEAM-IDX.
021600         10  WTE-TEAM-ID         PIC 9(04).
021700         10  WTE-TEAM-NAME       PIC X(25).
021800         10  WTE-CAT-TOTAL       PIC S9(05)V99 COMP-3
021900                                 OCCURS 9 TIMES.
022000         10  WTE-RAW-Z           PIC S9(02)V9(04) COMP-3
022100                                 OCCURS 9 TIMES.
022200 01  WS-TEAM-COUNT                PIC S9(03) COMP VALUE 0.
022300
022400 01  WS-LEAGUE-STATS-WORK.
022500     05  WS-CAT-IDX              PIC S9(03) COMP VALUE 0.
022600     05  WS-SLOTS-THIS-TEAM      PIC S9(05) COMP VALUE 0.
022700     05  WS-SUM                  PIC S9(07)V9(04) COMP-3
022800                                 VALUE 0.
022900     05  WS-DIFF                 PIC S9(07)V9(04) COMP-3
023000                                 VALUE 0.
023100     05  WS-DIFFSQ-SUM           PIC S9(09)V9(04) COMP-3
023200                                 VALUE 0.
023300     05  WS-VARIANCE             PIC S9(07)V9(04) COMP-3
023400                                 VALUE 0.
023500 01  WS-MEAN-TABLE.
023600     05  WS-MEAN                 PIC S9(05)V9(04) COMP-3
023700                                 OCCURS 9 TIMES.
023800 01  WS-STD-TABLE.
023900     05  WS-STD                  PIC S9(05)V9(04) COMP-3
024000                                 OCCURS 9 TIMES.
024100
024200 PROCEDURE DIVISION.
024300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024400     PERFORM 100-MAINLINE     THRU 100-EXIT
024500         UNTIL NO-MORE-ROSTERS.
024600     PERFORM 300-STORE-TEAM   THRU 300-EXIT.
024700     PERFORM 400-COMPUTE-LEAGUE-STATS THRU 400-EXIT.
024800     PERFORM 500-APPLY-RAW-Z  THRU 500-EXIT
024900         VARYING WS-TEAM-IDX FROM 1 BY 1
025000             UNTIL WS-TEAM-IDX > WS-TEAM-COUNT.
025100     PERFORM 600-WRITE-ALL-TEAMS THRU 600-EXIT
025200         VARYING WS-TEAM-IDX FROM 1 BY 1
025300             UNTIL WS-TEAM-IDX > WS-TEAM-COUNT.
025400     PERFORM 999-CLEANUP      THRU 999-EXIT.
025500     MOVE +0 TO RETURN-CODE.
025600     GOBACK.
025700
025800 000-HOUSEKEEPING.
025900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026000     DISPLAY "******** BEGIN JOB TEAMAGG ********".
026100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026200
026300     READ PLYRWORK INTO PLYR-TABLE-ROW
026400         AT END MOVE "N" TO WS-MORE-PLYRWORK-SW
026500         GO TO 010-PRIMED
026600     END-READ.
026700     ADD 1 TO WS-PLYR-RECS-READ.
026800 010-PRIMED.
026900     PERFORM 050-LOAD-PLYR-TABLE THRU 050-EXIT
027000         VARYING PT-IDX FROM 1 BY 1 UNTIL NO-MORE-PLYRWORK.
027100
027200     PERFORM 900-READ-ROSTERS THRU 900-EXIT.
027300     IF NO-MORE-ROSTERS
027400         MOVE "EMPTY ROSTER INPUT FILE" TO ABEND-REASON
027500         GO TO 1000-ABEND-RTN.
027600     MOVE ROST-TEAM-ID   TO WS-HOLD-TEAM-ID.
027700     MOVE ROST-TEAM-NAME TO WS-HOLD-TEAM-NAME.
027800     INITIALIZE TEAM-WORK-REC.
027900     MOVE WS-HOLD-TEAM-ID   TO TWK-TEAM-ID.
028000     MOVE WS-HOLD-TEAM-NAME TO TWK-TEAM-NAME.
028100 000-EXIT.
028200     EXIT.
028300
028400 050-LOAD-PLYR-TABLE.
028500     MOVE PLYR-TABLE-ROW TO PLYR-SRCH-ENTRY(PT-IDX).
028600     READ PLYRWORK INTO PLYR-TABLE-ROW
028700         AT END MOVE "N" TO WS-MORE-PLYRWORK-SW
028800         GO TO 050-EXIT
028900     END-READ.
029000     ADD 1 TO WS-PLYR-RECS-READ.
029100 050-EXIT.
029200     EXIT.
029300
029400******************************************************************
029500* ONE ROSTER SLOT PER PASS.  A CHANGE OF TEAM-ID PARKS THE PRIOR
029600* TEAM'S TOTALS IN WS-TEAM-TABLE BEFORE THE NEW TEAM'S FIRST SLOT
029700* IS PROCESSED - A STANDARD CONTROL BREAK ON TEAM-ID, SINCE
029800* ROSTERS IS SORTED BY TEAM-ID/SLOT-NO AHEAD OF THIS STEP.
029900******************************************************************
030000 100-MAINLINE.
030100     MOVE "100-MAINLINE" TO PARA-NAME.
030200     IF ROST-TEAM-ID NOT = WS-HOLD-TEAM-ID
030300         PERFORM 300-STORE-TEAM THRU 300-EXIT
030400         MOVE ROST-TEAM-ID   TO WS-HOLD-TEAM-ID
030500         MOVE ROST-TEAM-NAME TO WS-HOLD-TEAM-NAME
030600         INITIALIZE TEAM-WORK-REC
030700         MOVE WS-HOLD-TEAM-ID   TO TWK-TEAM-ID
030800         MOVE WS-HOLD-TEAM-NAME TO TWK-TEAM-NAME
030900         MOVE ZERO TO WS-SLOTS-THIS-TEAM.
031000     PERFORM 200-PROCESS-SLOT THRU 200-EXIT.
031100     PERFORM 900-READ-ROSTERS THRU 900-EXIT.
031200 100-EXIT.
031300     EXIT.
031400
031500 200-PROCESS-SLOT.
031600     MOVE "200-PROCESS-SLOT" TO PARA-NAME.
031700     MOVE SPACES TO WS-MATCH-SW.
031800     INITIALIZE ROSTWORK-REC.
031900     MOVE ROST-TEAM-ID       TO RW-TEAM-ID.
032000     MOVE ROST-TEAM-NAME     TO RW-TEAM-NAME.
032100     MOVE ROST-TEAM-ABBR     TO RW-TEAM-ABBR.
032200     MOVE ROST-PLYR-NAME     TO RW-PLYR-NAME.
032300     MOVE ROST-FANTASY-POS   TO RW-FANTASY-POS.
032400
032500     SEARCH ALL PLYR-SRCH-ENTRY
032600         AT END SET RW-NOT-MATCHED TO TRUE
032700         WHEN PTE-NAME(PT-IDX) = ROST-PLYR-NAME
032800             SET RW-MATCHED TO TRUE
032900             SET WS-MATCH-FOUND TO TRUE
033000     END-SEARCH.
033100
033200     IF WS-MATCH-FOUND
033300         PERFORM 210-COPY-MATCHED-STATS THRU 210-EXIT
033400         ADD 1 TO WS-MATCHED-CNT
033500     ELSE
033600         ADD 1 TO WS-UNMATCHED-CNT.
033700
033800     CALL "INJSEV" USING ROST-INJ-STATUS, ROST-INJ-DETAIL,
033900                          RW-SEVERITY.
034000
034100     PERFORM 220-ACCUM-TOTALS THRU 220-EXIT
034200         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
034300
034400     WRITE ROSTWORK-FILE-REC FROM ROSTWORK-REC.
034500     ADD 1 TO WS-ROSTWORK-WRITTEN.
034600     ADD 1 TO WS-SLOTS-THIS-TEAM.
034700 200-EXIT.
034800     EXIT.
034900
035000 210-COPY-MATCHED-STATS.
035100     PERFORM 215-COPY-ONE-CAT THRU 215-EXIT
035200         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
035300 210-EXIT.
035400     EXIT.
035500
035600 215-COPY-ONE-CAT.
035700     MOVE PTE-RAW-CAT(PT-IDX, WS-CAT-IDX)
035800         TO RW-RAW-CAT(WS-CAT-IDX).
035900 215-EXIT.
036000     EXIT.
036100
036200******************************************************************
036300* ADD THIS SLOT'S RAW CATEGORY VALUES (ZERO IF UNMATCHED) TO THE
036400* TEAM RUNNING TOTAL.  PERCENTAGES ARE SUMMED HERE JUST LIKE THE
036500* COUNTING CATEGORIES - TEAMSCOR DOES NOT AVERAGE THEM.
036600******************************************************************
036700 220-ACCUM-TOTALS.
036800     ADD RW-RAW-CAT(WS-CAT-IDX) TO TWK-CAT-TOTAL(WS-CAT-IDX).
036900 220-EXIT.
037000     EXIT.
037100
037200******************************************************************
037300* PARK THE JUST-FINISHED TEAM'S TOTALS IN WS-TEAM-TABLE.  THE
037400* LEAGUE RAW-Z IS NOT KNOWN YET - IT IS FILLED IN BY 500 BELOW
037500* ONCE EVERY TEAM IS IN THE TABLE.
037600******************************************************************
037700 300-STORE-TEAM.
037800     MOVE "300-STORE-TEAM" TO PARA-NAME.
037900     IF WS-SLOTS-THIS-TEAM = ZERO
038000         GO TO 300-EXIT.
038100     IF WS-TEAM-COUNT NOT < WS-MAX-TEAMS
038200         MOVE "TOO MANY TEAMS FOR WS-TEAM-TABLE" TO ABEND-REASON
038300         GO TO 1000-ABEND-RTN.
038400     ADD 1 TO WS-TEAM-COUNT.
038500     SET WS-TEAM-IDX TO WS-TEAM-COUNT.
038600     MOVE TWK-TEAM-ID   TO WTE-TEAM-ID(WS-TEAM-IDX).
038700     MOVE TWK-TEAM-NAME TO WTE-TEAM-NAME(WS-TEAM-IDX).
038800     PERFORM 320-STORE-ONE-CAT THRU 320-EXIT
038900         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
039000 300-EXIT.
039100     EXIT.
039200
039300 320-STORE-ONE-CAT.
039400     MOVE TWK-CAT-TOTAL(WS-CAT-IDX)
039500         TO WTE-CAT-TOTAL(WS-TEAM-IDX, WS-CAT-IDX).
039600 320-EXIT.
039700     EXIT.
039800
039900******************************************************************
040000* LEAGUE-WIDE POPULATION MEAN AND STD OF EACH CATEGORY'S TEAM
040100* TOTALS - SAME TWO-PASS SHAPE PLYRLOAD USES FOR PLAYER STATS.
040200******************************************************************
040300 400-COMPUTE-LEAGUE-STATS.
040400     MOVE "400-COMPUTE-LEAGUE-STATS" TO PARA-NAME.
040500     PERFORM 410-ONE-CATEGORY THRU 410-EXIT
040600         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
040700 400-EXIT.
040800     EXIT.
040900
041000 410-ONE-CATEGORY.
041100     MOVE ZERO TO WS-SUM.
041200     PERFORM 415-SUM-ONE-TEAM THRU 415-EXIT
041300         VARYING WS-TEAM-IDX FROM 1 BY 1
041400             UNTIL WS-TEAM-IDX > WS-TEAM-COUNT.
041500     COMPUTE WS-MEAN(WS-CAT-IDX) ROUNDED =
041600         WS-SUM / WS-TEAM-COUNT.
041700
041800     MOVE ZERO TO WS-DIFFSQ-SUM.
041900     PERFORM 420-DIFFSQ-ONE-TEAM THRU 420-EXIT
042000         VARYING WS-TEAM-IDX FROM 1 BY 1
042100             UNTIL WS-TEAM-IDX > WS-TEAM-COUNT.
042200     COMPUTE WS-VARIANCE ROUNDED = WS-DIFFSQ-SUM / WS-TEAM-COUNT.
042300     IF WS-VARIANCE > ZERO
042400         COMPUTE WS-STD(WS-CAT-IDX) ROUNDED = WS-VARIANCE ** 0.5
042500     ELSE
042600         MOVE 1.0000 TO WS-STD(WS-CAT-IDX).
042700 410-EXIT.
042800     EXIT.
042900
043000 415-SUM-ONE-TEAM.
043100     ADD WTE-CAT-TOTAL(WS-TEAM-IDX, WS-CAT-IDX) TO WS-SUM.
043200 415-EXIT.
043300     EXIT.
043400
043500 420-DIFFSQ-ONE-TEAM.
043600     COMPUTE WS-DIFF =
043700         WTE-CAT-TOTAL(WS-TEAM-IDX, WS-CAT-IDX)
043800             - WS-MEAN(WS-CAT-IDX).
043900     COMPUTE WS-DIFFSQ-SUM ROUNDED =
044000         WS-DIFFSQ-SUM + (WS-DIFF * WS-DIFF).
044100 420-EXIT.
044200     EXIT.
044300
044400******************************************************************
044500* TEAM RAW-Z - NEGATED FOR TOV (CATEGORY 9), JUST LIKE THE
044600* PLAYER Z-SCORES IN PLYRLOAD.
044700******************************************************************
044800 500-APPLY-RAW-Z.
044900     PERFORM 520-ZSCORE-ONE-CAT THRU 520-EXIT
045000         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
045100 500-EXIT.
045200     EXIT.
045300
045400 520-ZSCORE-ONE-CAT.
045500     COMPUTE WTE-RAW-Z(WS-TEAM-IDX, WS-CAT-IDX) ROUNDED =
045600         (WTE-CAT-TOTAL(WS-TEAM-IDX, WS-CAT-IDX)
045700             - WS-MEAN(WS-CAT-IDX)) / WS-STD(WS-CAT-IDX).
045800     IF WS-CAT-IDX = 9
045900         COMPUTE WTE-RAW-Z(WS-TEAM-IDX, WS-CAT-IDX) ROUNDED =
046000             WTE-RAW-Z(WS-TEAM-IDX, WS-CAT-IDX) * -1.
046100 520-EXIT.
046200     EXIT.
046300
046400 600-WRITE-ALL-TEAMS.
046500     MOVE "600-WRITE-ALL-TEAMS" TO PARA-NAME.
046600     INITIALIZE TEAM-WORK-REC.
046700     MOVE WTE-TEAM-ID(WS-TEAM-IDX)   TO TWK-TEAM-ID.
046800     MOVE WTE-TEAM-NAME(WS-TEAM-IDX) TO TWK-TEAM-NAME.
046900     PERFORM 620-COPY-ONE-OUT THRU 620-EXIT
047000         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
047100     WRITE TEAMWK-REC FROM TEAM-WORK-REC.
047200     ADD 1 TO WS-TEAMS-WRITTEN.
047300 600-EXIT.
047400     EXIT.
047500
047600 620-COPY-ONE-OUT.
047700     MOVE WTE-CAT-TOTAL(WS-TEAM-IDX, WS-CAT-IDX)
047800         TO TWK-CAT-TOTAL(WS-CAT-IDX).
047900     MOVE WTE-RAW-Z(WS-TEAM-IDX, WS-CAT-IDX)
048000         TO TWK-RAW-Z(WS-CAT-IDX).
048100 620-EXIT.
048200     EXIT.
048300
048400 800-OPEN-FILES.
048500     MOVE "800-OPEN-FILES" TO PARA-NAME.
048600     OPEN INPUT PLYRWORK, ROSTERS.
048700     OPEN OUTPUT TEAMWK, ROSTWORK, SYSOUT.
048800 800-EXIT.
048900     EXIT.
049000
049100 850-CLOSE-FILES.
049200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
049300     CLOSE PLYRWORK, ROSTERS, TEAMWK, ROSTWORK, SYSOUT.
049400 850-EXIT.
049500     EXIT.
049600
049700 900-READ-ROSTERS.
049800     MOVE "900-READ-ROSTERS" TO PARA-NAME.
049900     READ ROSTERS INTO ROSTER-REC
050000         AT END MOVE "N" TO WS-MORE-ROSTERS-SW
050100         GO TO 900-EXIT
050200     END-READ.
050300     ADD 1 TO WS-ROSTER-RECS-READ.
050400 900-EXIT.
050500     EXIT.
050600
050700 999-CLEANUP.
050800     MOVE "999-CLEANUP" TO PARA-NAME.
050900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051000     DISPLAY "** PLYRWORK RECORDS READ    **".
051100     DISPLAY WS-PLYR-RECS-READ.
051200     DISPLAY "** ROSTER SLOTS READ        **".
051300     DISPLAY WS-ROSTER-RECS-READ.
051400     DISPLAY "** ROSTER SLOTS MATCHED     **".
051500     DISPLAY WS-MATCHED-CNT.
051600     DISPLAY "** ROSTER SLOTS UNMATCHED   **".
051700     DISPLAY WS-UNMATCHED-CNT.
051800     DISPLAY "** TEAMWK RECORDS WRITTEN   **".
051900     DISPLAY WS-TEAMS-WRITTEN.
052000     DISPLAY "** ROSTWORK RECORDS WRITTEN **".
052100     DISPLAY WS-ROSTWORK-WRITTEN.
052200     DISPLAY "******** END JOB TEAMAGG ********".
052300 999-EXIT.
052400     EXIT.
052500
052600 1000-ABEND-RTN.
052700     WRITE SYSOUT-REC FROM ABEND-REC.
052800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052900     DISPLAY "*** ABNORMAL END OF JOB-TEAMAGG ***" UPON CONSOLE.
053000     DIVIDE ZERO-VAL INTO ONE-VAL.
