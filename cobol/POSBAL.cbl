000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  POSBAL.
000500 AUTHOR. R W KOVACS.
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.
000700 DATE-WRITTEN. 11/09/89.
000800 DATE-COMPILED. 11/09/89.
000900 SECURITY. NON-CONFIDENTIAL.
001000******************************************************************
001100*REMARKS.
001200*
001300*    FBALRPT CALLS THIS ROUTINE ONCE PER CANDIDATE TRADE PACKAGE
001400*    TO SCORE HOW MUCH A PROPOSED SWAP OF ROSTER SLOTS IMPROVES
001500*    (OR HURTS) A TEAM'S SPREAD ACROSS FANTASY POSITIONS.  THE
001600*    CALLER PASSES THE FULL POSITION STRING FOR EVERY SLOT ON THE
001700*    ROSTER TODAY (BEFORE-TABLE) TOGETHER WITH THE POSITION
001800*    STRINGS OF THE PLAYERS LEAVING AND ARRIVING.  THE RETURNED
001900*    DELTA IS POSITIVE WHEN THE SWAP IMPROVES BALANCE.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    11/09/89  RWK  8834  ORIGINAL PROGRAM.
002400*    06/03/92  RWK  9340  PRIMARY POSITION PARSE NOW HANDLES A
002500*                         HYPHEN ("PG-SG") THE SAME AS A SLASH
002600*                         BY TRANSLATING HYPHENS TO SLASHES FIRST.
002700*    09/09/98  RWK  Y2K1  REVIEWED FOR YEAR-2000 IMPACT - NO DATE
002800*                         FIELDS IN THIS PROGRAM, NO CHANGE MADE.
002900*    03/22/01  TGD  0203  BLANK POSITION STRING NOW DEFAULTS TO
003000*                         "UTIL" RATHER THAN BEING DROPPED FROM
003100*                         THE DISTANCE CALCULATION ENTIRELY.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000
004100******************************************************************
004200* UP TO 20 ROSTER SLOTS MAY BE PASSED.  WS-POS-DISTINCT IS THE
004300* SET OF PRIMARY-POSITION CODES SEEN ON THE ROSTER BEFORE THE
004400* SWAP; WS-POS-COUNT-BEFORE/AFTER ARE PARALLEL COUNT TABLES
004500* REDEFINED OVER THE SAME 8 SLOTS (UTIL, PG, SG, SF, PF, C, G, F
004600* COVERS EVERY CODE THE LEAGUE USES).
004700******************************************************************
004800 01  WS-POSITION-RAW             PIC X(08).
004900 01  WS-POSITION-WORK            PIC X(08).
005000 01  WS-POSITION-CHARS REDEFINES WS-POSITION-WORK.
005100     05  WS-POS-CHAR             PIC X(01) OCCURS 8 TIMES.
005150 01  WS-PRIMARY-POS              PIC X(04).
005160 01  WS-PRIMARY-POS-ALT REDEFINES WS-PRIMARY-POS.
005170     05  WS-PRIMARY-POS-CHAR     PIC X(01) OCCURS 4 TIMES.
005300
005400 01  WS-POS-SET-TABLE.
005500     05  WS-POS-SET-ENTRY OCCURS 8 TIMES.
005600         10  WS-SET-CODE         PIC X(04) VALUE SPACES.
005700         10  WS-SET-BEFORE-CNT   PIC S9(03) COMP VALUE 0.
005800         10  WS-SET-AFTER-CNT    PIC S9(03) COMP VALUE 0.
005900 01  WS-POS-SET-ALT REDEFINES WS-POS-SET-TABLE.
006000     05  WS-SET-ALT-ENTRY OCCURS 8 TIMES.
006100         10  WS-SET-ALT-CODE     PIC X(04).
006200         10  WS-SET-ALT-COUNTS   PIC X(06).
006300
006400 01  WS-SUBS-AND-COUNTS.
006500     05  WS-SLOT-IDX             PIC S9(03) COMP VALUE 0.
006600     05  WS-CHAR-IDX             PIC S9(03) COMP VALUE 0.
006700     05  WS-SET-IDX              PIC S9(03) COMP VALUE 0.
006800     05  WS-DISTINCT-CNT         PIC S9(03) COMP VALUE 0.
006900     05  WS-IDEAL-CNT            PIC S9(05)V9(04) COMP-3
007000                                 VALUE 0.
007100     05  WS-DIST-BEFORE          PIC S9(05)V9(04) COMP-3
007200                                 VALUE 0.
007300     05  WS-DIST-AFTER           PIC S9(05)V9(04) COMP-3
007400                                 VALUE 0.
007500     05  WS-ABS-DIFF             PIC S9(05)V9(04) COMP-3
007600                                 VALUE 0.
007700     05  WS-SCAN-IDX             PIC S9(03) COMP VALUE 0.
007800     05  WS-SLASH-CNT            PIC S9(03) COMP VALUE 0.
007900
008000 01  WS-FOUND-SW                 PIC X(01) VALUE "N".
008100     88  WS-FOUND                VALUE "Y".
008200
008300 LINKAGE SECTION.
008400 01  ROSTER-SIZE-L               PIC S9(03) COMP.
008500 01  ROSTER-POS-TABLE-L.
008600     05  ROSTER-POS-ENTRY-L OCCURS 20 TIMES.
008700         10  RPT-POSITION-L      PIC X(08).
008800 01  OUT-POSITION-L              PIC X(08).
008900 01  IN-POSITION-L               PIC X(08).
009000 01  BALANCE-DELTA-L             PIC S9(03)V9(04) COMP-3.
009100 01  NOTE-CODE-L                 PIC X(20).
009200
009300 PROCEDURE DIVISION USING ROSTER-SIZE-L, ROSTER-POS-TABLE-L,
009400                           OUT-POSITION-L, IN-POSITION-L,
009500                           BALANCE-DELTA-L, NOTE-CODE-L.
009600 000-MAINLINE.
009700     MOVE ZERO TO BALANCE-DELTA-L.
009800     MOVE SPACES TO NOTE-CODE-L.
009900     IF ROSTER-SIZE-L = ZERO
010000         GOBACK.
010100     PERFORM 100-INIT-SET-TABLE  THRU 100-EXIT.
010200     PERFORM 200-BUILD-BEFORE    THRU 200-EXIT.
010300     PERFORM 300-APPLY-SWAP      THRU 300-EXIT.
010400     PERFORM 400-COMPUTE-IDEAL   THRU 400-EXIT.
010500     PERFORM 500-DISTANCE        THRU 500-EXIT
010600         VARYING WS-SCAN-IDX FROM 1 BY 1
010700         UNTIL WS-SCAN-IDX > 2.
010800     COMPUTE BALANCE-DELTA-L = WS-DIST-BEFORE - WS-DIST-AFTER.
010900     PERFORM 600-NOTE-CODE THRU 600-EXIT.
011000     GOBACK.
011100
011200 100-INIT-SET-TABLE.
011300     MOVE ZERO TO WS-DISTINCT-CNT.
011400     PERFORM 105-INIT-ONE-SET THRU 105-EXIT
011500         VARYING WS-SET-IDX FROM 1 BY 1 UNTIL WS-SET-IDX > 8.
011600 100-EXIT.
011700     EXIT.
011800
011900 105-INIT-ONE-SET.
012000     MOVE SPACES TO WS-SET-CODE(WS-SET-IDX).
012100     MOVE ZERO TO WS-SET-BEFORE-CNT(WS-SET-IDX).
012200     MOVE ZERO TO WS-SET-AFTER-CNT(WS-SET-IDX).
012300 105-EXIT.
012400     EXIT.
012500
012600******************************************************************
012700* COUNT TODAY'S ROSTER BY PRIMARY POSITION - THIS IS BOTH THE
012800* "BEFORE" COUNT AND THE STARTING POINT FOR THE "AFTER" COUNT,
012900* WHICH 300-APPLY-SWAP THEN ADJUSTS BY -1/+1.
013000******************************************************************
013100 200-BUILD-BEFORE.
013200     PERFORM 220-BUILD-ONE-SLOT THRU 220-EXIT
013300         VARYING WS-SLOT-IDX FROM 1 BY 1
013400         UNTIL WS-SLOT-IDX > ROSTER-SIZE-L.
013500 200-EXIT.
013600     EXIT.
013700
013800 220-BUILD-ONE-SLOT.
013900     MOVE RPT-POSITION-L(WS-SLOT-IDX) TO WS-POSITION-RAW.
014000     PERFORM 250-PRIMARY-POSITION THRU 250-EXIT.
014100     PERFORM 280-FIND-OR-ADD-SET  THRU 280-EXIT.
014200     ADD 1 TO WS-SET-BEFORE-CNT(WS-SET-IDX).
014300     ADD 1 TO WS-SET-AFTER-CNT(WS-SET-IDX).
014400 220-EXIT.
014500     EXIT.
014600
014700******************************************************************
014800* PRIMARY POSITION = FIRST TOKEN OF THE STRING AFTER CHANGING "-"
014900* TO "/" AND SPLITTING ON "/" (OR "," IF THERE IS NO "/"), UPPER-
015000* CASED, "UTIL" IF THE WHOLE FIELD IS BLANK.
015100******************************************************************
015200 250-PRIMARY-POSITION.
015300     MOVE WS-POSITION-RAW TO WS-POSITION-WORK.
015400     INSPECT WS-POSITION-WORK
015500         CONVERTING "abcdefghijklmnopqrstuvwxyz-"
015600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ/".
015700     IF WS-POSITION-WORK = SPACES
015800         MOVE "UTIL" TO WS-PRIMARY-POS
015900         GO TO 250-EXIT.
016000     MOVE ZERO TO WS-SLASH-CNT.
016100     INSPECT WS-POSITION-WORK TALLYING WS-SLASH-CNT
016200         FOR ALL "/".
016300     IF WS-SLASH-CNT = ZERO
016400         INSPECT WS-POSITION-WORK
016500             CONVERTING "," TO "/".
016600     MOVE SPACES TO WS-PRIMARY-POS.
016700     MOVE ZERO TO WS-SCAN-IDX.
016800     MOVE 1 TO WS-CHAR-IDX.
016900     PERFORM 255-COUNT-ONE-CHAR THRU 255-EXIT
017000         UNTIL WS-CHAR-IDX > 8
017100            OR WS-POS-CHAR(WS-CHAR-IDX) = "/"
017200            OR WS-POS-CHAR(WS-CHAR-IDX) = SPACE.
017300     IF WS-SCAN-IDX > 4
017400         MOVE WS-POSITION-WORK(1:4) TO WS-PRIMARY-POS
017500     ELSE
017600         IF WS-SCAN-IDX = ZERO
017700             MOVE "UTIL" TO WS-PRIMARY-POS
017800         ELSE
017900             MOVE WS-POSITION-WORK(1:WS-SCAN-IDX)
018000                 TO WS-PRIMARY-POS.
018100 250-EXIT.
018200     EXIT.
018300
018400 255-COUNT-ONE-CHAR.
018500     ADD 1 TO WS-SCAN-IDX.
018600     ADD 1 TO WS-CHAR-IDX.
018700 255-EXIT.
018800     EXIT.
018900
019000 280-FIND-OR-ADD-SET.
019100     SET WS-FOUND-SW TO "N".
019200     PERFORM 285-CHECK-ONE-SET THRU 285-EXIT
019300         VARYING WS-SET-IDX FROM 1 BY 1
019400         UNTIL WS-SET-IDX > WS-DISTINCT-CNT OR WS-FOUND.
019500     IF WS-FOUND
019600         SUBTRACT 1 FROM WS-SET-IDX
019700     ELSE
019800         ADD 1 TO WS-DISTINCT-CNT
019900         MOVE WS-DISTINCT-CNT TO WS-SET-IDX
020000         MOVE WS-PRIMARY-POS TO WS-SET-CODE(WS-SET-IDX).
020100 280-EXIT.
020200     EXIT.
020300
020400 285-CHECK-ONE-SET.
020500     IF WS-SET-CODE(WS-SET-IDX)(1:4) = WS-PRIMARY-POS
020600         SET WS-FOUND TO TRUE.
020700 285-EXIT.
020800     EXIT.
020900
021000******************************************************************
021100* APPLY THE SWAP TO THE "AFTER" COUNTS ONLY: -1 FOR THE OUTGOING
021200* PLAYER'S PRIMARY POSITION, +1 FOR THE INCOMING PLAYER'S.
021300******************************************************************
021400 300-APPLY-SWAP.
021500     MOVE OUT-POSITION-L TO WS-POSITION-RAW.
021600     PERFORM 250-PRIMARY-POSITION THRU 250-EXIT.
021700     PERFORM 280-FIND-OR-ADD-SET  THRU 280-EXIT.
021800     SUBTRACT 1 FROM WS-SET-AFTER-CNT(WS-SET-IDX).
021900
022000     MOVE IN-POSITION-L TO WS-POSITION-RAW.
022100     PERFORM 250-PRIMARY-POSITION THRU 250-EXIT.
022200     PERFORM 280-FIND-OR-ADD-SET  THRU 280-EXIT.
022300     ADD 1 TO WS-SET-AFTER-CNT(WS-SET-IDX).
022400 300-EXIT.
022500     EXIT.
022600
022700******************************************************************
022800* IDEAL COUNT PER POSITION = ROSTER SIZE / NUMBER OF DISTINCT
022900* PRIMARY POSITIONS CURRENTLY ON THE ROSTER (AT LEAST 1).
023000******************************************************************
023100 400-COMPUTE-IDEAL.
023200     IF WS-DISTINCT-CNT = ZERO
023300         MOVE 1 TO WS-DISTINCT-CNT.
023400     COMPUTE WS-IDEAL-CNT ROUNDED =
023500         ROSTER-SIZE-L / WS-DISTINCT-CNT.
023600 400-EXIT.
023700     EXIT.
023800
023900******************************************************************
024000* DISTANCE = SUM OVER ALL POSITIONS SEEN OF ABS(COUNT - IDEAL).
024100* WS-SCAN-IDX DRIVES THIS PARAGRAPH TWICE - PASS 1 (=1) SUMS THE
024200* BEFORE COUNTS, PASS 2 (=2) SUMS THE AFTER COUNTS.
024300******************************************************************
024400 500-DISTANCE.
024500     IF WS-SCAN-IDX = 1
024600         MOVE ZERO TO WS-DIST-BEFORE
024700     ELSE
024800         MOVE ZERO TO WS-DIST-AFTER.
024900     PERFORM 520-DIST-ONE-SET THRU 520-EXIT
025000         VARYING WS-SET-IDX FROM 1 BY 1
025100         UNTIL WS-SET-IDX > WS-DISTINCT-CNT.
025200 500-EXIT.
025300     EXIT.
025400
025500 520-DIST-ONE-SET.
025600     IF WS-SCAN-IDX = 1
025700         COMPUTE WS-ABS-DIFF =
025800             WS-SET-BEFORE-CNT(WS-SET-IDX) - WS-IDEAL-CNT
025900     ELSE
026000         COMPUTE WS-ABS-DIFF =
026100             WS-SET-AFTER-CNT(WS-SET-IDX) - WS-IDEAL-CNT.
026200     IF WS-ABS-DIFF < 0
026300         MULTIPLY -1 BY WS-ABS-DIFF.
026400     IF WS-SCAN-IDX = 1
026500         ADD WS-ABS-DIFF TO WS-DIST-BEFORE
026600     ELSE
026700         ADD WS-ABS-DIFF TO WS-DIST-AFTER.
026800 520-EXIT.
026900     EXIT.
027000
027100******************************************************************
027200* TRANSLATE THE RAW SWING IN BALANCE-DELTA-L INTO THE FIVE-WAY
027300* NOTE THE ROSTER AND TRADE-SUGGESTION LISTINGS PRINT NEXT TO THE
027400* NUMBER.  BAND EDGES (.40 AND .15) MATCH THOSE USED IN THE
027500* CATEGORY-NEED SCORING ELSEWHERE IN THE SYSTEM.
027600******************************************************************
027700 600-NOTE-CODE.
027800     IF BALANCE-DELTA-L > .40
027900         MOVE "IMPROVES BALANCE    " TO NOTE-CODE-L
028000     ELSE
028100     IF BALANCE-DELTA-L > .15
028200         MOVE "SLIGHTLY IMPROVES   " TO NOTE-CODE-L
028300     ELSE
028400     IF BALANCE-DELTA-L < -.40
028500         MOVE "NOTICEABLE IMBALANCE" TO NOTE-CODE-L
028600     ELSE
028700     IF BALANCE-DELTA-L < -.15
028800         MOVE "SLIGHTLY WORSENS    " TO NOTE-CODE-L
028900     ELSE
029000         MOVE SPACES TO NOTE-CODE-L.
029100 600-EXIT.
029200     EXIT.
