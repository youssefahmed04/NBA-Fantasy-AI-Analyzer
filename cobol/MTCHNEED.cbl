000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  MTCHNEED.
000500 AUTHOR. R W KOVACS.
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.
000700 DATE-WRITTEN. 11/16/89.
000800 DATE-COMPILED. 11/16/89.
000900 SECURITY. NON-CONFIDENTIAL.
001000******************************************************************
001100*REMARKS.
001200*
001300*    FBALRPT CALLS THIS ROUTINE TO TURN ONE TEAM'S 9-CATEGORY
001400*    HEAD-TO-HEAD MATCHUP LINE INTO A NORMALIZED "NEED VECTOR"
001500*    USED BOTH TO STEER THE TRADE PREFERENCE FORMULAS AND AS THE
001600*    PRIMARY WAIVER-WIRE NEED WEIGHTING WHEN A LIVE MATCHUP IS ON
001700*    FILE.  A SEPARATE FALLBACK CALCULATION (NO LIVE OPPONENT) IS
001800*    DONE IN-LINE BY FBALRPT AND DOES NOT COME THROUGH HERE.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    11/16/89  RWK  8834  ORIGINAL PROGRAM.
002300*    02/27/93  RWK  9412  CORRECTED THE "LOSING BADLY" BAND - WAS
002400*                         TESTING REL < .15 INSTEAD OF .05 <= REL
002500*                         < .15, WHICH DOUBLE-COUNTED THE TOP
002600*                         BAND AND STARVED THE MIDDLE BAND.
002700*    09/09/98  RWK  Y2K1  REVIEWED FOR YEAR-2000 IMPACT - NO DATE
002800*                         FIELDS IN THIS PROGRAM, NO CHANGE MADE.
002900*    08/11/03  TGD  0311  ZERO-SUM NEED VECTOR (NO LIVE MATCHUP
003000*                         ROWS AT ALL) NOW LEFT AS ALL ZEROS
003100*                         RATHER THAN ABENDING ON THE NORMALIZE
003200*                         DIVIDE.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100
004200 01  WS-CONSTANTS.
004300     05  WS-CLOSE-REL            PIC S9V9(04) COMP-3
004400                                 VALUE 0.0500.
004500     05  WS-MED-REL              PIC S9V9(04) COMP-3
004600                                 VALUE 0.1500.
004700     05  WS-MIN-DENOM            PIC S9V9(04) COMP-3
004800                                 VALUE 0.0010.
004850 01  WS-CONSTANTS-ALT REDEFINES WS-CONSTANTS.
004860     05  WS-CONSTANTS-BYTE       PIC X(01) OCCURS 9 TIMES.
004900
005000 01  WS-CAT-IDX                 PIC S9(03) COMP VALUE 0.
005100 01  WS-MARGIN                  PIC S9(05)V9(04) COMP-3
005200                                VALUE 0.
005300 01  WS-ABS-MARGIN              PIC S9(05)V9(04) COMP-3
005400                                VALUE 0.
005500 01  WS-ABS-OPP                 PIC S9(05)V9(04) COMP-3
005600                                VALUE 0.
005700 01  WS-DENOM                   PIC S9(05)V9(04) COMP-3
005800                                VALUE 0.
005900 01  WS-REL                     PIC S9(03)V9(04) COMP-3
006000                                VALUE 0.
006100 01  WS-RAW-NEED-TABLE.
006200     05  WS-RAW-NEED            PIC S9V9(04) COMP-3
006300                                OCCURS 9 TIMES.
006400 01  WS-RAW-NEED-ALT REDEFINES WS-RAW-NEED-TABLE.
006500     05  WS-RAW-NEED-BYTES      PIC X(05) OCCURS 9 TIMES.
006600 01  WS-NEED-SUM                PIC S9(03)V9(04) COMP-3
006700                                VALUE 0.
006800
006900 LINKAGE SECTION.
007000 01  MATCHUP-INPUT-L.
007100     05  MNI-ENTRY OCCURS 9 TIMES.
007200         10  MNI-VALID-SW        PIC X(01).
007300             88  MNI-VALID       VALUE "Y".
007400         10  MNI-PUNTED-SW       PIC X(01).
007500             88  MNI-PUNTED      VALUE "Y".
007600         10  MNI-IS-TOV-SW       PIC X(01).
007700             88  MNI-IS-TOV      VALUE "Y".
007800         10  MNI-MY-VALUE        PIC S9(05)V9(04) COMP-3.
007900         10  MNI-OPP-VALUE       PIC S9(05)V9(04) COMP-3.
007950 01  MATCHUP-INPUT-ALT-L REDEFINES MATCHUP-INPUT-L.
007960     05  MNI-ALT-BYTE            PIC X(01) OCCURS 81 TIMES.
008000 01  NEED-VECTOR-L.
008100     05  NEED-VECTOR-VAL         PIC S9V9(04) COMP-3
008200                                 OCCURS 9 TIMES.
008300
008400 PROCEDURE DIVISION USING MATCHUP-INPUT-L, NEED-VECTOR-L.
008500 000-MAINLINE.
008600     MOVE ZERO TO WS-NEED-SUM.
008700     PERFORM 050-ZERO-ONE-NEED THRU 050-EXIT
008800         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
008900
009000     PERFORM 100-RAW-NEED THRU 100-EXIT
009100         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
009200
009300     PERFORM 080-SUM-ONE-NEED THRU 080-EXIT
009400         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
009500
009600     IF WS-NEED-SUM > ZERO
009700         PERFORM 200-NORMALIZE-ONE THRU 200-EXIT
009800             VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9
009900     ELSE
010000         PERFORM 250-ZERO-OUT-ONE THRU 250-EXIT
010100             VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 9.
010200     GOBACK.
010300
010400 050-ZERO-ONE-NEED.
010500     MOVE ZERO TO WS-RAW-NEED(WS-CAT-IDX).
010600 050-EXIT.
010700     EXIT.
010800
010900 080-SUM-ONE-NEED.
011000     ADD WS-RAW-NEED(WS-CAT-IDX) TO WS-NEED-SUM.
011100 080-EXIT.
011200     EXIT.
011300
011400 200-NORMALIZE-ONE.
011500     COMPUTE NEED-VECTOR-VAL(WS-CAT-IDX) ROUNDED =
011600         WS-RAW-NEED(WS-CAT-IDX) / WS-NEED-SUM.
011700 200-EXIT.
011800     EXIT.
011900
012000 250-ZERO-OUT-ONE.
012100     MOVE ZERO TO NEED-VECTOR-VAL(WS-CAT-IDX).
012200 250-EXIT.
012300     EXIT.
012400
012500******************************************************************
012600* ONE CATEGORY'S RAW (PRE-NORMALIZE) NEED.  A MISSING ROW STAYS
012700* AT ITS ZERO INITIAL VALUE.
012800******************************************************************
012900 100-RAW-NEED.
013000     IF NOT MNI-VALID(WS-CAT-IDX)
013100         GO TO 100-EXIT.
013200
013300     IF MNI-IS-TOV(WS-CAT-IDX)
013400         COMPUTE WS-MARGIN =
013500             MNI-OPP-VALUE(WS-CAT-IDX) - MNI-MY-VALUE(WS-CAT-IDX)
013600     ELSE
013700         COMPUTE WS-MARGIN =
013800             MNI-MY-VALUE(WS-CAT-IDX) - MNI-OPP-VALUE(WS-CAT-IDX)
013900     END-IF.
014000
014100     MOVE WS-MARGIN TO WS-ABS-MARGIN.
014200     IF WS-ABS-MARGIN < 0
014300         MULTIPLY -1 BY WS-ABS-MARGIN.
014400     MOVE MNI-OPP-VALUE(WS-CAT-IDX) TO WS-ABS-OPP.
014500     IF WS-ABS-OPP < 0
014600         MULTIPLY -1 BY WS-ABS-OPP.
014700     IF WS-ABS-OPP > WS-MIN-DENOM
014800         MOVE WS-ABS-OPP TO WS-DENOM
014900     ELSE
015000         MOVE WS-MIN-DENOM TO WS-DENOM.
015100     COMPUTE WS-REL ROUNDED = WS-ABS-MARGIN / WS-DENOM.
015200
015300     IF WS-MARGIN >= ZERO
015400         IF WS-REL < WS-CLOSE-REL
015500             COMPUTE WS-RAW-NEED(WS-CAT-IDX) ROUNDED =
015600                 0.4 * (1 - (WS-REL / WS-CLOSE-REL))
015700         ELSE
015800             MOVE ZERO TO WS-RAW-NEED(WS-CAT-IDX)
015900         END-IF
016000     ELSE
016100         IF WS-REL < WS-CLOSE-REL
016200             MOVE 1.0000 TO WS-RAW-NEED(WS-CAT-IDX)
016300         ELSE
016400             IF WS-REL < WS-MED-REL
016500                 MOVE 0.6000 TO WS-RAW-NEED(WS-CAT-IDX)
016600             ELSE
016700                 MOVE 0.2000 TO WS-RAW-NEED(WS-CAT-IDX)
016800             END-IF
016900         END-IF
017000     END-IF.
017100
017200     IF MNI-PUNTED(WS-CAT-IDX)
017300         COMPUTE WS-RAW-NEED(WS-CAT-IDX) ROUNDED =
017400             WS-RAW-NEED(WS-CAT-IDX) * 0.1.
017500 100-EXIT.
017600     EXIT.
